000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     RSKA-R00901.
000300 AUTHOR.         B. OKONKWO.
000400 INSTALLATION.   RISK AND PORTFOLIO SYSTEMS - HOME OFFICE.
000500 DATE-WRITTEN.   03/18/1986.
000600 DATE-COMPILED.  03/18/1986.
000700 SECURITY.       COMPANY CONFIDENTIAL - RESTRICTED DISTRIBUTION.
000800*=================================================================*
000900*    RSKA-R00901  -  RISK ASSESSMENT SCORING BATCH               *
001000*-----------------------------------------------------------------*
001100*    READS THE ASSESSMENT-REQUEST TRANSACTION FILE (ONE RECORD    *
001200*    PER NEW QUESTIONNAIRE SUBMISSION OR RESCORE REQUEST),        *
001300*    APPLIES THE WEIGHTED RISK-SCORE FORMULA AGAINST CUSTOMER     *
001400*    AND QUESTIONNAIRE DATA, CLASSIFIES THE CUSTOMER INTO A RISK  *
001500*    CATEGORY, MAINTAINS THE IS-LATEST FLAG ACROSS A CUSTOMER'S   *
001600*    QUESTIONNAIRE HISTORY, AND REWRITES THE CUSTOMER AND         *
001700*    QUESTIONNAIRE MASTER FILES.                                  *
001800*-----------------------------------------------------------------*
001900*    CHANGE LOG                                                   *
002000*-----------------------------------------------------------------*
002100*    03/18/86  BAO  ORIGINAL BUILD - SINGLE WEIGHTED SCORE PASS   *
002200*    04/02/86  BAO  ADDED IS-LATEST RESEQUENCE ON REPEAT SUBMIT   *
002300*    03/02/91  TXM  ADDED RECALCULATE-SCORE ENTRY POINT FOR THE   *
002400*                   NIGHTLY RESCORE JOB (TICKET WF-1140)          *
002500*    07/22/94  TXM  ANSWER TABLE WIDENED 20 TO 30 ENTRIES TO      *
002600*                   MATCH RSKQNR EXPANSION                        *
002700*    11/09/98  RSP  Y2K - DATE-OF-RECORD LOGIC REWRITTEN AROUND   *
002800*                   THE ACCEPT-FROM-DATE PIVOT-YEAR WINDOW BELOW  *
002900*                   (PIVOT 50) - SEE 0500-GET-CURRENT-TIMESTAMP   *
003000*    11/12/98  RSP  Y2K - VERIFIED QNR-CTIME AND USER-EVAL-TIME   *
003100*                   REDEFINES CARRY 8-DIGIT CENTURY DATES         *
003200*    05/18/04  JWU  SCORE BREAKDOWN NOW CARRIES ITS OWN STORAGE   *
003300*                   INSTEAD OF SHARING THE ANSWER-AREA SLOT -     *
003400*                   TICKET HR8934, RESCORE WAS WIPING OUT THE     *
003500*                   ORIGINAL ANSWERS BEFORE THEY COULD BE REREAD  *
003600*    05/24/04  JWU  RECALCULATE-SCORE NOW REREADS THE STORED      *
003700*                   ANSWER-ENTRY TABLE INSTEAD OF THE TRANSACTION *
003800*                   RECORD'S ANSWERS, PER THE SAME TICKET         *
003900*    06/09/04  JWU  TABLES SIZED 1 TO N DEPENDING ON RUN COUNT -   *
004000*                   NIGHTLY VOLUME NO LONGER A FIXED OCCURS COUNT *
004100*    08/11/04  RSP  ADDED WS-REQ-TRACE-CTR FOR THE OPERATOR       *
004200*                   CONSOLE TRACE LINE - REQUESTED BY OPERATIONS  *
004300*                   TO TIE A HUNG RUN BACK TO A REQUEST COUNT     *
004310*    09/14/04  RSP  COMPILE ABEND - QNR-FILE-OUT COPY OF RSKQNR   *
004320*                   REDECLARED ANS-NDX, ALREADY DEFINED ON THE    *
004330*                   IN-SIDE COPY - ADDED SECOND REPLACING PAIR TO *
004340*                   RENAME THE OUT-SIDE INDEX TO ANS-NDX-OUT      *
004350*    09/14/04  RSP  REORDERED ASCENDING KEY IS / INDEXED BY ON    *
004360*                   WS-CUST-TABLE AND WS-QNR-TABLE - COMPILER HAD *
004370*                   THEM BACKWARDS, SEARCH ALL WOULDN'T BIND      *
004400*=================================================================*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-370.
004800 OBJECT-COMPUTER.  IBM-370.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT CUSTOMER-FILE
005400         ASSIGN TO RSKCUST01.
005500     SELECT CUSTOMER-FILE-OUT
005600         ASSIGN TO RSKCUST02.
005700     SELECT QNR-FILE
005800         ASSIGN TO RSKQNR01.
005900     SELECT QNR-FILE-OUT
006000         ASSIGN TO RSKQNR02.
006100     SELECT ASSESSMENT-REQUEST-FILE
006200         ASSIGN TO RSKAREQ1.
006300     SELECT SORTWK1
006400         ASSIGN TO SYSWK01.
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  CUSTOMER-FILE.
006800     COPY RSKCUST REPLACING ==RSK-CUSTOMER-RECORD== BY
006900         ==CUSTOMER-FILE-RECORD==.
007000 FD  CUSTOMER-FILE-OUT.
007100     COPY RSKCUST REPLACING ==RSK-CUSTOMER-RECORD== BY
007200         ==CUSTOMER-OUT-RECORD==.
007300 FD  QNR-FILE.
007400     COPY RSKQNR REPLACING ==RSK-QNR-RECORD== BY
007500         ==QNR-FILE-RECORD==.
007600 FD  QNR-FILE-OUT.
007700     COPY RSKQNR REPLACING ==RSK-QNR-RECORD== BY
007750         ==QNR-OUT-RECORD== ==ANS-NDX== BY ==ANS-NDX-OUT==.
007900 FD  ASSESSMENT-REQUEST-FILE.
008000 01  ASSESSMENT-REQUEST-RECORD.
008100     05  AR-MODE-CDE                PIC X(1).
008200         88  AR-MODE-SUBMIT             VALUE 'S'.
008300         88  AR-MODE-RECALC             VALUE 'R'.
008400     05  AR-USER-ID                 PIC 9(9).
008500     05  AR-QNR-ID                  PIC 9(9).
008600     05  AR-ANSWER-COUNT            PIC 9(2).
008700     05  AR-ANSWER-ENTRY OCCURS 30 TIMES.
008800         10  AR-ANS-KEY             PIC X(32).
008900         10  AR-ANS-VALUE           PIC X(32).
009000     05  FILLER                     PIC X(50).
009100 SD  SORTWK1.
009200 01  SORTWK1-RECORD.
009300     05  SW1-USER-ID                PIC 9(9).
009400     05  SW1-CTIME-CCYYMMDD         PIC 9(8).
009500     05  SW1-CTIME-HHMMSS           PIC 9(6).
009600     05  SW1-QNR-NDX                PIC 9(5) COMP.
009700     05  FILLER                     PIC X(20).
009800 WORKING-STORAGE SECTION.
009900*-----------------------------------------------------------------*
010000*    REQUEST-TRACE COUNTER - ONE-OFF, DOES NOT BELONG TO ANY OF    *
010100*    THE GROUPS BELOW - BUMPED ONCE PER REQUEST RECORD PROCESSED   *
010200*    FOR THE OPERATOR CONSOLE TRACE LINE (SEE 2500-PROCESS-ONE-    *
010300*    REQUEST).                                                    *
010400*-----------------------------------------------------------------*
010500 77  WS-REQ-TRACE-CTR           PIC 9(7) COMP VALUE ZERO.
010600*-----------------------------------------------------------------*
010700*    RUN SWITCHES                                                 *
010800*-----------------------------------------------------------------*
010900 01  WS-RUN-SWITCHES.
011000     05  WS-EOF-CUST-LOAD-SW        PIC X(1) VALUE 'N'.
011100         88  EOF-CUST-LOAD               VALUE 'Y'.
011200     05  WS-EOF-QNR-LOAD-SW         PIC X(1) VALUE 'N'.
011300         88  EOF-QNR-LOAD                VALUE 'Y'.
011400     05  WS-EOF-REQUEST-SW          PIC X(1) VALUE 'N'.
011500         88  EOF-REQUEST                 VALUE 'Y'.
011600     05  WS-EOF-SORTWK1-SW          PIC X(1) VALUE 'N'.
011700         88  EOF-SORTWK1                 VALUE 'Y'.
011800     05  WS-CUST-FOUND-SW           PIC X(1) VALUE 'N'.
011900         88  CUST-FOUND                  VALUE 'Y'.
012000     05  WS-QNR-FOUND-SW            PIC X(1) VALUE 'N'.
012100         88  QNR-FOUND                   VALUE 'Y'.
012200     05  FILLER                     PIC X(10) VALUE SPACES.
012300*-----------------------------------------------------------------*
012400*    RUN COUNTERS - ALL COMP PER SHOP STANDARD                    *
012500*-----------------------------------------------------------------*
012600 01  WS-RUN-COUNTERS.
012700     05  WS-CUST-COUNT              PIC 9(5) COMP VALUE ZERO.
012800     05  WS-QNR-COUNT               PIC 9(5) COMP VALUE ZERO.
012900     05  WS-REQ-COUNT               PIC 9(5) COMP VALUE ZERO.
013000     05  WS-SUBMIT-COUNT            PIC 9(5) COMP VALUE ZERO.
013100     05  WS-RECALC-COUNT            PIC 9(5) COMP VALUE ZERO.
013200     05  WS-REJECT-COUNT            PIC 9(5) COMP VALUE ZERO.
013300     05  WS-NEXT-QNR-ID             PIC 9(9) COMP VALUE ZERO.
013400     05  WS-CT-IDX                  PIC 9(5) COMP VALUE ZERO.
013500     05  WS-QT-IDX                  PIC 9(5) COMP VALUE ZERO.
013600     05  WS-QT-IDX-SAVE             PIC 9(5) COMP VALUE ZERO.
013700     05  WS-ANS-SUB                 PIC 9(3) COMP VALUE ZERO.
013800     05  WS-SORT-SEQ                PIC 9(5) COMP VALUE ZERO.
013900     05  WS-TARGET-USER-ID          PIC 9(9) VALUE ZERO.
014000     05  WS-TARGET-QNR-ID           PIC 9(9) VALUE ZERO.
014100     05  WS-CUST-AGE                PIC 9(3) COMP VALUE ZERO.
014200     05  FILLER                     PIC X(10) VALUE SPACES.
014300*-----------------------------------------------------------------*
014400*    CURRENT-DATE / CURRENT-TIME WORK AREA                        *
014500*    (Y2K PIVOT-YEAR WINDOW - SEE CHANGE LOG 11/09/98)             *
014600*-----------------------------------------------------------------*
014700 01  WS-CURR-DATE6.
014800     05  WS-CURR-DATE6-YY           PIC 9(2).
014900     05  WS-CURR-DATE6-MM           PIC 9(2).
015000     05  WS-CURR-DATE6-DD           PIC 9(2).
015100     05  FILLER                     PIC X(2).
015200 01  WS-CURR-TIMESTAMP.
015300     05  WS-CURR-CC                 PIC 9(2).
015400     05  WS-CURR-YY                 PIC 9(2).
015500     05  WS-CURR-MM                 PIC 9(2).
015600     05  WS-CURR-DD                 PIC 9(2).
015700     05  WS-CURR-HHMMSS             PIC 9(6).
015800     05  FILLER                     PIC X(2).
015900 01  WS-CURR-CCYYMMDD               PIC 9(8).
016000 01  WS-CURR-CCYYMMDD-R REDEFINES WS-CURR-CCYYMMDD.
016100     05  WS-CURR-CCYYMMDD-CC        PIC 9(2).
016200     05  WS-CURR-CCYYMMDD-YYMMDD    PIC 9(6).
016300*-----------------------------------------------------------------*
016400*    CUSTOMER WORK TABLE - FULL MASTER LOADED, KEY-SEQUENCED      *
016500*    ASCENDING ON CT-USER-ID (INPUT FILE MUST ARRIVE IN THAT      *
016600*    ORDER - SEE FILES SECTION OF THE JOB RUN BOOK).              *
016700*-----------------------------------------------------------------*
016800 01  WS-CUST-TABLE.
016900     05  WS-CUST-ENTRY OCCURS 1 TO 2000 TIMES
017000                 DEPENDING ON WS-CUST-COUNT
017100                 ASCENDING KEY IS CT-USER-ID
017200                 INDEXED BY WS-CT-IX.
017300         10  CT-USER-ID             PIC 9(9).
017400         10  CT-RECORD-STATUS-CDE   PIC X(1).
017500         10  CT-ACCOUNT             PIC X(64).
017600         10  CT-NAME                PIC X(128).
017700         10  CT-TELEPHONE           PIC X(32).
017800         10  CT-NUID                PIC X(32).
017900         10  CT-EMAIL               PIC X(160).
018000         10  CT-OCCUPATION          PIC X(128).
018100         10  CT-INVEST-AMOUNT       PIC S9(14)V9(2) COMP-3.
018200         10  CT-STATUS              PIC X(6).
018300         10  CT-EVAL-CCYYMMDD       PIC 9(8).
018400         10  CT-EVAL-HHMMSS         PIC 9(6).
018500         10  CT-RISK-LEVEL          PIC X(12).
018600         10  CT-LATEST-QNR-ID       PIC 9(9).
018700         10  FILLER                 PIC X(10).
018800*-----------------------------------------------------------------*
018900*    QUESTIONNAIRE WORK TABLE - FULL HISTORY LOADED                *
019000*-----------------------------------------------------------------*
019100 01  WS-QNR-TABLE.
019200     05  WS-QNR-ENTRY OCCURS 1 TO 5000 TIMES
019300                 DEPENDING ON WS-QNR-COUNT
019400                 ASCENDING KEY IS WT-ID
019500                 INDEXED BY WS-QT-IX.
019600         10  WT-ID                  PIC 9(9).
019700         10  WT-USER-ID             PIC 9(9).
019800         10  WT-CTIME-CCYYMMDD      PIC 9(8).
019900         10  WT-CTIME-HHMMSS        PIC 9(6).
020000         10  WT-IS-LATEST           PIC X(1).
020100             88  WT-LATEST-YES          VALUE 'Y'.
020200             88  WT-LATEST-NO           VALUE 'N'.
020300         10  WT-AGE                 PIC 9(3).
020400         10  WT-ANNUAL              PIC S9(12)V9(2) COMP-3.
020500         10  WT-INVEST-TIME         PIC 9(3).
020600         10  WT-MAX-LOSS            PIC S9(4)V9(2) COMP-3.
020700         10  WT-TARGET              PIC X(64).
020800         10  WT-YEAR-FOR-INVEST     PIC 9(3).
020900         10  WT-SCORE               PIC 9(3).
021000         10  WT-STATUS              PIC X(12).
021100         10  WT-ANSWER-COUNT        PIC 9(2) COMP-3.
021200         10  WT-ANSWER-ENTRY OCCURS 30 TIMES.
021300             15  WT-ANS-KEY         PIC X(32).
021400             15  WT-ANS-VALUE       PIC X(32).
021500         10  WT-SB-TOTAL-SCORE      PIC 9(3).
021600         10  WT-SB-RISK-LEVEL       PIC X(12).
021700         10  WT-SB-AGE-CONTRIB      PIC S9(3)V9(4) COMP-3.
021800         10  WT-SB-INCOME-CONTRIB   PIC S9(3)V9(4) COMP-3.
021900         10  WT-SB-INVTM-CONTRIB    PIC S9(3)V9(4) COMP-3.
022000         10  WT-SB-MXLOS-CONTRIB    PIC S9(3)V9(4) COMP-3.
022100         10  FILLER                 PIC X(10).
022200*-----------------------------------------------------------------*
022300*    CURRENT-ASSESSMENT SCRATCHPAD - SHARED BY SUBMIT AND RECALC  *
022400*-----------------------------------------------------------------*
022500 01  WS-CUR-ASSESSMENT.
022600     05  WS-CUR-TELEPHONE           PIC X(32).
022700     05  WS-CUR-ANNUAL              PIC S9(12)V9(2) COMP-3.
022800     05  WS-CUR-INVEST-TIME         PIC 9(3) VALUE ZERO.
022900     05  WS-CUR-MAX-LOSS            PIC S9(4)V9(2) COMP-3 VALUE 0.
023000     05  WS-CUR-TARGET              PIC X(64).
023100     05  WS-CUR-YEAR-FOR-INVEST     PIC 9(3) VALUE ZERO.
023200     05  WS-CUR-SCORE               PIC 9(3) VALUE ZERO.
023300     05  WS-CUR-STATUS              PIC X(12).
023400     05  WS-CUR-ANSWER-COUNT        PIC 9(2) COMP-3 VALUE 0.
023500     05  WS-CUR-ANSWER-ENTRY OCCURS 30 TIMES.
023600         10  WS-CUR-ANS-KEY         PIC X(32).
023700         10  WS-CUR-ANS-VALUE       PIC X(32).
023800     05  WS-CUR-SB-AGE-CONTRIB      PIC S9(3)V9(4) COMP-3.
023900     05  WS-CUR-SB-INCOME-CONTRIB   PIC S9(3)V9(4) COMP-3.
024000     05  WS-CUR-SB-INVTM-CONTRIB    PIC S9(3)V9(4) COMP-3.
024100     05  WS-CUR-SB-MXLOS-CONTRIB    PIC S9(3)V9(4) COMP-3.
024200     05  WS-ANS-INVEST-TIME-SW      PIC X(1) VALUE 'N'.
024300         88  ANS-INVEST-TIME-FOUND      VALUE 'Y'.
024400     05  WS-ANS-MAX-LOSS-SW         PIC X(1) VALUE 'N'.
024500         88  ANS-MAX-LOSS-FOUND         VALUE 'Y'.
024600     05  FILLER                     PIC X(10) VALUE SPACES.
024700*-----------------------------------------------------------------*
024800*    RISK-SCORE COMPONENT WORK AREA                                *
024900*-----------------------------------------------------------------*
025000 01  WS-SCORE-COMPONENTS.
025100     05  WS-AGE-SCORE               PIC S9(3)V9(4) COMP-3 VALUE 0.
025200     05  WS-INCOME-SCORE            PIC S9(3)V9(4) COMP-3 VALUE 0.
025300     05  WS-INVEST-TIME-SCORE       PIC S9(3)V9(4) COMP-3 VALUE 0.
025400     05  WS-MAX-LOSS-SCORE          PIC S9(3)V9(4) COMP-3 VALUE 0.
025500     05  WS-AMOUNT-SCORE            PIC S9(3)V9(4) COMP-3 VALUE 0.
025600     05  WS-QSTNR-SCORE             PIC S9(3)V9(4) COMP-3 VALUE 0.
025700     05  WS-TOTAL-RAW               PIC S9(5)V9(4) COMP-3.
025800     05  WS-TOTAL-CLAMPED           PIC S9(5)V9(4) COMP-3.
025900     05  WS-QNR-NUM-SUM             PIC S9(7)V9(4) COMP-3 VALUE 0.
026000     05  WS-QNR-NUM-CNT             PIC S9(3) COMP VALUE 0.
026100     05  FILLER                     PIC X(10) VALUE SPACES.
026200*-----------------------------------------------------------------*
026300*    ANSWER DE-EDIT WORK AREA (TEXT-TO-NUMERIC CONVERSION)         *
026400*-----------------------------------------------------------------*
026500 01  WS-ANS-CONV.
026600     05  WS-ANS-TEMP5               PIC X(5).
026700     05  WS-ANS-JUST5               PIC X(5) JUSTIFIED RIGHT.
026800     05  WS-ANS-JUST5-N REDEFINES WS-ANS-JUST5
026900                                    PIC 9(5).
027000     05  FILLER                     PIC X(5) VALUE SPACES.
027100 PROCEDURE DIVISION.
027200*=================================================================*
027300*    0000-MAINLINE-CONTROL                                        *
027400*=================================================================*
027500 0000-MAINLINE-CONTROL.
027600     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
027700     PERFORM 2000-READ-REQUEST THRU 2000-EXIT.
027800     PERFORM 2500-PROCESS-ONE-REQUEST THRU 2500-EXIT
027900         UNTIL EOF-REQUEST.
028000     PERFORM 9000-TERMINATE THRU 9000-EXIT.
028100     STOP RUN.
028200*=================================================================*
028300*    1000-SERIES  -  RUN INITIALIZATION                            *
028400*=================================================================*
028500 1000-INITIALIZE.
028600     OPEN INPUT  CUSTOMER-FILE
028700               QNR-FILE
028800               ASSESSMENT-REQUEST-FILE.
028900     OPEN OUTPUT CUSTOMER-FILE-OUT
029000                QNR-FILE-OUT.
029100     PERFORM 0500-GET-CURRENT-TIMESTAMP THRU 0500-EXIT.
029200     PERFORM 1010-LOAD-CUSTOMER-TABLE THRU 1010-EXIT.
029300     PERFORM 1020-LOAD-QNR-TABLE THRU 1020-EXIT.
029400 1000-EXIT.
029500     EXIT.
029600 0500-GET-CURRENT-TIMESTAMP.
029700     ACCEPT WS-CURR-DATE6 FROM DATE.
029800     ACCEPT WS-CURR-HHMMSS FROM TIME.
029900     IF WS-CURR-DATE6-YY < 50
030000         MOVE 20 TO WS-CURR-CC
030100     ELSE
030200         MOVE 19 TO WS-CURR-CC
030300     END-IF.
030400     MOVE WS-CURR-DATE6-YY TO WS-CURR-YY.
030500     MOVE WS-CURR-DATE6-MM TO WS-CURR-MM.
030600     MOVE WS-CURR-DATE6-DD TO WS-CURR-DD.
030700     STRING WS-CURR-CC WS-CURR-YY WS-CURR-MM WS-CURR-DD
030800         DELIMITED BY SIZE INTO WS-CURR-CCYYMMDD.
030900 0500-EXIT.
031000     EXIT.
031100 1010-LOAD-CUSTOMER-TABLE.
031200     MOVE ZERO TO WS-CUST-COUNT.
031300     PERFORM 1011-LOAD-ONE-CUSTOMER THRU 1011-EXIT
031400         UNTIL EOF-CUST-LOAD.
031500 1010-EXIT.
031600     EXIT.
031700 1011-LOAD-ONE-CUSTOMER.
031800     READ CUSTOMER-FILE
031900         AT END
032000             SET EOF-CUST-LOAD TO TRUE
032100             GO TO 1011-EXIT.
032200     ADD 1 TO WS-CUST-COUNT.
032300     SET WS-CT-IX TO WS-CUST-COUNT.
032400     MOVE USER-ID           OF CUSTOMER-FILE-RECORD TO
032500         CT-USER-ID         (WS-CT-IX).
032600     MOVE USER-RECORD-STATUS-CDE OF CUSTOMER-FILE-RECORD TO
032700         CT-RECORD-STATUS-CDE (WS-CT-IX).
032800     MOVE USER-ACCOUNT      OF CUSTOMER-FILE-RECORD TO
032900         CT-ACCOUNT         (WS-CT-IX).
033000     MOVE USER-NAME         OF CUSTOMER-FILE-RECORD TO
033100         CT-NAME            (WS-CT-IX).
033200     MOVE USER-TELEPHONE    OF CUSTOMER-FILE-RECORD TO
033300         CT-TELEPHONE       (WS-CT-IX).
033400     MOVE USER-NUID         OF CUSTOMER-FILE-RECORD TO
033500         CT-NUID            (WS-CT-IX).
033600     MOVE USER-EMAIL        OF CUSTOMER-FILE-RECORD TO
033700         CT-EMAIL           (WS-CT-IX).
033800     MOVE USER-OCCUPATION   OF CUSTOMER-FILE-RECORD TO
033900         CT-OCCUPATION      (WS-CT-IX).
034000     MOVE USER-INVEST-AMOUNT OF CUSTOMER-FILE-RECORD TO
034100         CT-INVEST-AMOUNT   (WS-CT-IX).
034200     MOVE USER-STATUS       OF CUSTOMER-FILE-RECORD TO
034300         CT-STATUS          (WS-CT-IX).
034400     MOVE USER-EVAL-CCYYMMDD OF CUSTOMER-FILE-RECORD TO
034500         CT-EVAL-CCYYMMDD   (WS-CT-IX).
034600     MOVE USER-EVAL-HHMMSS  OF CUSTOMER-FILE-RECORD TO
034700         CT-EVAL-HHMMSS     (WS-CT-IX).
034800     MOVE USER-RISK-LEVEL   OF CUSTOMER-FILE-RECORD TO
034900         CT-RISK-LEVEL      (WS-CT-IX).
035000     MOVE USER-LATEST-QNR-ID OF CUSTOMER-FILE-RECORD TO
035100         CT-LATEST-QNR-ID   (WS-CT-IX).
035200 1011-EXIT.
035300     EXIT.
035400 1020-LOAD-QNR-TABLE.
035500     MOVE ZERO TO WS-QNR-COUNT.
035600     MOVE ZERO TO WS-NEXT-QNR-ID.
035700     PERFORM 1021-LOAD-ONE-QNR THRU 1021-EXIT
035800         UNTIL EOF-QNR-LOAD.
035900     ADD 1 TO WS-NEXT-QNR-ID.
036000 1020-EXIT.
036100     EXIT.
036200 1021-LOAD-ONE-QNR.
036300     READ QNR-FILE
036400         AT END
036500             SET EOF-QNR-LOAD TO TRUE
036600             GO TO 1021-EXIT.
036700     ADD 1 TO WS-QNR-COUNT.
036800     SET WS-QT-IX TO WS-QNR-COUNT.
036900     MOVE QNR-ID             OF QNR-FILE-RECORD TO
037000         WT-ID               (WS-QT-IX).
037100     MOVE QNR-USER-ID        OF QNR-FILE-RECORD TO
037200         WT-USER-ID          (WS-QT-IX).
037300     MOVE QNR-CTIME-CCYYMMDD OF QNR-FILE-RECORD TO
037400         WT-CTIME-CCYYMMDD   (WS-QT-IX).
037500     MOVE QNR-CTIME-HHMMSS   OF QNR-FILE-RECORD TO
037600         WT-CTIME-HHMMSS     (WS-QT-IX).
037700     MOVE QNR-IS-LATEST      OF QNR-FILE-RECORD TO
037800         WT-IS-LATEST        (WS-QT-IX).
037900     MOVE QNR-AGE            OF QNR-FILE-RECORD TO
038000         WT-AGE              (WS-QT-IX).
038100     MOVE QNR-ANNUAL         OF QNR-FILE-RECORD TO
038200         WT-ANNUAL           (WS-QT-IX).
038300     MOVE QNR-INVEST-TIME    OF QNR-FILE-RECORD TO
038400         WT-INVEST-TIME      (WS-QT-IX).
038500     MOVE QNR-MAX-LOSS       OF QNR-FILE-RECORD TO
038600         WT-MAX-LOSS         (WS-QT-IX).
038700     MOVE QNR-TARGET         OF QNR-FILE-RECORD TO
038800         WT-TARGET           (WS-QT-IX).
038900     MOVE QNR-YEAR-FOR-INVEST OF QNR-FILE-RECORD TO
039000         WT-YEAR-FOR-INVEST  (WS-QT-IX).
039100     MOVE QNR-SCORE          OF QNR-FILE-RECORD TO
039200         WT-SCORE            (WS-QT-IX).
039300     MOVE QNR-STATUS         OF QNR-FILE-RECORD TO
039400         WT-STATUS           (WS-QT-IX).
039500     MOVE QNR-ANSWER-COUNT   OF QNR-FILE-RECORD TO
039600         WT-ANSWER-COUNT     (WS-QT-IX).
039700     PERFORM 1022-LOAD-ONE-ANSWER THRU 1022-EXIT
039800         VARYING WS-ANS-SUB FROM 1 BY 1
039900         UNTIL WS-ANS-SUB > 30.
040000     MOVE SB-TOTAL-SCORE     OF QNR-FILE-RECORD TO
040100         WT-SB-TOTAL-SCORE   (WS-QT-IX).
040200     MOVE SB-RISK-LEVEL      OF QNR-FILE-RECORD TO
040300         WT-SB-RISK-LEVEL    (WS-QT-IX).
040400     MOVE SB-AGE-CONTRIB     OF QNR-FILE-RECORD TO
040500         WT-SB-AGE-CONTRIB   (WS-QT-IX).
040600     MOVE SB-INCOME-CONTRIB  OF QNR-FILE-RECORD TO
040700         WT-SB-INCOME-CONTRIB (WS-QT-IX).
040800     MOVE SB-INVEST-TIME-CONTRIB OF QNR-FILE-RECORD TO
040900         WT-SB-INVTM-CONTRIB (WS-QT-IX).
041000     MOVE SB-MAX-LOSS-CONTRIB OF QNR-FILE-RECORD TO
041100         WT-SB-MXLOS-CONTRIB (WS-QT-IX).
041200     IF WT-ID (WS-QT-IX) NOT LESS THAN WS-NEXT-QNR-ID
041300         MOVE WT-ID (WS-QT-IX) TO WS-NEXT-QNR-ID
041400     END-IF.
041500 1021-EXIT.
041600     EXIT.
041700 1022-LOAD-ONE-ANSWER.
041800     MOVE ANS-KEY   (WS-ANS-SUB) OF QNR-FILE-RECORD TO
041900         WT-ANS-KEY   (WS-QT-IX WS-ANS-SUB).
042000     MOVE ANS-VALUE (WS-ANS-SUB) OF QNR-FILE-RECORD TO
042100         WT-ANS-VALUE (WS-QT-IX WS-ANS-SUB).
042200 1022-EXIT.
042300     EXIT.
042400*=================================================================*
042500*    2000-SERIES  -  TRANSACTION READ AND DISPATCH                 *
042600*=================================================================*
042700 2000-READ-REQUEST.
042800     READ ASSESSMENT-REQUEST-FILE
042900         AT END
043000             SET EOF-REQUEST TO TRUE
043100             GO TO 2000-EXIT.
043200     ADD 1 TO WS-REQ-COUNT.
043300 2000-EXIT.
043400     EXIT.
043500 2500-PROCESS-ONE-REQUEST.
043600     ADD 1 TO WS-REQ-TRACE-CTR.
043700     IF AR-MODE-SUBMIT
043800         PERFORM 2010-SUBMIT-ASSESSMENT THRU 2010-EXIT
043900     ELSE
044000         IF AR-MODE-RECALC
044100             PERFORM 3000-RECALCULATE-SCORE THRU 3000-EXIT
044200         ELSE
044300             ADD 1 TO WS-REJECT-COUNT
044400         END-IF
044500     END-IF.
044600     PERFORM 2000-READ-REQUEST THRU 2000-EXIT.
044700 2500-EXIT.
044800     EXIT.
044900*=================================================================*
045000*    2010-SUBMIT-ASSESSMENT                                        *
045100*    BATCH FLOW - RISKASSESSMENTSERVICE.SUBMIT-ASSESSMENT          *
045200*=================================================================*
045300 2010-SUBMIT-ASSESSMENT.
045400     MOVE AR-USER-ID TO WS-TARGET-USER-ID.
045500     SET WS-CUST-FOUND-SW TO 'N'.
045600     SEARCH ALL WS-CUST-ENTRY
045700         AT END
045800             SET WS-CUST-FOUND-SW TO 'N'
045900         WHEN CT-USER-ID (WS-CT-IX) = WS-TARGET-USER-ID
046000             SET WS-CUST-FOUND-SW TO 'Y'.
046100     IF NOT CUST-FOUND
046200         ADD 1 TO WS-REJECT-COUNT
046300         GO TO 2010-EXIT
046400     END-IF.
046500     MOVE CT-TELEPHONE     (WS-CT-IX) TO WS-CUR-TELEPHONE.
046600     MOVE CT-INVEST-AMOUNT (WS-CT-IX) TO WS-CUR-ANNUAL.
046700     MOVE AR-ANSWER-COUNT             TO WS-CUR-ANSWER-COUNT.
046800     PERFORM 2011-COPY-ONE-REQ-ANSWER THRU 2011-EXIT
046900         VARYING WS-ANS-SUB FROM 1 BY 1
047000         UNTIL WS-ANS-SUB > 30.
047100     PERFORM 2100-CALC-RISK-SCORE THRU 2100-EXIT.
047200     ADD 1 TO WS-NEXT-QNR-ID.
047300     ADD 1 TO WS-QNR-COUNT.
047400     SET WS-QT-IX TO WS-QNR-COUNT.
047500     MOVE WS-NEXT-QNR-ID       TO WT-ID          (WS-QT-IX).
047600     MOVE WS-TARGET-USER-ID    TO WT-USER-ID     (WS-QT-IX).
047700     MOVE WS-CURR-CCYYMMDD     TO WT-CTIME-CCYYMMDD (WS-QT-IX).
047800     MOVE WS-CURR-HHMMSS       TO WT-CTIME-HHMMSS   (WS-QT-IX).
047900     MOVE 'Y'                  TO WT-IS-LATEST   (WS-QT-IX).
048000     MOVE 30                   TO WT-AGE         (WS-QT-IX).
048100     MOVE WS-CUR-ANNUAL        TO WT-ANNUAL      (WS-QT-IX).
048200     MOVE WS-CUR-INVEST-TIME   TO WT-INVEST-TIME (WS-QT-IX).
048300     MOVE WS-CUR-MAX-LOSS      TO WT-MAX-LOSS    (WS-QT-IX).
048400     MOVE WS-CUR-TARGET        TO WT-TARGET      (WS-QT-IX).
048500     MOVE WS-CUR-YEAR-FOR-INVEST TO
048600         WT-YEAR-FOR-INVEST    (WS-QT-IX).
048700     MOVE WS-CUR-SCORE         TO WT-SCORE       (WS-QT-IX).
048800     MOVE WS-CUR-STATUS        TO WT-STATUS      (WS-QT-IX).
048900     MOVE WS-CUR-ANSWER-COUNT  TO WT-ANSWER-COUNT (WS-QT-IX).
049000     PERFORM 2012-COPY-ONE-TBL-ANSWER THRU 2012-EXIT
049100         VARYING WS-ANS-SUB FROM 1 BY 1
049200         UNTIL WS-ANS-SUB > 30.
049300     MOVE WS-CUR-SCORE         TO WT-SB-TOTAL-SCORE (WS-QT-IX).
049400     MOVE WS-CUR-STATUS        TO WT-SB-RISK-LEVEL  (WS-QT-IX).
049500     MOVE WS-CUR-SB-AGE-CONTRIB TO
049600         WT-SB-AGE-CONTRIB     (WS-QT-IX).
049700     MOVE WS-CUR-SB-INCOME-CONTRIB TO
049800         WT-SB-INCOME-CONTRIB  (WS-QT-IX).
049900     MOVE WS-CUR-SB-INVTM-CONTRIB TO
050000         WT-SB-INVTM-CONTRIB   (WS-QT-IX).
050100     MOVE WS-CUR-SB-MXLOS-CONTRIB TO
050200         WT-SB-MXLOS-CONTRIB   (WS-QT-IX).
050300     MOVE WS-CUR-STATUS        TO CT-RISK-LEVEL     (WS-CT-IX).
050400     MOVE WS-CURR-CCYYMMDD     TO CT-EVAL-CCYYMMDD  (WS-CT-IX).
050500     MOVE WS-CURR-HHMMSS       TO CT-EVAL-HHMMSS    (WS-CT-IX).
050600     MOVE WS-NEXT-QNR-ID       TO CT-LATEST-QNR-ID  (WS-CT-IX).
050700     PERFORM 2400-SORT-PRIOR-QNRS THRU 2400-EXIT.
050800     ADD 1 TO WS-SUBMIT-COUNT.
050900 2010-EXIT.
051000     EXIT.
051100 2011-COPY-ONE-REQ-ANSWER.
051200     MOVE AR-ANS-KEY   (WS-ANS-SUB) TO
051300         WS-CUR-ANS-KEY   (WS-ANS-SUB).
051400     MOVE AR-ANS-VALUE (WS-ANS-SUB) TO
051500         WS-CUR-ANS-VALUE (WS-ANS-SUB).
051600 2011-EXIT.
051700     EXIT.
051800 2012-COPY-ONE-TBL-ANSWER.
051900     MOVE WS-CUR-ANS-KEY   (WS-ANS-SUB) TO
052000         WT-ANS-KEY   (WS-QT-IX WS-ANS-SUB).
052100     MOVE WS-CUR-ANS-VALUE (WS-ANS-SUB) TO
052200         WT-ANS-VALUE (WS-QT-IX WS-ANS-SUB).
052300 2012-EXIT.
052400     EXIT.
052500*=================================================================*
052600*    2100-SERIES  -  WEIGHTED RISK-SCORE FORMULA                   *
052700*    BUSINESS RULE - RISKASSESSMENTSERVICE COMPONENT WEIGHTS       *
052800*=================================================================*
052900 2100-CALC-RISK-SCORE.
053000     MOVE ZERO TO WS-AGE-SCORE WS-INCOME-SCORE
053100                  WS-INVEST-TIME-SCORE WS-MAX-LOSS-SCORE
053200                  WS-AMOUNT-SCORE WS-QSTNR-SCORE.
053300     MOVE ZERO TO WS-CUR-SB-AGE-CONTRIB WS-CUR-SB-INCOME-CONTRIB
053400                  WS-CUR-SB-INVTM-CONTRIB
053500                  WS-CUR-SB-MXLOS-CONTRIB.
053600     MOVE ZERO TO WS-QNR-NUM-SUM WS-QNR-NUM-CNT.
053700     SET WS-ANS-INVEST-TIME-SW TO 'N'.
053800     SET WS-ANS-MAX-LOSS-SW    TO 'N'.
053900     MOVE ZERO TO WS-CUR-INVEST-TIME WS-CUR-MAX-LOSS
054000                  WS-CUR-YEAR-FOR-INVEST.
054100     MOVE SPACES TO WS-CUR-TARGET.
054200     PERFORM 2170-EXTRACT-ANSWERS THRU 2170-EXIT.
054300     PERFORM 2110-AGE-SCORE THRU 2110-EXIT.
054400     PERFORM 2120-INCOME-SCORE THRU 2120-EXIT.
054500     PERFORM 2130-INVEST-TIME-SCORE THRU 2130-EXIT.
054600     PERFORM 2140-MAX-LOSS-SCORE THRU 2140-EXIT.
054700     PERFORM 2150-AMOUNT-SCORE THRU 2150-EXIT.
054800     PERFORM 2160-QUESTIONNAIRE-SCORE THRU 2160-EXIT.
054900     COMPUTE WS-TOTAL-RAW ROUNDED =
055000           (WS-AGE-SCORE         * 0.15)
055100         + (WS-INCOME-SCORE      * 0.20)
055200         + (WS-INVEST-TIME-SCORE * 0.15)
055300         + (WS-MAX-LOSS-SCORE    * 0.25)
055400         + (WS-AMOUNT-SCORE      * 0.15)
055500         + (WS-QSTNR-SCORE       * 0.10).
055600     IF WS-TOTAL-RAW < 0
055700         MOVE 0 TO WS-TOTAL-CLAMPED
055800     ELSE
055900         IF WS-TOTAL-RAW > 100
056000             MOVE 100 TO WS-TOTAL-CLAMPED
056100         ELSE
056200             MOVE WS-TOTAL-RAW TO WS-TOTAL-CLAMPED
056300         END-IF
056400     END-IF.
056500     COMPUTE WS-CUR-SCORE ROUNDED = WS-TOTAL-CLAMPED.
056600     PERFORM 2200-DETERMINE-RISK-LEVEL THRU 2200-EXIT.
056700 2100-EXIT.
056800     EXIT.
056900 2110-AGE-SCORE.
057000     IF WS-CUR-TELEPHONE NOT = SPACES
057100         MOVE 30 TO WS-CUST-AGE
057200         COMPUTE WS-AGE-SCORE = 100 - WS-CUST-AGE
057300         IF WS-AGE-SCORE < 0
057400             MOVE 0 TO WS-AGE-SCORE
057500         END-IF
057600         COMPUTE WS-CUR-SB-AGE-CONTRIB ROUNDED =
057700             WS-AGE-SCORE * 0.15
057800     END-IF.
057900 2110-EXIT.
058000     EXIT.
058100 2120-INCOME-SCORE.
058200     IF WS-CUR-ANNUAL > 0
058300         IF WS-CUR-ANNUAL < 50000
058400             MOVE 20 TO WS-INCOME-SCORE
058500         ELSE
058600             IF WS-CUR-ANNUAL < 100000
058700                 MOVE 40 TO WS-INCOME-SCORE
058800             ELSE
058900                 IF WS-CUR-ANNUAL < 200000
059000                     MOVE 60 TO WS-INCOME-SCORE
059100                 ELSE
059200                     IF WS-CUR-ANNUAL < 500000
059300                         MOVE 80 TO WS-INCOME-SCORE
059400                     ELSE
059500                         MOVE 100 TO WS-INCOME-SCORE
059600                     END-IF
059700                 END-IF
059800             END-IF
059900         END-IF
060000         COMPUTE WS-CUR-SB-INCOME-CONTRIB ROUNDED =
060100             WS-INCOME-SCORE * 0.20
060200     END-IF.
060300 2120-EXIT.
060400     EXIT.
060500 2130-INVEST-TIME-SCORE.
060600     IF ANS-INVEST-TIME-FOUND
060700         COMPUTE WS-INVEST-TIME-SCORE = WS-CUR-INVEST-TIME * 10
060800         IF WS-INVEST-TIME-SCORE > 100
060900             MOVE 100 TO WS-INVEST-TIME-SCORE
061000         END-IF
061100         COMPUTE WS-CUR-SB-INVTM-CONTRIB ROUNDED =
061200             WS-INVEST-TIME-SCORE * 0.15
061300     END-IF.
061400 2130-EXIT.
061500     EXIT.
061600 2140-MAX-LOSS-SCORE.
061700     IF ANS-MAX-LOSS-FOUND
061800         COMPUTE WS-MAX-LOSS-SCORE ROUNDED =
061900             WS-CUR-MAX-LOSS * 100
062000         COMPUTE WS-CUR-SB-MXLOS-CONTRIB ROUNDED =
062100             WS-MAX-LOSS-SCORE * 0.25
062200     END-IF.
062300 2140-EXIT.
062400     EXIT.
062500 2150-AMOUNT-SCORE.
062600     IF WS-CUR-ANNUAL > 0
062700         IF WS-CUR-ANNUAL < 10000
062800             MOVE 20 TO WS-AMOUNT-SCORE
062900         ELSE
063000             IF WS-CUR-ANNUAL < 50000
063100                 MOVE 40 TO WS-AMOUNT-SCORE
063200             ELSE
063300                 IF WS-CUR-ANNUAL < 100000
063400                     MOVE 60 TO WS-AMOUNT-SCORE
063500                 ELSE
063600                     IF WS-CUR-ANNUAL < 500000
063700                         MOVE 80 TO WS-AMOUNT-SCORE
063800                     ELSE
063900                         MOVE 100 TO WS-AMOUNT-SCORE
064000                     END-IF
064100                 END-IF
064200             END-IF
064300         END-IF
064400     END-IF.
064500 2150-EXIT.
064600     EXIT.
064700 2160-QUESTIONNAIRE-SCORE.
064800     IF WS-QNR-NUM-CNT > 0
064900         COMPUTE WS-QSTNR-SCORE ROUNDED =
065000             (WS-QNR-NUM-SUM / WS-QNR-NUM-CNT) * 20
065100     ELSE
065200         MOVE 50 TO WS-QSTNR-SCORE
065300     END-IF.
065400 2160-EXIT.
065500     EXIT.
065600*-----------------------------------------------------------------*
065700*    2170-SERIES  -  ANSWER-ENTRY EXTRACTION AND DE-EDIT            *
065800*-----------------------------------------------------------------*
065900 2170-EXTRACT-ANSWERS.
066000     PERFORM 2171-EXTRACT-ONE-ANSWER THRU 2171-EXIT
066100         VARYING WS-ANS-SUB FROM 1 BY 1
066200         UNTIL WS-ANS-SUB > WS-CUR-ANSWER-COUNT.
066300 2170-EXIT.
066400     EXIT.
066500 2171-EXTRACT-ONE-ANSWER.
066600     EVALUATE WS-CUR-ANS-KEY (WS-ANS-SUB)
066700         WHEN 'invest_time'
066800             PERFORM 2172-DEEDIT-ANSWER-NUM THRU 2172-EXIT
066900             MOVE WS-ANS-JUST5-N TO WS-CUR-INVEST-TIME
067000             SET ANS-INVEST-TIME-FOUND TO TRUE
067100         WHEN 'max_loss'
067200             PERFORM 2172-DEEDIT-ANSWER-NUM THRU 2172-EXIT
067300             COMPUTE WS-CUR-MAX-LOSS ROUNDED =
067400                 WS-ANS-JUST5-N / 100
067500             SET ANS-MAX-LOSS-FOUND TO TRUE
067600         WHEN 'target'
067700             MOVE WS-CUR-ANS-VALUE (WS-ANS-SUB) TO WS-CUR-TARGET
067800         WHEN 'year_for_invest'
067900             PERFORM 2172-DEEDIT-ANSWER-NUM THRU 2172-EXIT
068000             MOVE WS-ANS-JUST5-N TO WS-CUR-YEAR-FOR-INVEST
068100         WHEN OTHER
068200             PERFORM 2175-ACCUM-NUMERIC-ANSWER THRU 2175-EXIT
068300     END-EVALUATE.
068400 2171-EXIT.
068500     EXIT.
068600 2172-DEEDIT-ANSWER-NUM.
068700     MOVE SPACES TO WS-ANS-TEMP5.
068800     MOVE WS-CUR-ANS-VALUE (WS-ANS-SUB) (1:5) TO WS-ANS-TEMP5.
068900     MOVE WS-ANS-TEMP5 TO WS-ANS-JUST5.
069000     INSPECT WS-ANS-JUST5 REPLACING LEADING SPACE BY ZERO.
069100 2172-EXIT.
069200     EXIT.
069300 2175-ACCUM-NUMERIC-ANSWER.
069400*        A KEYED ANSWER IS A SINGLE TOKEN, SO THE LEADING BYTE     *
069500*        TELLS US WHETHER THE RESPONSE IS NUMERIC.                *
069600     IF WS-CUR-ANS-VALUE (WS-ANS-SUB) (1:1) IS NUMERIC
069700         PERFORM 2172-DEEDIT-ANSWER-NUM THRU 2172-EXIT
069800         ADD WS-ANS-JUST5-N TO WS-QNR-NUM-SUM
069900         ADD 1 TO WS-QNR-NUM-CNT
070000     END-IF.
070100 2175-EXIT.
070200     EXIT.
070300*=================================================================*
070400*    2200-DETERMINE-RISK-LEVEL                                     *
070500*=================================================================*
070600 2200-DETERMINE-RISK-LEVEL.
070700     IF WS-CUR-SCORE NOT > 30
070800         MOVE 'CONSERVATIVE' TO WS-CUR-STATUS
070900     ELSE
071000         IF WS-CUR-SCORE NOT > 70
071100             MOVE 'MODERATE' TO WS-CUR-STATUS
071200         ELSE
071300             MOVE 'AGGRESSIVE' TO WS-CUR-STATUS
071400         END-IF
071500     END-IF.
071600 2200-EXIT.
071700     EXIT.
071800*=================================================================*
071900*    2400-SERIES  -  IS-LATEST RESEQUENCE FOR THIS CUSTOMER        *
072000*    ONE CUSTOMER'S QUESTIONNAIRE HISTORY IS RELEASED TO A SORT    *
072100*    WORK FILE, RESEQUENCED NEWEST FIRST, AND ALL BUT THE NEWEST   *
072200*    ARE FLAGGED NOT-LATEST.                                       *
072300*=================================================================*
072400 2400-SORT-PRIOR-QNRS.
072500     SORT SORTWK1
072600         ON ASCENDING KEY SW1-USER-ID
072700         ON DESCENDING KEY SW1-CTIME-CCYYMMDD
072800         ON DESCENDING KEY SW1-CTIME-HHMMSS
072900         INPUT PROCEDURE 2401-RELEASE-QNR-KEYS THRU 2401-EXIT
073000         OUTPUT PROCEDURE 2410-MARK-NOT-LATEST THRU 2410-EXIT.
073100 2400-EXIT.
073200     EXIT.
073300 2401-RELEASE-QNR-KEYS.
073400     PERFORM 2402-RELEASE-ONE-KEY THRU 2402-EXIT
073500         VARYING WS-QT-IX FROM 1 BY 1
073600         UNTIL WS-QT-IX > WS-QNR-COUNT.
073700 2401-EXIT.
073800     EXIT.
073900 2402-RELEASE-ONE-KEY.
074000     IF WT-USER-ID (WS-QT-IX) = WS-TARGET-USER-ID
074100         MOVE WT-USER-ID        (WS-QT-IX) TO SW1-USER-ID
074200         MOVE WT-CTIME-CCYYMMDD (WS-QT-IX) TO SW1-CTIME-CCYYMMDD
074300         MOVE WT-CTIME-HHMMSS   (WS-QT-IX) TO SW1-CTIME-HHMMSS
074400         MOVE WS-QT-IX                     TO SW1-QNR-NDX
074500         RELEASE SORTWK1-RECORD
074600     END-IF.
074700 2402-EXIT.
074800     EXIT.
074900 2410-MARK-NOT-LATEST.
075000     MOVE 1 TO WS-SORT-SEQ.
075100     SET WS-EOF-SORTWK1-SW TO 'N'.
075200     PERFORM 2411-RETURN-ONE-KEY THRU 2411-EXIT
075300         UNTIL EOF-SORTWK1.
075400 2410-EXIT.
075500     EXIT.
075600 2411-RETURN-ONE-KEY.
075700     RETURN SORTWK1
075800         AT END
075900             SET EOF-SORTWK1 TO TRUE
076000             GO TO 2411-EXIT.
076100     SET WS-QT-IX TO SW1-QNR-NDX.
076200     IF WS-SORT-SEQ = 1
076300         SET WT-LATEST-YES (WS-QT-IX) TO TRUE
076400     ELSE
076500         SET WT-LATEST-NO  (WS-QT-IX) TO TRUE
076600     END-IF.
076700     ADD 1 TO WS-SORT-SEQ.
076800 2411-EXIT.
076900     EXIT.
077000*=================================================================*
077100*    3000-RECALCULATE-SCORE                                        *
077200*    BUSINESS RULE - NIGHTLY RESCORE JOB REREADS A STORED           *
077300*    QUESTIONNAIRE'S OWN ANSWER-ENTRY TABLE AGAINST THE CUSTOMER'S  *
077400*    CURRENT DATA.  IS-LATEST BOOKKEEPING IS NOT REPEATED HERE.     *
077500*=================================================================*
077600 3000-RECALCULATE-SCORE.
077700     MOVE AR-QNR-ID TO WS-TARGET-QNR-ID.
077800     SET WS-QNR-FOUND-SW TO 'N'.
077900     SEARCH ALL WS-QNR-ENTRY
078000         AT END
078100             SET WS-QNR-FOUND-SW TO 'N'
078200         WHEN WT-ID (WS-QT-IX) = WS-TARGET-QNR-ID
078300             SET WS-QNR-FOUND-SW TO 'Y'.
078400     IF NOT QNR-FOUND
078500         ADD 1 TO WS-REJECT-COUNT
078600         GO TO 3000-EXIT
078700     END-IF.
078800     MOVE WT-USER-ID (WS-QT-IX) TO WS-TARGET-USER-ID.
078900     MOVE WS-QT-IX TO WS-QT-IDX-SAVE.
079000     SET WS-CUST-FOUND-SW TO 'N'.
079100     SEARCH ALL WS-CUST-ENTRY
079200         AT END
079300             SET WS-CUST-FOUND-SW TO 'N'
079400         WHEN CT-USER-ID (WS-CT-IX) = WS-TARGET-USER-ID
079500             SET WS-CUST-FOUND-SW TO 'Y'.
079600     IF NOT CUST-FOUND
079700         ADD 1 TO WS-REJECT-COUNT
079800         GO TO 3000-EXIT
079900     END-IF.
080000     SET WS-QT-IX TO WS-QT-IDX-SAVE.
080100     MOVE CT-TELEPHONE     (WS-CT-IX) TO WS-CUR-TELEPHONE.
080200     MOVE CT-INVEST-AMOUNT (WS-CT-IX) TO WS-CUR-ANNUAL.
080300     MOVE WT-ANSWER-COUNT (WS-QT-IX)  TO WS-CUR-ANSWER-COUNT.
080400     PERFORM 3001-COPY-ONE-STORED-ANSWER THRU 3001-EXIT
080500         VARYING WS-ANS-SUB FROM 1 BY 1
080600         UNTIL WS-ANS-SUB > 30.
080700     PERFORM 2100-CALC-RISK-SCORE THRU 2100-EXIT.
080800     SET WS-QT-IX TO WS-QT-IDX-SAVE.
080900     MOVE WS-CUR-SCORE  TO WT-SCORE  (WS-QT-IX).
081000     MOVE WS-CUR-STATUS TO WT-STATUS (WS-QT-IX).
081100     MOVE WS-CUR-SCORE  TO WT-SB-TOTAL-SCORE (WS-QT-IX).
081200     MOVE WS-CUR-STATUS TO WT-SB-RISK-LEVEL  (WS-QT-IX).
081300     MOVE WS-CUR-SB-AGE-CONTRIB TO
081400         WT-SB-AGE-CONTRIB     (WS-QT-IX).
081500     MOVE WS-CUR-SB-INCOME-CONTRIB TO
081600         WT-SB-INCOME-CONTRIB  (WS-QT-IX).
081700     MOVE WS-CUR-SB-INVTM-CONTRIB TO
081800         WT-SB-INVTM-CONTRIB   (WS-QT-IX).
081900     MOVE WS-CUR-SB-MXLOS-CONTRIB TO
082000         WT-SB-MXLOS-CONTRIB   (WS-QT-IX).
082100     MOVE WS-CUR-STATUS     TO CT-RISK-LEVEL    (WS-CT-IX).
082200     MOVE WS-CURR-CCYYMMDD  TO CT-EVAL-CCYYMMDD (WS-CT-IX).
082300     MOVE WS-CURR-HHMMSS    TO CT-EVAL-HHMMSS   (WS-CT-IX).
082400     ADD 1 TO WS-RECALC-COUNT.
082500 3000-EXIT.
082600     EXIT.
082700 3001-COPY-ONE-STORED-ANSWER.
082800     MOVE WT-ANS-KEY   (WS-QT-IDX-SAVE WS-ANS-SUB) TO
082900         WS-CUR-ANS-KEY   (WS-ANS-SUB).
083000     MOVE WT-ANS-VALUE (WS-QT-IDX-SAVE WS-ANS-SUB) TO
083100         WS-CUR-ANS-VALUE (WS-ANS-SUB).
083200 3001-EXIT.
083300     EXIT.
083400*=================================================================*
083500*    9000-SERIES  -  RUN TERMINATION - DUMP TABLES TO OUTPUT       *
083600*=================================================================*
083700 9000-TERMINATE.
083800     PERFORM 9010-WRITE-CUSTOMER-TABLE THRU 9010-EXIT.
083900     PERFORM 9020-WRITE-QNR-TABLE THRU 9020-EXIT.
084000     CLOSE CUSTOMER-FILE CUSTOMER-FILE-OUT
084100           QNR-FILE QNR-FILE-OUT
084200           ASSESSMENT-REQUEST-FILE.
084300     DISPLAY 'RSKA-R00901 REQUESTS READ    = ' WS-REQ-COUNT.
084400     DISPLAY 'RSKA-R00901 ASSESSMENTS DONE  = ' WS-SUBMIT-COUNT.
084500     DISPLAY 'RSKA-R00901 RESCORES DONE     = ' WS-RECALC-COUNT.
084600     DISPLAY 'RSKA-R00901 REJECTED          = ' WS-REJECT-COUNT.
084700 9000-EXIT.
084800     EXIT.
084900 9010-WRITE-CUSTOMER-TABLE.
085000     PERFORM 9011-WRITE-ONE-CUSTOMER THRU 9011-EXIT
085100         VARYING WS-CT-IX FROM 1 BY 1
085200         UNTIL WS-CT-IX > WS-CUST-COUNT.
085300 9010-EXIT.
085400     EXIT.
085500 9011-WRITE-ONE-CUSTOMER.
085600     MOVE CT-USER-ID           (WS-CT-IX) TO
085700         USER-ID               OF CUSTOMER-OUT-RECORD.
085800     MOVE CT-RECORD-STATUS-CDE (WS-CT-IX) TO
085900         USER-RECORD-STATUS-CDE OF CUSTOMER-OUT-RECORD.
086000     MOVE CT-ACCOUNT           (WS-CT-IX) TO
086100         USER-ACCOUNT          OF CUSTOMER-OUT-RECORD.
086200     MOVE CT-NAME              (WS-CT-IX) TO
086300         USER-NAME             OF CUSTOMER-OUT-RECORD.
086400     MOVE CT-TELEPHONE         (WS-CT-IX) TO
086500         USER-TELEPHONE        OF CUSTOMER-OUT-RECORD.
086600     MOVE CT-NUID              (WS-CT-IX) TO
086700         USER-NUID             OF CUSTOMER-OUT-RECORD.
086800     MOVE CT-EMAIL             (WS-CT-IX) TO
086900         USER-EMAIL            OF CUSTOMER-OUT-RECORD.
087000     MOVE CT-OCCUPATION        (WS-CT-IX) TO
087100         USER-OCCUPATION       OF CUSTOMER-OUT-RECORD.
087200     MOVE CT-INVEST-AMOUNT     (WS-CT-IX) TO
087300         USER-INVEST-AMOUNT    OF CUSTOMER-OUT-RECORD.
087400     MOVE CT-STATUS            (WS-CT-IX) TO
087500         USER-STATUS           OF CUSTOMER-OUT-RECORD.
087600     MOVE CT-EVAL-CCYYMMDD     (WS-CT-IX) TO
087700         USER-EVAL-CCYYMMDD    OF CUSTOMER-OUT-RECORD.
087800     MOVE CT-EVAL-HHMMSS       (WS-CT-IX) TO
087900         USER-EVAL-HHMMSS      OF CUSTOMER-OUT-RECORD.
088000     MOVE CT-RISK-LEVEL        (WS-CT-IX) TO
088100         USER-RISK-LEVEL       OF CUSTOMER-OUT-RECORD.
088200     MOVE CT-LATEST-QNR-ID     (WS-CT-IX) TO
088300         USER-LATEST-QNR-ID    OF CUSTOMER-OUT-RECORD.
088400     WRITE CUSTOMER-OUT-RECORD.
088500 9011-EXIT.
088600     EXIT.
088700 9020-WRITE-QNR-TABLE.
088800     PERFORM 9021-WRITE-ONE-QNR THRU 9021-EXIT
088900         VARYING WS-QT-IX FROM 1 BY 1
089000         UNTIL WS-QT-IX > WS-QNR-COUNT.
089100 9020-EXIT.
089200     EXIT.
089300 9021-WRITE-ONE-QNR.
089400     MOVE WT-ID                (WS-QT-IX) TO
089500         QNR-ID                OF QNR-OUT-RECORD.
089600     MOVE WT-USER-ID           (WS-QT-IX) TO
089700         QNR-USER-ID           OF QNR-OUT-RECORD.
089800     MOVE WT-CTIME-CCYYMMDD    (WS-QT-IX) TO
089900         QNR-CTIME-CCYYMMDD    OF QNR-OUT-RECORD.
090000     MOVE WT-CTIME-HHMMSS      (WS-QT-IX) TO
090100         QNR-CTIME-HHMMSS      OF QNR-OUT-RECORD.
090200     MOVE WT-IS-LATEST         (WS-QT-IX) TO
090300         QNR-IS-LATEST         OF QNR-OUT-RECORD.
090400     MOVE WT-AGE               (WS-QT-IX) TO
090500         QNR-AGE               OF QNR-OUT-RECORD.
090600     MOVE WT-ANNUAL            (WS-QT-IX) TO
090700         QNR-ANNUAL            OF QNR-OUT-RECORD.
090800     MOVE WT-INVEST-TIME       (WS-QT-IX) TO
090900         QNR-INVEST-TIME       OF QNR-OUT-RECORD.
091000     MOVE WT-MAX-LOSS          (WS-QT-IX) TO
091100         QNR-MAX-LOSS          OF QNR-OUT-RECORD.
091200     MOVE WT-TARGET            (WS-QT-IX) TO
091300         QNR-TARGET            OF QNR-OUT-RECORD.
091400     MOVE WT-YEAR-FOR-INVEST   (WS-QT-IX) TO
091500         QNR-YEAR-FOR-INVEST   OF QNR-OUT-RECORD.
091600     MOVE WT-SCORE             (WS-QT-IX) TO
091700         QNR-SCORE             OF QNR-OUT-RECORD.
091800     MOVE WT-STATUS            (WS-QT-IX) TO
091900         QNR-STATUS            OF QNR-OUT-RECORD.
092000     MOVE WT-ANSWER-COUNT      (WS-QT-IX) TO
092100         QNR-ANSWER-COUNT      OF QNR-OUT-RECORD.
092200     MOVE WS-QT-IX TO WS-QT-IDX-SAVE.
092300     PERFORM 9022-WRITE-ONE-ANSWER THRU 9022-EXIT
092400         VARYING WS-ANS-SUB FROM 1 BY 1
092500         UNTIL WS-ANS-SUB > 30.
092600     SET WS-QT-IX TO WS-QT-IDX-SAVE.
092700     MOVE WT-SB-TOTAL-SCORE    (WS-QT-IX) TO
092800         SB-TOTAL-SCORE        OF QNR-OUT-RECORD.
092900     MOVE WT-SB-RISK-LEVEL     (WS-QT-IX) TO
093000         SB-RISK-LEVEL         OF QNR-OUT-RECORD.
093100     MOVE WT-SB-AGE-CONTRIB    (WS-QT-IX) TO
093200         SB-AGE-CONTRIB        OF QNR-OUT-RECORD.
093300     MOVE WT-SB-INCOME-CONTRIB (WS-QT-IX) TO
093400         SB-INCOME-CONTRIB     OF QNR-OUT-RECORD.
093500     MOVE WT-SB-INVTM-CONTRIB  (WS-QT-IX) TO
093600         SB-INVEST-TIME-CONTRIB OF QNR-OUT-RECORD.
093700     MOVE WT-SB-MXLOS-CONTRIB  (WS-QT-IX) TO
093800         SB-MAX-LOSS-CONTRIB   OF QNR-OUT-RECORD.
093900     WRITE QNR-OUT-RECORD.
094000 9021-EXIT.
094100     EXIT.
094200 9022-WRITE-ONE-ANSWER.
094300     MOVE WT-ANS-KEY   (WS-QT-IDX-SAVE WS-ANS-SUB) TO
094400         ANS-KEY   (WS-ANS-SUB) OF QNR-OUT-RECORD.
094500     MOVE WT-ANS-VALUE (WS-QT-IDX-SAVE WS-ANS-SUB) TO
094600         ANS-VALUE (WS-ANS-SUB) OF QNR-OUT-RECORD.
094700 9022-EXIT.
094800     EXIT.
