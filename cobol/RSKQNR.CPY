000100*=================================================================*
000200*    RSKQNR   -  RISK QUESTIONNAIRE RECORD LAYOUT                 *
000300*    SOURCE..: RISK & PORTFOLIO SYSTEMS - RSK APPLICATION         *
000400*    RECFM...: FIXED  LRECL = 2100                                *
000500*-----------------------------------------------------------------*
000700*    QNR-ANSWERS CARRIES THE RAW ANSWER KEY/VALUE PAIRS AS THEY   *
000800*    WERE KEYED ON THE ASSESSMENT TRANSACTION AND MUST SURVIVE A  *
000900*    RECALCULATE-SCORE PASS, SO IT IS KEPT SEPARATE FROM THE      *
001000*    SCORE-BREAKDOWN GROUP RATHER THAN SHARING ITS SLOT.          *
001100*    QNR-ANSWER-AREA-R IS A FLAT-TEXT REDEFINE OF THE SAME BYTES  *
001200*    FOR THE EXTRACT-FILE UNLOAD STEP.                            *
001250*-----------------------------------------------------------------*
001300*    02/11/86  BAO  ORIGINAL LAYOUT FOR RISK QUESTIONNAIRE        *
001400*    03/02/91  TXM  ADDED QNR-IS-LATEST FLAG FOR HISTORY CHAIN    *
001500*    07/22/94  TXM  EXPANDED ANSWER TABLE 20 TO 30 OCCURRENCES    *
001600*    11/09/98  RSP  Y2K - QNR-CTIME SPLIT TO 8-DIGIT CENTURY DATE *
001700*    05/18/04  JWU  ADDED SCORE-BREAKDOWN CONTRIBUTION FIELDS,    *
001710*                   MOVED OUT OF THE ANSWER-AREA REDEFINE AFTER   *
001720*                   HR8934 - RECALC PASS WAS LOSING RAW ANSWERS   *
001800*=================================================================*
001900 01  RSK-QNR-RECORD.
002000     05  QNR-ID                         PIC 9(9).
002100     05  QNR-USER-ID                    PIC 9(9).
002200     05  QNR-CTIME.
002300         10  QNR-CTIME-DTE.
002400             15  QNR-CTIME-CC-DTE       PIC 9(2).
002500             15  QNR-CTIME-YY-DTE       PIC 9(2).
002600             15  QNR-CTIME-MM-DTE       PIC 9(2).
002700             15  QNR-CTIME-DD-DTE       PIC 9(2).
002800         10  QNR-CTIME-HHMMSS           PIC 9(6).
002900     05  QNR-CTIME-R REDEFINES QNR-CTIME.
003000         10  QNR-CTIME-CCYYMMDD         PIC 9(8).
003100         10  FILLER                     PIC 9(6).
003200     05  QNR-IS-LATEST                  PIC X(1).
003300         88  QNR-LATEST-YES                 VALUE 'Y'.
003400         88  QNR-LATEST-NO                  VALUE 'N'.
003500     05  QNR-AGE                        PIC 9(3).
003600     05  QNR-ANNUAL                     PIC S9(12)V9(2) COMP-3.
003700     05  QNR-INVEST-TIME                PIC 9(3).
003800     05  QNR-MAX-LOSS                   PIC S9(4)V9(2) COMP-3.
003900     05  QNR-TARGET                     PIC X(64).
004000     05  QNR-YEAR-FOR-INVEST            PIC 9(3).
004100     05  QNR-SCORE                      PIC 9(3).
004200     05  QNR-STATUS                     PIC X(12).
004300         88  QNR-STATUS-CONSERVATIVE        VALUE 'CONSERVATIVE'.
004400         88  QNR-STATUS-MODERATE            VALUE 'MODERATE'.
004500         88  QNR-STATUS-AGGRESSIVE          VALUE 'AGGRESSIVE'.
004600     05  QNR-ANSWER-AREA.
004700         10  QNR-ANSWER-COUNT           PIC 9(2) COMP-3.
004800         10  ANSWER-ENTRY OCCURS 30 TIMES
004900                 INDEXED BY ANS-NDX.
005000             15  ANS-KEY                PIC X(32).
005100             15  ANS-VALUE              PIC X(32).
005200         10  FILLER                     PIC X(78).
005300     05  QNR-ANSWER-AREA-R REDEFINES QNR-ANSWER-AREA.
005400         10  QNR-ANSWER-AREA-TXT        PIC X(2000).
005500     05  QNR-SCORE-BREAKDOWN.
005600         10  SB-TOTAL-SCORE             PIC 9(3).
005700         10  SB-RISK-LEVEL              PIC X(12).
005800         10  SB-AGE-CONTRIB             PIC S9(3)V9(4) COMP-3.
005900         10  SB-INCOME-CONTRIB          PIC S9(3)V9(4) COMP-3.
006000         10  SB-INVEST-TIME-CONTRIB     PIC S9(3)V9(4) COMP-3.
006100         10  SB-MAX-LOSS-CONTRIB        PIC S9(3)V9(4) COMP-3.
006200         10  FILLER                     PIC X(20).
006300     05  FILLER                         PIC X(40) VALUE SPACES.
