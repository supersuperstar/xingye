000100*=================================================================*
000200*    RSKPORT  -  PORTFOLIO RECOMMENDATION RECORD LAYOUT           *
000300*    SOURCE..: RISK & PORTFOLIO SYSTEMS - RSK APPLICATION         *
000400*    RECFM...: FIXED  LRECL = 500                                 *
000500*-----------------------------------------------------------------*
000600*    ADAPTED FROM THE DIRECT-FINANCIAL-ACTIVITY DETAIL-RECORD-1   *
000700*    BLOCK.  PR-ITEM-TABLE HOLDS THE UP-TO-NINE PRODUCT LINES     *
000800*    THAT RSKN.R00902 BUILDS WHEN IT SPLITS THE INVESTMENT AMOUNT *
000900*    ACROSS THE OPTIMIZED ASSET-CLASS BUCKETS.                    *
001000*-----------------------------------------------------------------*
001100*    04/02/86  BAO  ORIGINAL LAYOUT FOR PORTFOLIO RECOMMENDATION  *
001200*    03/02/91  TXM  ADDED PR-WORK-ORDER-ID FOR TIE TO RSKWORD     *
001300*    11/09/98  RSP  Y2K - PR-GEN-TIME SPLIT TO 8-DIGIT CENTURY    *
001400*                   DATE                                          *
001500*    05/18/04  JWU  EXPANDED PR-ITEM-TABLE 5 TO 9 OCCURRENCES,    *
001600*                   TICKET HR8877 - AGGRESSIVE STRATEGY NEEDED    *
001700*                   MORE PRODUCT LINES THAN THE TABLE ALLOWED     *
001800*=================================================================*
001900 01  RSK-PORTFOLIO-RECORD.
002000     05  PR-ID                          PIC 9(9).
002100     05  PR-USER-ID                     PIC 9(9).
002200     05  PR-CUSTOMER-ID                 PIC 9(9).
002300     05  PR-WORK-ORDER-ID               PIC 9(9).
002400     05  PR-GEN-TIME.
002500         10  PR-GEN-DTE.
002600             15  PR-GEN-CC-DTE          PIC 9(2).
002700             15  PR-GEN-YY-DTE          PIC 9(2).
002800             15  PR-GEN-MM-DTE          PIC 9(2).
002900             15  PR-GEN-DD-DTE          PIC 9(2).
003000         10  PR-GEN-HHMMSS              PIC 9(6).
003100     05  PR-GEN-TIME-R REDEFINES PR-GEN-TIME.
003200         10  PR-GEN-CCYYMMDD            PIC 9(8).
003300         10  FILLER                     PIC 9(6).
003400     05  PR-TOTAL-AMOUNT                PIC S9(14)V9(2) COMP-3.
003500     05  PR-EXPECTED-RETURN             PIC S9(4)V9(4) COMP-3.
003600     05  PR-EXPECTED-RISK               PIC S9(4)V9(2) COMP-3.
003700     05  PR-ITEM-COUNT                  PIC 9(1) COMP-3.
003800     05  PR-ITEM-TABLE OCCURS 9 TIMES
003900             INDEXED BY PR-ITEM-NDX.
004000         10  PR-ITEM-PRODUCT-ID         PIC 9(9).
004100         10  PR-ITEM-AMOUNT             PIC S9(14)V9(2) COMP-3.
004200         10  PR-ITEM-PERCENTAGE         PIC S9(3)V9(4) COMP-3.
004300     05  PR-ITEM-TABLE-R REDEFINES PR-ITEM-TABLE.
004400         10  PR-ITEM-TABLE-TXT          PIC X(198).
004500     05  FILLER                         PIC X(233) VALUE SPACES.
