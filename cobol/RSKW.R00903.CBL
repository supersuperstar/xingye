000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     RSKW-R00903.
000300 AUTHOR.         B. OKONKWO.
000400 INSTALLATION.   RISK AND PORTFOLIO SYSTEMS - HOME OFFICE.
000500 DATE-WRITTEN.   03/11/1986.
000600 DATE-COMPILED.  03/11/1986.
000700 SECURITY.       COMPANY CONFIDENTIAL - RESTRICTED DISTRIBUTION.
000800*=================================================================*
000900*    RSKW-R00903  -  RISK REVIEW WORK ORDER WORKFLOW AND          *
001000*                    CONTROL REPORT BATCH                        *
001100*-----------------------------------------------------------------*
001200*    DRIVES THE FOUR-STAGE APPROVAL CHAIN (JUNIOR/MID/SENIOR/     *
001300*    COMMITTEE) FOR EACH RISK REVIEW WORK ORDER FROM A DAILY      *
001400*    TRANSACTION FILE OF CREATE/CLAIM/ADVANCE REQUESTS, THEN      *
001500*    PRODUCES THE RISK-ASSESSMENT CONTROL REPORT FOR THE RUN.     *
001600*    CALLS RSKN-R00902 TO GENERATE A PORTFOLIO THE MOMENT A WORK  *
001700*    ORDER CLEARS COMMITTEE.                                      *
001800*-----------------------------------------------------------------*
001900*    CHANGE LOG                                                   *
002000*-----------------------------------------------------------------*
002100*    03/11/86  BAO  ORIGINAL BUILD - TWO-STAGE APPROVAL ONLY,     *
002200*                   NO CONTROL REPORT (ADDED LATER)               *
002300*    03/02/91  TXM  ADDED PRIORITY/SLA-DEADLINE ASSIGNMENT AND    *
002400*                   THE CONTROL REPORT AT RUN END                 *
002500*    07/22/94  TXM  EXPANDED TO FOUR-STAGE REVIEW CHAIN TO MATCH  *
002600*                   RSKWORD'S NEW WO-STAGE-TABLE LAYOUT            *
002700*    11/09/98  RSP  Y2K - ALL SLA/STAGE-COMMIT DATES REBUILT ON   *
002800*                   THE 8-DIGIT CENTURY WINDOW USED ACROSS RSK    *
002900*    11/15/98  RSP  Y2K - CONTROL REPORT DATE HEADING ALSO        *
003000*                   CONVERTED - RAN 00/00/00 ON THE ROLLOVER TEST *
003100*    06/02/04  JWU  CALLS RSKN-R00902 ON COMMITTEE APPROVAL PER   *
003200*                   HR8951 SO THE PORTFOLIO IS ON FILE BEFORE THE *
003300*                   CUSTOMER'S NEXT STATEMENT CYCLE                *
003400*    06/09/04  JWU  RSKN-R00902 NOW CALLED WITH FUNCTION 'C' AT   *
003500*                   RUN END SO THE PORTFOLIO FILE IS CLOSED       *
003600*                   BEFORE THIS PROGRAM RE-OPENS IT FOR THE       *
003700*                   CONTROL REPORT (HR9010 FOLLOW-UP)             *
003800*    08/11/04  RSP  ADDED WS-REQ-TRACE-CTR FOR THE OPERATOR       *
003900*                   CONSOLE TRACE LINE - REQUESTED BY OPERATIONS  *
004000*                   TO TIE A HUNG RUN BACK TO A REQUEST COUNT     *
004010*    09/14/04  RSP  COMPILE ABEND - WORK-ORDER-FILE-OUT COPY OF   *
004020*                   RSKWORD REDECLARED WO-STG-NDX, ALREADY        *
004030*                   DEFINED ON THE IN-SIDE COPY - ADDED SECOND    *
004040*                   REPLACING PAIR, RENAMED OUT-SIDE INDEX        *
004050*    09/14/04  RSP  REORDERED ASCENDING KEY IS / INDEXED BY ON    *
004060*                   WS-CUST-TABLE, WS-QNR-TABLE, WS-WO-TABLE -    *
004070*                   COMPILER HAD THEM BACKWARDS, SEARCH ALL       *
004080*                   WOULDN'T BIND                                 *
004100*=================================================================*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-370.
004500 OBJECT-COMPUTER.  IBM-370.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT CUSTOMER-FILE
005100         ASSIGN TO RSKCUST3.
005200     SELECT QNR-FILE
005300         ASSIGN TO RSKQNR3.
005400     SELECT WORK-ORDER-FILE-IN
005500         ASSIGN TO RSKWORD1.
005600     SELECT WORK-ORDER-FILE-OUT
005700         ASSIGN TO RSKWORD2.
005800     SELECT WORK-ORDER-REQUEST-FILE
005900         ASSIGN TO RSKWFRQ1.
006000     SELECT PORTFOLIO-FILE
006100         ASSIGN TO RSKPORT1.
006200     SELECT CONTROL-REPORT-FILE
006300         ASSIGN TO RSKRPT01.
006400     SELECT SORTWK2
006500         ASSIGN TO SYSWK02.
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  CUSTOMER-FILE.
006900     COPY RSKCUST REPLACING ==RSK-CUSTOMER-RECORD== BY
007000         ==CUSTOMER-FILE-RECORD==.
007100 FD  QNR-FILE.
007200     COPY RSKQNR REPLACING ==RSK-QNR-RECORD== BY
007300         ==QNR-FILE-RECORD==.
007400 FD  WORK-ORDER-FILE-IN.
007500     COPY RSKWORD REPLACING ==RSK-WORK-ORDER-RECORD== BY
007600         ==WORK-ORDER-FILE-IN-RECORD==.
007700 FD  WORK-ORDER-FILE-OUT.
007800     COPY RSKWORD REPLACING ==RSK-WORK-ORDER-RECORD== BY
007850         ==WORK-ORDER-FILE-OUT-RECORD==
007870         ==WO-STG-NDX== BY ==WO-STG-NDX-OUT==.
008000 FD  WORK-ORDER-REQUEST-FILE.
008100 01  WORK-ORDER-REQUEST-RECORD.
008200     05  WR-MODE-CDE                PIC X(1).
008300         88  WR-MODE-CREATE             VALUE 'C'.
008400         88  WR-MODE-CLAIM              VALUE 'L'.
008500         88  WR-MODE-ADVANCE            VALUE 'A'.
008600     05  WR-WORK-ORDER-ID           PIC 9(9).
008700     05  WR-CUSTOMER-ID             PIC 9(9).
008800     05  WR-REVIEWER-ID             PIC 9(9).
008900     05  WR-COMMENT                 PIC X(500).
009000     05  WR-DECISION-CDE            PIC X(1).
009100         88  WR-DECISION-APPROVE        VALUE 'Y'.
009200         88  WR-DECISION-REJECT         VALUE 'N'.
009300     05  FILLER                     PIC X(20).
009400 FD  PORTFOLIO-FILE.
009500     COPY RSKPORT REPLACING ==RSK-PORTFOLIO-RECORD== BY
009600         ==PORTFOLIO-FILE-RECORD==.
009700 FD  CONTROL-REPORT-FILE
009800     RECORD CONTAINS 133 CHARACTERS.
009900 01  RPT-PRINT-LINE                 PIC X(133).
010000 SD  SORTWK2.
010100 01  RL-RECORD.
010200     05  RL-RISK-RANK               PIC 9(1).
010300     05  RL-CUSTOMER-ID             PIC 9(9).
010400     05  RL-QNR-ID                  PIC 9(9).
010500     05  RL-RISK-SCORE              PIC 9(3).
010600     05  RL-RISK-LEVEL              PIC X(12).
010700     05  RL-WORK-ORDER-ID           PIC 9(9).
010800     05  RL-WO-STATUS               PIC X(20).
010900     05  RL-PORT-TOTAL-AMT          PIC S9(14)V9(2) COMP-3.
011000     05  RL-PORT-EXP-RETURN         PIC S9(4)V9(4) COMP-3.
011100     05  RL-PORT-EXP-RISK           PIC S9(4)V9(2) COMP-3.
011200     05  FILLER                     PIC X(20).
011300 WORKING-STORAGE SECTION.
011400*-----------------------------------------------------------------*
011500*    REQUEST-TRACE COUNTER - ONE-OFF, DOES NOT BELONG TO ANY OF    *
011600*    THE GROUPS BELOW - BUMPED ONCE PER REQUEST RECORD PROCESSED   *
011700*    FOR THE OPERATOR CONSOLE TRACE LINE (SEE 2500-PROCESS-ONE-    *
011800*    REQUEST).                                                    *
011900*-----------------------------------------------------------------*
012000 77  WS-REQ-TRACE-CTR           PIC 9(7) COMP VALUE ZERO.
012100*-----------------------------------------------------------------*
012200*    RUN SWITCHES                                                 *
012300*-----------------------------------------------------------------*
012400 01  WS-RUN-SWITCHES.
012500     05  WS-EOF-CUST-LOAD-SW        PIC X(1) VALUE 'N'.
012600         88  EOF-CUST-LOAD              VALUE 'Y'.
012700     05  WS-EOF-QNR-LOAD-SW         PIC X(1) VALUE 'N'.
012800         88  EOF-QNR-LOAD               VALUE 'Y'.
012900     05  WS-EOF-WO-LOAD-SW          PIC X(1) VALUE 'N'.
013000         88  EOF-WO-LOAD                VALUE 'Y'.
013100     05  WS-EOF-REQUEST-SW          PIC X(1) VALUE 'N'.
013200         88  EOF-REQUEST                VALUE 'Y'.
013300     05  WS-EOF-PORT-LOAD-SW        PIC X(1) VALUE 'N'.
013400         88  EOF-PORT-LOAD              VALUE 'Y'.
013500     05  WS-EOF-SORTWK2-SW          PIC X(1) VALUE 'N'.
013600         88  EOF-SORTWK2                VALUE 'Y'.
013700     05  WS-CUST-FOUND-SW           PIC X(1) VALUE 'N'.
013800         88  CUST-FOUND                 VALUE 'Y'.
013900     05  WS-QNR-FOUND-SW            PIC X(1) VALUE 'N'.
014000         88  QNR-FOUND                  VALUE 'Y'.
014100     05  WS-WO-FOUND-SW             PIC X(1) VALUE 'N'.
014200         88  WO-FOUND                   VALUE 'Y'.
014300     05  WS-FIRST-BREAK-SW          PIC X(1) VALUE 'Y'.
014400         88  FIRST-BREAK                VALUE 'Y'.
014500     05  FILLER                     PIC X(10) VALUE SPACES.
014600*-----------------------------------------------------------------*
014700*    RUN COUNTERS                                                 *
014800*-----------------------------------------------------------------*
014900 01  WS-RUN-COUNTERS.
015000     05  WS-CUST-COUNT              PIC 9(5) COMP VALUE ZERO.
015100     05  WS-QNR-COUNT               PIC 9(5) COMP VALUE ZERO.
015200     05  WS-WO-COUNT                PIC 9(5) COMP VALUE ZERO.
015300     05  WS-NEXT-WO-ID              PIC 9(9) COMP VALUE ZERO.
015400     05  WS-CT-IX                   PIC 9(5) COMP VALUE ZERO.
015500     05  WS-QT-IX                   PIC 9(5) COMP VALUE ZERO.
015600     05  WS-WT-IX                   PIC 9(5) COMP VALUE ZERO.
015700     05  WS-STG-IX                  PIC 9(1) COMP VALUE ZERO.
015800     05  WS-PORT-COUNT              PIC 9(5) COMP VALUE ZERO.
015900     05  WS-PT-IX                   PIC 9(5) COMP VALUE ZERO.
016000     05  WS-GRAND-QNR-COUNT         PIC 9(5) COMP VALUE ZERO.
016100     05  WS-GRAND-WO-COUNT          PIC 9(5) COMP VALUE ZERO.
016200     05  WS-GRAND-PORT-COUNT        PIC 9(5) COMP VALUE ZERO.
016300     05  WS-BRK-QNR-COUNT           PIC 9(5) COMP VALUE ZERO.
016400     05  WS-BRK-WO-APPR-COUNT       PIC 9(5) COMP VALUE ZERO.
016500     05  FILLER                     PIC X(10) VALUE SPACES.
016600*-----------------------------------------------------------------*
016700*    CURRENT-DATE WORK AREA (Y2K PIVOT-YEAR WINDOW)                *
016800*-----------------------------------------------------------------*
016900 01  WS-CURR-DATE6.
017000     05  WS-CURR-DATE6-YY           PIC 9(2).
017100     05  WS-CURR-DATE6-MM           PIC 9(2).
017200     05  WS-CURR-DATE6-DD           PIC 9(2).
017300     05  FILLER                     PIC X(2).
017400 01  WS-CURR-CC                     PIC 9(2).
017500 01  WS-CURR-HHMMSS                 PIC 9(6).
017600 01  WS-CURR-CCYYMMDD               PIC 9(8).
017700 01  WS-CURR-CCYYMMDD-R REDEFINES WS-CURR-CCYYMMDD.
017800     05  WS-CURR-CCYYMMDD-CC        PIC 9(2).
017900     05  WS-CURR-CCYYMMDD-YY        PIC 9(2).
018000     05  WS-CURR-CCYYMMDD-MM        PIC 9(2).
018100     05  WS-CURR-CCYYMMDD-DD        PIC 9(2).
018200*-----------------------------------------------------------------*
018300*    CUSTOMER TABLE - LOADED ONCE, KEY-SEQUENCED ON CT-USER-ID     *
018400*-----------------------------------------------------------------*
018500 01  WS-CUST-TABLE.
018600     05  WS-CUST-ENTRY OCCURS 1 TO 20000 TIMES
018700                 DEPENDING ON WS-CUST-COUNT
018800                 ASCENDING KEY IS CT-USER-ID
018900                 INDEXED BY WS-CT-IX.
019000         10  CT-USER-ID             PIC 9(9).
019100         10  CT-INVEST-AMOUNT       PIC S9(14)V9(2) COMP-3.
019200         10  CT-RISK-LEVEL          PIC X(12).
019300         10  CT-LATEST-QNR-ID       PIC 9(9).
019400         10  FILLER                 PIC X(10).
019500*-----------------------------------------------------------------*
019600*    QUESTIONNAIRE TABLE - LOADED ONCE, KEY-SEQUENCED ON QT-ID     *
019700*-----------------------------------------------------------------*
019800 01  WS-QNR-TABLE.
019900     05  WS-QNR-ENTRY OCCURS 1 TO 20000 TIMES
020000                 DEPENDING ON WS-QNR-COUNT
020100                 ASCENDING KEY IS QT-ID
020200                 INDEXED BY WS-QT-IX.
020300         10  QT-ID                  PIC 9(9).
020400         10  QT-USER-ID             PIC 9(9).
020500         10  QT-SCORE               PIC 9(3).
020600         10  QT-STATUS              PIC X(12).
020700         10  QT-IS-LATEST           PIC X(1).
020800             88  QT-LATEST-YES          VALUE 'Y'.
020900         10  FILLER                 PIC X(10).
021000*-----------------------------------------------------------------*
021100*    WORK ORDER TABLE - LOADED ONCE, KEY-SEQUENCED ON WT-ID,       *
021200*    NEW ORDERS APPENDED WITH HIGHER IDS DURING THE RUN, THEN      *
021300*    THE WHOLE TABLE IS WRITTEN BACK AT 9000-TERMINATION.          *
021400*-----------------------------------------------------------------*
021500 01  WS-WO-TABLE.
021600     05  WS-WO-ENTRY OCCURS 1 TO 20000 TIMES
021700                 DEPENDING ON WS-WO-COUNT
021800                 ASCENDING KEY IS WT-ID
021900                 INDEXED BY WS-WT-IX.
022000         10  WT-ID                  PIC 9(9).
022100         10  WT-CUSTOMER-ID         PIC 9(9).
022200         10  WT-REVIEWER-ID         PIC 9(9).
022300         10  WT-STATUS-CDE          PIC X(20).
022400             88  WT-STATUS-PENDING-JUNIOR VALUE 'PENDING_JUNIOR'.
022500             88  WT-STATUS-PENDING-MID       VALUE 'PENDING_MID'.
022600             88  WT-STATUS-PENDING-SENIOR VALUE 'PENDING_SENIOR'.
022700             88  WT-STATUS-PENDING-COMMITTEE
022710                 VALUE 'PENDING_COMMITTEE'.
022800             88  WT-STATUS-APPROVED          VALUE 'APPROVED'.
022900             88  WT-STATUS-REJECTED          VALUE 'REJECTED'.
023000         10  WT-PRIORITY-CDE        PIC X(8).
023100         10  WT-SLA-CCYYMMDD        PIC 9(8).
023200         10  WT-SLA-HHMMSS          PIC 9(6).
023300         10  WT-RISK-SCORE          PIC 9(3).
023400         10  WT-RISK-CATEGORY       PIC X(12).
023500         10  WT-STAGE-TABLE OCCURS 4 TIMES INDEXED BY WT-STG-IX.
023600             15  WT-STG-REVIEWER-ID     PIC 9(9).
023700             15  WT-STG-COMMENT         PIC X(500).
023800             15  WT-STG-COMMIT-CCYYMMDD PIC 9(8).
023900             15  WT-STG-COMMIT-HHMMSS   PIC 9(6).
024000             15  WT-STG-COMPLETE-CDE    PIC X(1).
024100                 88  WT-STG-IS-COMPLETE     VALUE 'Y'.
024200         10  FILLER                 PIC X(20).
024300*-----------------------------------------------------------------*
024400*    PORTFOLIO TABLE - READ AFTER RSKN CLOSES THE FILE, KEYED BY   *
024500*    WORK ORDER ID FOR THE CONTROL REPORT JOIN.                    *
024600*-----------------------------------------------------------------*
024700 01  WS-PORT-TABLE.
024800     05  WS-PORT-ENTRY OCCURS 1 TO 20000 TIMES
024900                 DEPENDING ON WS-PORT-COUNT
025000                 INDEXED BY WS-PT-IX.
025100         10  PT-WORK-ORDER-ID       PIC 9(9).
025200         10  PT-TOTAL-AMOUNT        PIC S9(14)V9(2) COMP-3.
025300         10  PT-EXP-RETURN          PIC S9(4)V9(4) COMP-3.
025400         10  PT-EXP-RISK            PIC S9(4)V9(2) COMP-3.
025500         10  FILLER                 PIC X(10).
025600*-----------------------------------------------------------------*
025700*    SLA DEADLINE WORK AREA                                       *
025800*-----------------------------------------------------------------*
025900 01  WS-SLA-WORK-AREA.
026000     05  WS-SLA-HOURS               PIC 9(2) COMP VALUE ZERO.
026100     05  WS-SLA-TOTAL-HHMMSS        PIC 9(7) COMP VALUE ZERO.
026200     05  WS-SLA-CCYYMMDD-WORK       PIC 9(8).
026300     05  WS-SLA-CCYYMMDD-WORK-R REDEFINES WS-SLA-CCYYMMDD-WORK.
026400         10  WS-SLA-WORK-CC         PIC 9(2).
026500         10  WS-SLA-WORK-YY         PIC 9(2).
026600         10  WS-SLA-WORK-MM         PIC 9(2).
026700         10  WS-SLA-WORK-DD         PIC 9(2).
026800     05  WS-SLA-DAYS-IN-MONTH.
026900         10  FILLER                 PIC 9(2) VALUE 31.
027000         10  FILLER                 PIC 9(2) VALUE 28.
027100         10  FILLER                 PIC 9(2) VALUE 31.
027200         10  FILLER                 PIC 9(2) VALUE 30.
027300         10  FILLER                 PIC 9(2) VALUE 31.
027400         10  FILLER                 PIC 9(2) VALUE 30.
027500         10  FILLER                 PIC 9(2) VALUE 31.
027600         10  FILLER                 PIC 9(2) VALUE 31.
027700         10  FILLER                 PIC 9(2) VALUE 30.
027800         10  FILLER                 PIC 9(2) VALUE 31.
027900         10  FILLER                 PIC 9(2) VALUE 30.
028000         10  FILLER                 PIC 9(2) VALUE 31.
028100 01  WS-SLA-DAYS-IN-MONTH-R REDEFINES WS-SLA-DAYS-IN-MONTH.
028200     05  WS-SLA-DIM OCCURS 12 TIMES PIC 9(2).
028300*-----------------------------------------------------------------*
028400*    WORKFLOW TRANSITION WORK AREA                                *
028500*-----------------------------------------------------------------*
028600 01  WS-WORKFLOW-WORK-AREA.
028700     05  WS-NEXT-STATUS             PIC X(20).
028800     05  WS-CURR-STATUS-SAVE        PIC X(20).
028900     05  FILLER                     PIC X(10) VALUE SPACES.
029000*-----------------------------------------------------------------*
029100*    LINKAGE-STYLE PARM AREA FOR THE CALL TO RSKN-R00902           *
029200*-----------------------------------------------------------------*
029300 01  WS-RSKN-PARM-AREA.
029400     05  WS-RSKN-FUNCTION-CDE       PIC X(1).
029500     05  WS-RSKN-CUSTOMER-ID        PIC 9(9).
029600     05  WS-RSKN-USER-ID            PIC 9(9).
029700     05  WS-RSKN-WORK-ORDER-ID      PIC 9(9).
029800     05  WS-RSKN-INVEST-AMOUNT      PIC S9(14)V9(2) COMP-3.
029900     05  WS-RSKN-RISK-SCORE         PIC 9(3).
030000     05  WS-RSKN-RISK-LEVEL         PIC X(12).
030100     05  WS-RSKN-PREF-LIQUIDITY     PIC X(10).
030200     05  WS-RSKN-PREF-INVEST-PERIOD PIC X(10).
030300     05  WS-RSKN-RETURN-CDE         PIC X(1).
030400     05  WS-RSKN-PORTFOLIO-ID       PIC 9(9).
030500     05  WS-RSKN-EXPECTED-RETURN    PIC S9(4)V9(4) COMP-3.
030600     05  WS-RSKN-EXPECTED-RISK      PIC S9(4)V9(2) COMP-3.
030700     05  WS-RSKN-CASH-AMOUNT        PIC S9(14)V9(2) COMP-3.
030800     05  WS-RSKN-BOND-AMOUNT        PIC S9(14)V9(2) COMP-3.
030900     05  WS-RSKN-STOCK-AMOUNT       PIC S9(14)V9(2) COMP-3.
031000     05  WS-RSKN-OPT-CAND-COUNT     PIC 9(3) COMP-3.
031100     05  WS-RSKN-OPT-CAND-TABLE OCCURS 15 TIMES
031200                 INDEXED BY WS-ROC-IX.
031300         10  WS-RSKN-OPT-CAND-PROD-ID  PIC 9(9).
031400         10  WS-RSKN-OPT-CAND-TYPE-CDE PIC X(10).
031500         10  WS-RSKN-OPT-CAND-RETURN   PIC S9(4)V9(2) COMP-3.
031600     05  WS-RSKN-OPT-ITEM-COUNT     PIC 9(1) COMP-3.
031700     05  WS-RSKN-OPT-ITEM-TABLE OCCURS 9 TIMES
031800                 INDEXED BY WS-ROI-IX.
031900         10  WS-RSKN-OPT-ITEM-PROD-ID PIC 9(9).
032000         10  WS-RSKN-OPT-ITEM-AMOUNT  PIC S9(14)V9(2) COMP-3.
032100*-----------------------------------------------------------------*
032200*    CONTROL REPORT PRINT LINE AND CONTROL-BREAK WORK AREA         *
032300*-----------------------------------------------------------------*
032400 01  WS-HEADING-LINE-1.
032500     05  FILLER                     PIC X(40) VALUE SPACES.
032600     05  FILLER                     PIC X(53) VALUE
032700         'RISK ASSESSMENT CONTROL REPORT'.
032800     05  FILLER                     PIC X(40) VALUE SPACES.
032900 01  WS-HEADING-LINE-2.
033000     05  FILLER                     PIC X(5)  VALUE 'CUST'.
033100     05  FILLER                     PIC X(3)  VALUE SPACES.
033200     05  FILLER                     PIC X(5)  VALUE 'QNR'.
033300     05  FILLER                     PIC X(3)  VALUE SPACES.
033400     05  FILLER                     PIC X(5)  VALUE 'SCORE'.
033500     05  FILLER                     PIC X(3)  VALUE SPACES.
033600     05  FILLER                     PIC X(12) VALUE 'RISK LEVEL'.
033700     05  FILLER                     PIC X(3)  VALUE SPACES.
033800     05  FILLER                     PIC X(5)  VALUE 'WO ID'.
033900     05  FILLER                     PIC X(3)  VALUE SPACES.
034000     05  FILLER                     PIC X(18) VALUE 'WO STATUS'.
034100     05  FILLER                     PIC X(14) VALUE 'PORT AMOUNT'.
034200     05  FILLER                     PIC X(9)  VALUE 'RETURN'.
034300     05  FILLER                     PIC X(9)  VALUE 'RISK'.
034400     05  FILLER                     PIC X(35) VALUE SPACES.
034500 01  WS-DETAIL-LINE.
034600     05  DL-CUSTOMER-ID             PIC ZZZZZZZZ9.
034700     05  FILLER                     PIC X(3)  VALUE SPACES.
034800     05  DL-QNR-ID                  PIC ZZZZZZZZ9.
034900     05  FILLER                     PIC X(3)  VALUE SPACES.
035000     05  DL-RISK-SCORE              PIC ZZ9.
035100     05  FILLER                     PIC X(5)  VALUE SPACES.
035200     05  DL-RISK-LEVEL              PIC X(12).
035300     05  FILLER                     PIC X(3)  VALUE SPACES.
035400     05  DL-WORK-ORDER-ID           PIC ZZZZZZZZ9.
035500     05  FILLER                     PIC X(3)  VALUE SPACES.
035600     05  DL-WO-STATUS               PIC X(18).
035700     05  DL-PORT-AMOUNT             PIC ZZZ,ZZZ,ZZ9.99-.
035800     05  FILLER                     PIC X(2)  VALUE SPACES.
035900     05  DL-PORT-RETURN             PIC ZZ9.9999-.
036000     05  FILLER                     PIC X(2)  VALUE SPACES.
036100     05  DL-PORT-RISK               PIC ZZ9.99-.
036200     05  FILLER                     PIC X(24) VALUE SPACES.
036300 01  WS-BREAK-TOTAL-LINE.
036400     05  FILLER                     PIC X(5)  VALUE SPACES.
036500     05  FILLER                     PIC X(9)  VALUE '** TOTAL'.
036600     05  BT-RISK-LEVEL              PIC X(12).
036700     05  FILLER                     PIC X(3)  VALUE SPACES.
036800     05  FILLER                     PIC X(6)  VALUE 'QNRS='.
036900     05  BT-QNR-COUNT               PIC ZZZZ9.
037000     05  FILLER                     PIC X(3)  VALUE SPACES.
037100     05  FILLER                     PIC X(9)  VALUE 'AVG SCR='.
037200     05  BT-AVG-SCORE               PIC ZZ9.99.
037300     05  FILLER                     PIC X(3)  VALUE SPACES.
037400     05  FILLER                     PIC X(9)  VALUE 'WO APPR='.
037500     05  BT-WO-APPR-COUNT           PIC ZZZZ9.
037600     05  FILLER                     PIC X(3)  VALUE SPACES.
037700     05  FILLER                     PIC X(9)  VALUE 'PORT AMT='.
037800     05  BT-PORT-AMT                PIC ZZZ,ZZZ,ZZ9.99-.
037900     05  FILLER                     PIC X(20) VALUE SPACES.
038000 01  WS-GRAND-TOTAL-LINE.
038100     05  FILLER                     PIC X(5)  VALUE SPACES.
038200     05  FILLER PIC X(12) VALUE '** GRAND TOT'.
038300     05  FILLER                     PIC X(6)  VALUE 'QNRS='.
038400     05  GT-QNR-COUNT               PIC ZZZZ9.
038500     05  FILLER                     PIC X(3)  VALUE SPACES.
038600     05  FILLER                     PIC X(6)  VALUE 'WOS='.
038700     05  GT-WO-COUNT                PIC ZZZZ9.
038800     05  FILLER                     PIC X(3)  VALUE SPACES.
038900     05  FILLER                     PIC X(6)  VALUE 'PORTS='.
039000     05  GT-PORT-COUNT              PIC ZZZZ9.
039100     05  FILLER                     PIC X(70) VALUE SPACES.
039200 01  WS-BRK-SCORE-SUM               PIC S9(9) COMP-3 VALUE ZERO.
039300 01  WS-BRK-PORT-AMT-SUM
039310     PIC S9(14)V9(2) COMP-3 VALUE ZERO.
039400 01  WS-BRK-AVG-SCORE
039410     PIC S9(3)V9(2) COMP-3 VALUE ZERO.
039500 PROCEDURE DIVISION.
039600*=================================================================*
039700*    0000-MAINLINE                                                *
039800*=================================================================*
039900 0000-MAINLINE.
040000     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
040100     PERFORM 2500-PROCESS-ONE-REQUEST THRU 2500-EXIT
040200         UNTIL EOF-REQUEST.
040300     PERFORM 2900-CLOSE-PORTFOLIO-GEN THRU 2900-EXIT.
040400     PERFORM 4000-SORT-REPORT-LINES THRU 4000-EXIT.
040500     PERFORM 9000-TERMINATION THRU 9000-EXIT.
040600     STOP RUN.
040700*=================================================================*
040800*    1000-SERIES  -  INITIALIZATION                                *
040900*=================================================================*
041000 1000-INITIALIZATION.
041100     OPEN INPUT  CUSTOMER-FILE.
041200     OPEN INPUT  QNR-FILE.
041300     OPEN INPUT  WORK-ORDER-FILE-IN.
041400     OPEN OUTPUT WORK-ORDER-FILE-OUT.
041500     OPEN INPUT  WORK-ORDER-REQUEST-FILE.
041600     OPEN OUTPUT CONTROL-REPORT-FILE.
041700     ACCEPT WS-CURR-DATE6 FROM DATE.
041800     ACCEPT WS-CURR-HHMMSS FROM TIME.
041900     IF WS-CURR-DATE6-YY < 50
042000         MOVE 20 TO WS-CURR-CC
042100     ELSE
042200         MOVE 19 TO WS-CURR-CC
042300     END-IF.
042400     STRING WS-CURR-CC WS-CURR-DATE6-YY WS-CURR-DATE6-MM
042500                       WS-CURR-DATE6-DD
042600         DELIMITED BY SIZE INTO WS-CURR-CCYYMMDD.
042700     PERFORM 1010-LOAD-CUSTOMER-TABLE THRU 1010-EXIT.
042800     PERFORM 1020-LOAD-QNR-TABLE THRU 1020-EXIT.
042900     PERFORM 1030-LOAD-WO-TABLE THRU 1030-EXIT.
043000     PERFORM 2000-READ-REQUEST THRU 2000-EXIT.
043100 1000-EXIT.
043200     EXIT.
043300 1010-LOAD-CUSTOMER-TABLE.
043400     MOVE ZERO TO WS-CUST-COUNT.
043500     PERFORM 1011-LOAD-ONE-CUSTOMER THRU 1011-EXIT
043600         UNTIL EOF-CUST-LOAD.
043700 1010-EXIT.
043800     EXIT.
043900 1011-LOAD-ONE-CUSTOMER.
044000     READ CUSTOMER-FILE
044100         AT END
044200             SET EOF-CUST-LOAD TO TRUE
044300             GO TO 1011-EXIT.
044400     ADD 1 TO WS-CUST-COUNT.
044500     SET WS-CT-IX TO WS-CUST-COUNT.
044600     MOVE USER-ID             OF CUSTOMER-FILE-RECORD TO
044700         CT-USER-ID           (WS-CT-IX).
044800     MOVE USER-INVEST-AMOUNT  OF CUSTOMER-FILE-RECORD TO
044900         CT-INVEST-AMOUNT     (WS-CT-IX).
045000     MOVE USER-RISK-LEVEL     OF CUSTOMER-FILE-RECORD TO
045100         CT-RISK-LEVEL        (WS-CT-IX).
045200     MOVE USER-LATEST-QNR-ID  OF CUSTOMER-FILE-RECORD TO
045300         CT-LATEST-QNR-ID     (WS-CT-IX).
045400 1011-EXIT.
045500     EXIT.
045600 1020-LOAD-QNR-TABLE.
045700     MOVE ZERO TO WS-QNR-COUNT.
045800     PERFORM 1021-LOAD-ONE-QNR THRU 1021-EXIT
045900         UNTIL EOF-QNR-LOAD.
046000 1020-EXIT.
046100     EXIT.
046200 1021-LOAD-ONE-QNR.
046300     READ QNR-FILE
046400         AT END
046500             SET EOF-QNR-LOAD TO TRUE
046600             GO TO 1021-EXIT.
046700     ADD 1 TO WS-QNR-COUNT.
046800     SET WS-QT-IX TO WS-QNR-COUNT.
046900     MOVE QNR-ID              OF QNR-FILE-RECORD TO
047000         QT-ID                (WS-QT-IX).
047100     MOVE QNR-USER-ID         OF QNR-FILE-RECORD TO
047200         QT-USER-ID           (WS-QT-IX).
047300     MOVE QNR-SCORE           OF QNR-FILE-RECORD TO
047400         QT-SCORE             (WS-QT-IX).
047500     MOVE QNR-STATUS          OF QNR-FILE-RECORD TO
047600         QT-STATUS            (WS-QT-IX).
047700     MOVE QNR-IS-LATEST       OF QNR-FILE-RECORD TO
047800         QT-IS-LATEST         (WS-QT-IX).
047900 1021-EXIT.
048000     EXIT.
048100 1030-LOAD-WO-TABLE.
048200     MOVE ZERO TO WS-WO-COUNT.
048300     MOVE ZERO TO WS-NEXT-WO-ID.
048400     PERFORM 1031-LOAD-ONE-WO THRU 1031-EXIT
048500         UNTIL EOF-WO-LOAD.
048600 1030-EXIT.
048700     EXIT.
048800 1031-LOAD-ONE-WO.
048900     READ WORK-ORDER-FILE-IN
049000         AT END
049100             SET EOF-WO-LOAD TO TRUE
049200             GO TO 1031-EXIT.
049300     ADD 1 TO WS-WO-COUNT.
049400     SET WS-WT-IX TO WS-WO-COUNT.
049500     MOVE WO-ID               OF WORK-ORDER-FILE-IN-RECORD TO
049600         WT-ID                (WS-WT-IX).
049700     IF WO-ID OF WORK-ORDER-FILE-IN-RECORD > WS-NEXT-WO-ID
049800         MOVE WO-ID OF WORK-ORDER-FILE-IN-RECORD TO WS-NEXT-WO-ID
049900     END-IF.
050000     MOVE WO-CUSTOMER-ID      OF WORK-ORDER-FILE-IN-RECORD TO
050100         WT-CUSTOMER-ID       (WS-WT-IX).
050200     MOVE WO-REVIEWER-ID      OF WORK-ORDER-FILE-IN-RECORD TO
050300         WT-REVIEWER-ID       (WS-WT-IX).
050400     MOVE WO-STATUS-CDE       OF WORK-ORDER-FILE-IN-RECORD TO
050500         WT-STATUS-CDE        (WS-WT-IX).
050600     MOVE WO-PRIORITY-CDE     OF WORK-ORDER-FILE-IN-RECORD TO
050700         WT-PRIORITY-CDE      (WS-WT-IX).
050800     MOVE WO-SLA-CCYYMMDD     OF WORK-ORDER-FILE-IN-RECORD TO
050900         WT-SLA-CCYYMMDD      (WS-WT-IX).
051000     MOVE WO-SLA-HHMMSS       OF WORK-ORDER-FILE-IN-RECORD TO
051100         WT-SLA-HHMMSS        (WS-WT-IX).
051200     MOVE WO-RISK-SCORE       OF WORK-ORDER-FILE-IN-RECORD TO
051300         WT-RISK-SCORE        (WS-WT-IX).
051400     MOVE WO-RISK-CATEGORY    OF WORK-ORDER-FILE-IN-RECORD TO
051500         WT-RISK-CATEGORY     (WS-WT-IX).
051600     PERFORM 1032-LOAD-STAGE-TABLE THRU 1032-EXIT
051700         VARYING WT-STG-IX FROM 1 BY 1 UNTIL WT-STG-IX > 4.
051800 1031-EXIT.
051900     EXIT.
052000 1032-LOAD-STAGE-TABLE.
052100     MOVE WO-STG-REVIEWER-ID OF WORK-ORDER-FILE-IN-RECORD
052200             (WT-STG-IX) TO
052300         WT-STG-REVIEWER-ID  (WS-WT-IX, WT-STG-IX).
052400     MOVE WO-STG-COMMENT     OF WORK-ORDER-FILE-IN-RECORD
052500             (WT-STG-IX) TO
052600         WT-STG-COMMENT      (WS-WT-IX, WT-STG-IX).
052700     MOVE WO-STG-COMMIT-CCYYMMDD OF WORK-ORDER-FILE-IN-RECORD
052800             (WT-STG-IX) TO
052900         WT-STG-COMMIT-CCYYMMDD  (WS-WT-IX, WT-STG-IX).
053000     MOVE WO-STG-HHMMSS      OF WORK-ORDER-FILE-IN-RECORD
053100             (WT-STG-IX) TO
053200         WT-STG-COMMIT-HHMMSS (WS-WT-IX, WT-STG-IX).
053300     MOVE WO-STG-COMPLETE-CDE OF WORK-ORDER-FILE-IN-RECORD
053400             (WT-STG-IX) TO
053500         WT-STG-COMPLETE-CDE (WS-WT-IX, WT-STG-IX).
053600 1032-EXIT.
053700     EXIT.
053800*=================================================================*
053900*    2000-SERIES  -  REQUEST READ AND DISPATCH                     *
054000*=================================================================*
054100 2000-READ-REQUEST.
054200     READ WORK-ORDER-REQUEST-FILE
054300         AT END
054400             SET EOF-REQUEST TO TRUE.
054500 2000-EXIT.
054600     EXIT.
054700 2500-PROCESS-ONE-REQUEST.
054800     ADD 1 TO WS-REQ-TRACE-CTR.
054900     EVALUATE TRUE
055000         WHEN WR-MODE-CREATE
055100             PERFORM 2010-CREATE-WORK-ORDER THRU 2010-EXIT
055200         WHEN WR-MODE-CLAIM
055300             PERFORM 2100-CLAIM-WORK-ORDER THRU 2100-EXIT
055400         WHEN WR-MODE-ADVANCE
055500             PERFORM 2200-ADVANCE-WORKFLOW THRU 2200-EXIT
055600     END-EVALUATE.
055700     PERFORM 2000-READ-REQUEST THRU 2000-EXIT.
055800 2500-EXIT.
055900     EXIT.
056000*=================================================================*
056100*    2010-CREATE-WORK-ORDER                                       *
056200*=================================================================*
056300 2010-CREATE-WORK-ORDER.
056400     SET WS-CUST-FOUND-SW TO 'N'.
056500     SEARCH ALL WS-CUST-ENTRY
056600         AT END
056700             SET WS-CUST-FOUND-SW TO 'N'
056800         WHEN CT-USER-ID (WS-CT-IX) = WR-CUSTOMER-ID
056900             SET WS-CUST-FOUND-SW TO 'Y'.
057000     IF NOT CUST-FOUND
057100         GO TO 2010-EXIT
057200     END-IF.
057300     SET WS-QNR-FOUND-SW TO 'N'.
057400     SEARCH ALL WS-QNR-ENTRY
057500         AT END
057600             SET WS-QNR-FOUND-SW TO 'N'
057700         WHEN QT-ID (WS-QT-IX) = CT-LATEST-QNR-ID (WS-CT-IX)
057800             SET WS-QNR-FOUND-SW TO 'Y'.
057900     ADD 1 TO WS-NEXT-WO-ID.
058000     ADD 1 TO WS-WO-COUNT.
058100     SET WS-WT-IX TO WS-WO-COUNT.
058200     MOVE WS-NEXT-WO-ID TO WT-ID (WS-WT-IX).
058300     MOVE WR-CUSTOMER-ID TO WT-CUSTOMER-ID (WS-WT-IX).
058400     MOVE ZERO TO WT-REVIEWER-ID (WS-WT-IX).
058500     MOVE 'PENDING_JUNIOR' TO WT-STATUS-CDE (WS-WT-IX).
058600     IF QNR-FOUND
058700         MOVE QT-SCORE (WS-QT-IX) TO WT-RISK-SCORE (WS-WT-IX)
058800         MOVE QT-STATUS (WS-QT-IX) TO WT-RISK-CATEGORY (WS-WT-IX)
058900     ELSE
059000         MOVE ZERO TO WT-RISK-SCORE (WS-WT-IX)
059100         MOVE SPACES TO WT-RISK-CATEGORY (WS-WT-IX)
059200     END-IF.
059300     PERFORM 2020-DETERMINE-PRIORITY THRU 2020-EXIT.
059400     PERFORM 2030-CALC-SLA-DEADLINE THRU 2030-EXIT.
059500     PERFORM 2011-INIT-STAGE-TABLE THRU 2011-EXIT
059600         VARYING WT-STG-IX FROM 1 BY 1 UNTIL WT-STG-IX > 4.
059700     ADD 1 TO WS-GRAND-WO-COUNT.
059800 2010-EXIT.
059900     EXIT.
060000 2011-INIT-STAGE-TABLE.
060100     MOVE ZERO TO WT-STG-REVIEWER-ID (WS-WT-IX, WT-STG-IX).
060200     MOVE SPACES TO WT-STG-COMMENT (WS-WT-IX, WT-STG-IX).
060300     MOVE ZERO TO WT-STG-COMMIT-CCYYMMDD (WS-WT-IX, WT-STG-IX).
060400     MOVE ZERO TO WT-STG-COMMIT-HHMMSS (WS-WT-IX, WT-STG-IX).
060500     MOVE 'N' TO WT-STG-COMPLETE-CDE (WS-WT-IX, WT-STG-IX).
060600 2011-EXIT.
060700     EXIT.
060800*-----------------------------------------------------------------*
060900*    2020-DETERMINE-PRIORITY  -  PRIORITY FROM RISK SCORE          *
061000*-----------------------------------------------------------------*
061100 2020-DETERMINE-PRIORITY.
061200     EVALUATE TRUE
061300         WHEN WT-RISK-SCORE (WS-WT-IX) >= 80
061400             MOVE 'CRITICAL' TO WT-PRIORITY-CDE (WS-WT-IX)
061500         WHEN WT-RISK-SCORE (WS-WT-IX) >= 60
061600             MOVE 'HIGH' TO WT-PRIORITY-CDE (WS-WT-IX)
061700         WHEN WT-RISK-SCORE (WS-WT-IX) >= 40
061800             MOVE 'MEDIUM' TO WT-PRIORITY-CDE (WS-WT-IX)
061900         WHEN OTHER
062000             MOVE 'MEDIUM' TO WT-PRIORITY-CDE (WS-WT-IX)
062100     END-EVALUATE.
062200     IF WT-RISK-SCORE (WS-WT-IX) < 40 AND WT-RISK-SCORE (WS-WT-IX)
062300             NOT = ZERO
062400         MOVE 'LOW' TO WT-PRIORITY-CDE (WS-WT-IX)
062500     END-IF.
062600 2020-EXIT.
062700     EXIT.
062800*-----------------------------------------------------------------*
062900*    2030-CALC-SLA-DEADLINE  -  DEADLINE = NOW + STAGE SLA HOURS   *
063000*    (SIMPLIFIED CALENDAR - FIXED 28-DAY FEBRUARY, NO LEAP-YEAR    *
063100*    ADJUSTMENT, ADEQUATE FOR A DEADLINE AT MOST 24 HOURS OUT).    *
063200*-----------------------------------------------------------------*
063300 2030-CALC-SLA-DEADLINE.
063400     EVALUATE TRUE
063500         WHEN WT-STATUS-PENDING-JUNIOR (WS-WT-IX)
063600             MOVE 2 TO WS-SLA-HOURS
063700         WHEN WT-STATUS-PENDING-MID (WS-WT-IX)
063800             MOVE 4 TO WS-SLA-HOURS
063900         WHEN WT-STATUS-PENDING-SENIOR (WS-WT-IX)
064000             MOVE 8 TO WS-SLA-HOURS
064100         WHEN WT-STATUS-PENDING-COMMITTEE (WS-WT-IX)
064200             MOVE 24 TO WS-SLA-HOURS
064300         WHEN OTHER
064400             MOVE 24 TO WS-SLA-HOURS
064500     END-EVALUATE.
064600     COMPUTE WS-SLA-TOTAL-HHMMSS =
064700         WS-CURR-HHMMSS + (WS-SLA-HOURS * 10000).
064800     MOVE WS-CURR-CCYYMMDD TO WS-SLA-CCYYMMDD-WORK.
064900     IF WS-SLA-TOTAL-HHMMSS >= 240000
065000         SUBTRACT 240000 FROM WS-SLA-TOTAL-HHMMSS
065100         PERFORM 2035-ADD-ONE-DAY THRU 2035-EXIT
065200     END-IF.
065300     MOVE WS-SLA-CCYYMMDD-WORK TO WT-SLA-CCYYMMDD (WS-WT-IX).
065400     MOVE WS-SLA-TOTAL-HHMMSS TO WT-SLA-HHMMSS (WS-WT-IX).
065500 2030-EXIT.
065600     EXIT.
065700 2035-ADD-ONE-DAY.
065800     ADD 1 TO WS-SLA-WORK-DD.
065900     IF WS-SLA-WORK-DD > WS-SLA-DIM (WS-SLA-WORK-MM)
066000         MOVE 1 TO WS-SLA-WORK-DD
066100         ADD 1 TO WS-SLA-WORK-MM
066200         IF WS-SLA-WORK-MM > 12
066300             MOVE 1 TO WS-SLA-WORK-MM
066400             ADD 1 TO WS-SLA-WORK-YY
066500         END-IF
066600     END-IF.
066700 2035-EXIT.
066800     EXIT.
066900*=================================================================*
067000*    2100-CLAIM-WORK-ORDER                                        *
067100*=================================================================*
067200 2100-CLAIM-WORK-ORDER.
067300     SET WS-WO-FOUND-SW TO 'N'.
067400     SEARCH ALL WS-WO-ENTRY
067500         AT END
067600             SET WS-WO-FOUND-SW TO 'N'
067700         WHEN WT-ID (WS-WT-IX) = WR-WORK-ORDER-ID
067800             SET WS-WO-FOUND-SW TO 'Y'.
067900     IF NOT WO-FOUND
068000         GO TO 2100-EXIT
068100     END-IF.
068200     IF WT-REVIEWER-ID (WS-WT-IX) NOT = ZERO
068300         GO TO 2100-EXIT
068400     END-IF.
068500     MOVE WR-REVIEWER-ID TO WT-REVIEWER-ID (WS-WT-IX).
068600 2100-EXIT.
068700     EXIT.
068800*=================================================================*
068900*    2200-ADVANCE-WORKFLOW                                        *
069000*=================================================================*
069100 2200-ADVANCE-WORKFLOW.
069200     SET WS-WO-FOUND-SW TO 'N'.
069300     SEARCH ALL WS-WO-ENTRY
069400         AT END
069500             SET WS-WO-FOUND-SW TO 'N'
069600         WHEN WT-ID (WS-WT-IX) = WR-WORK-ORDER-ID
069700             SET WS-WO-FOUND-SW TO 'Y'.
069800     IF NOT WO-FOUND
069900         GO TO 2200-EXIT
070000     END-IF.
070100     MOVE WT-STATUS-CDE (WS-WT-IX) TO WS-CURR-STATUS-SAVE.
070200     PERFORM 2210-DETERMINE-NEXT-STATUS THRU 2210-EXIT.
070300     PERFORM 2220-RECORD-STAGE-COMMENT THRU 2220-EXIT.
070400     MOVE WS-NEXT-STATUS TO WT-STATUS-CDE (WS-WT-IX).
070500     MOVE ZERO TO WT-REVIEWER-ID (WS-WT-IX).
070600     PERFORM 2030-CALC-SLA-DEADLINE THRU 2030-EXIT.
070700     IF WT-STATUS-APPROVED (WS-WT-IX)
070800         PERFORM 2230-CALL-PORTFOLIO-GEN THRU 2230-EXIT
070900     END-IF.
071000 2200-EXIT.
071100     EXIT.
071200*-----------------------------------------------------------------*
071300*    2210-DETERMINE-NEXT-STATUS - STAGE TRANSITION TABLE           *
071400*-----------------------------------------------------------------*
071500 2210-DETERMINE-NEXT-STATUS.
071600     EVALUATE TRUE
071700         WHEN WS-CURR-STATUS-SAVE = 'PENDING_JUNIOR'
071800             IF WR-DECISION-APPROVE
071900                 MOVE 'PENDING_MID' TO WS-NEXT-STATUS
072000             ELSE
072100                 MOVE 'REJECTED' TO WS-NEXT-STATUS
072200             END-IF
072300         WHEN WS-CURR-STATUS-SAVE = 'PENDING_MID'
072400             IF WR-DECISION-APPROVE
072500                 MOVE 'PENDING_SENIOR' TO WS-NEXT-STATUS
072600             ELSE
072700                 MOVE 'REJECTED' TO WS-NEXT-STATUS
072800             END-IF
072900         WHEN WS-CURR-STATUS-SAVE = 'PENDING_SENIOR'
073000             IF WR-DECISION-APPROVE
073100                 MOVE 'PENDING_COMMITTEE' TO WS-NEXT-STATUS
073200             ELSE
073300                 MOVE 'REJECTED' TO WS-NEXT-STATUS
073400             END-IF
073500         WHEN WS-CURR-STATUS-SAVE = 'PENDING_COMMITTEE'
073600             IF WR-DECISION-APPROVE
073700                 MOVE 'APPROVED' TO WS-NEXT-STATUS
073800             ELSE
073900                 MOVE 'REJECTED' TO WS-NEXT-STATUS
074000             END-IF
074100         WHEN OTHER
074200             MOVE WS-CURR-STATUS-SAVE TO WS-NEXT-STATUS
074300     END-EVALUATE.
074400 2210-EXIT.
074500     EXIT.
074600*-----------------------------------------------------------------*
074700*    2220-RECORD-STAGE-COMMENT - ALWAYS ATTACHES TO THE STAGE OF   *
074800*    THE CURRENT (PRE-TRANSITION) STATUS.                         *
074900*-----------------------------------------------------------------*
075000 2220-RECORD-STAGE-COMMENT.
075100     EVALUATE WS-CURR-STATUS-SAVE
075200         WHEN 'PENDING_JUNIOR'
075300             MOVE 1 TO WT-STG-IX
075400         WHEN 'PENDING_MID'
075500             MOVE 2 TO WT-STG-IX
075600         WHEN 'PENDING_SENIOR'
075700             MOVE 3 TO WT-STG-IX
075800         WHEN 'PENDING_COMMITTEE'
075900             MOVE 4 TO WT-STG-IX
076000         WHEN OTHER
076100             GO TO 2220-EXIT
076200     END-EVALUATE.
076300     MOVE WR-REVIEWER-ID TO
076320         WT-STG-REVIEWER-ID (WS-WT-IX, WT-STG-IX).
076400     MOVE WR-COMMENT TO WT-STG-COMMENT (WS-WT-IX, WT-STG-IX).
076500     MOVE WS-CURR-CCYYMMDD TO
076600         WT-STG-COMMIT-CCYYMMDD (WS-WT-IX, WT-STG-IX).
076700     MOVE WS-CURR-HHMMSS TO
076800         WT-STG-COMMIT-HHMMSS (WS-WT-IX, WT-STG-IX).
076900     MOVE 'Y' TO WT-STG-COMPLETE-CDE (WS-WT-IX, WT-STG-IX).
077000 2220-EXIT.
077100     EXIT.
077200*-----------------------------------------------------------------*
077300*    2230-CALL-PORTFOLIO-GEN - APPROVED WORK ORDER, GENERATE THE  *
077400*    CUSTOMER'S PORTFOLIO.  A NON-OK RETURN IS NOT FATAL - THE    *
077500*    WORK ORDER UPDATE STILL COMMITS PER HR8951.                  *
077600*-----------------------------------------------------------------*
077700 2230-CALL-PORTFOLIO-GEN.
077800     SET WS-CUST-FOUND-SW TO 'N'.
077900     SEARCH ALL WS-CUST-ENTRY
078000         AT END
078100             SET WS-CUST-FOUND-SW TO 'N'
078200         WHEN CT-USER-ID (WS-CT-IX) = WT-CUSTOMER-ID (WS-WT-IX)
078300             SET WS-CUST-FOUND-SW TO 'Y'.
078400     IF NOT CUST-FOUND
078500         GO TO 2230-EXIT
078600     END-IF.
078700     MOVE 'G' TO WS-RSKN-FUNCTION-CDE.
078800     MOVE WT-CUSTOMER-ID (WS-WT-IX) TO WS-RSKN-CUSTOMER-ID.
078900     MOVE WT-CUSTOMER-ID (WS-WT-IX) TO WS-RSKN-USER-ID.
079000     MOVE WT-ID (WS-WT-IX) TO WS-RSKN-WORK-ORDER-ID.
079100     MOVE CT-INVEST-AMOUNT (WS-CT-IX) TO WS-RSKN-INVEST-AMOUNT.
079200     MOVE WT-RISK-SCORE (WS-WT-IX) TO WS-RSKN-RISK-SCORE.
079300     MOVE WT-RISK-CATEGORY (WS-WT-IX) TO WS-RSKN-RISK-LEVEL.
079400     MOVE SPACES TO WS-RSKN-PREF-LIQUIDITY
079420         WS-RSKN-PREF-INVEST-PERIOD.
079500     CALL 'RSKN-R00902' USING WS-RSKN-PARM-AREA.
079600     IF WS-RSKN-RETURN-CDE = 'Y'
079700         ADD 1 TO WS-GRAND-PORT-COUNT
079800     END-IF.
079900 2230-EXIT.
080000     EXIT.
080100*=================================================================*
080200*    2900-CLOSE-PORTFOLIO-GEN - TELLS RSKN-R00902 TO CLOSE ITS     *
080300*    FILES SO THIS PROGRAM CAN RE-OPEN THE PORTFOLIO FILE INPUT    *
080400*    FOR THE CONTROL REPORT (SEE CHANGE LOG 06/09/04).             *
080500*=================================================================*
080600 2900-CLOSE-PORTFOLIO-GEN.
080700     MOVE 'C' TO WS-RSKN-FUNCTION-CDE.
080800     CALL 'RSKN-R00902' USING WS-RSKN-PARM-AREA.
080900 2900-EXIT.
081000     EXIT.
081100*=================================================================*
081200*    4000-SERIES - RISK-ASSESSMENT-CONTROL-REPORT                  *
081300*=================================================================*
081400 4000-SORT-REPORT-LINES.
081500     SORT SORTWK2 ASCENDING KEY RL-RISK-RANK
081600         INPUT PROCEDURE 4010-RELEASE-REPORT-LINES THRU 4010-EXIT
081700         OUTPUT PROCEDURE 4100-PRODUCE-REPORT THRU 4100-EXIT.
081800 4000-EXIT.
081900     EXIT.
082000*-----------------------------------------------------------------*
082100*    4010-RELEASE-REPORT-LINES - ONE LINE PER LATEST QUESTIONNAIRE *
082200*    ON FILE, JOINED TO ITS CUSTOMER'S MOST RECENT WORK ORDER AND  *
082300*    ANY PORTFOLIO GENERATED FOR THAT WORK ORDER.                  *
082400*-----------------------------------------------------------------*
082500 4010-RELEASE-REPORT-LINES.
082600     PERFORM 4020-LOAD-PORTFOLIO-TABLE THRU 4020-EXIT.
082700     PERFORM 4030-RELEASE-ONE-LINE THRU 4030-EXIT
082800         VARYING WS-QT-IX FROM 1 BY 1
082900         UNTIL WS-QT-IX > WS-QNR-COUNT.
083000 4010-EXIT.
083100     EXIT.
083200 4020-LOAD-PORTFOLIO-TABLE.
083300     OPEN INPUT PORTFOLIO-FILE.
083400     MOVE ZERO TO WS-PORT-COUNT.
083500     PERFORM 4021-LOAD-ONE-PORTFOLIO THRU 4021-EXIT
083600         UNTIL EOF-PORT-LOAD.
083700     CLOSE PORTFOLIO-FILE.
083800 4020-EXIT.
083900     EXIT.
084000 4021-LOAD-ONE-PORTFOLIO.
084100     READ PORTFOLIO-FILE
084200         AT END
084300             SET EOF-PORT-LOAD TO TRUE
084400             GO TO 4021-EXIT.
084500     ADD 1 TO WS-PORT-COUNT.
084600     SET WS-PT-IX TO WS-PORT-COUNT.
084700     MOVE PR-WORK-ORDER-ID  OF PORTFOLIO-FILE-RECORD TO
084800         PT-WORK-ORDER-ID   (WS-PT-IX).
084900     MOVE PR-TOTAL-AMOUNT   OF PORTFOLIO-FILE-RECORD TO
085000         PT-TOTAL-AMOUNT    (WS-PT-IX).
085100     MOVE PR-EXPECTED-RETURN OF PORTFOLIO-FILE-RECORD TO
085200         PT-EXP-RETURN      (WS-PT-IX).
085300     MOVE PR-EXPECTED-RISK  OF PORTFOLIO-FILE-RECORD TO
085400         PT-EXP-RISK        (WS-PT-IX).
085500 4021-EXIT.
085600     EXIT.
085700 4030-RELEASE-ONE-LINE.
085800     IF NOT QT-LATEST-YES (WS-QT-IX)
085900         GO TO 4030-EXIT
086000     END-IF.
086100     ADD 1 TO WS-GRAND-QNR-COUNT.
086200     MOVE QT-ID   (WS-QT-IX) TO RL-QNR-ID.
086300     MOVE QT-USER-ID (WS-QT-IX) TO RL-CUSTOMER-ID.
086400     MOVE QT-SCORE (WS-QT-IX) TO RL-RISK-SCORE.
086500     MOVE QT-STATUS (WS-QT-IX) TO RL-RISK-LEVEL.
086600     EVALUATE QT-STATUS (WS-QT-IX)
086700         WHEN 'CONSERVATIVE'
086800             MOVE 1 TO RL-RISK-RANK
086900         WHEN 'MODERATE'
087000             MOVE 2 TO RL-RISK-RANK
087100         WHEN OTHER
087200             MOVE 3 TO RL-RISK-RANK
087300     END-EVALUATE.
087400     SET WS-WO-FOUND-SW TO 'N'.
087500     PERFORM 4031-FIND-WORK-ORDER THRU 4031-EXIT
087600         VARYING WS-WT-IX FROM 1 BY 1
087700         UNTIL WS-WT-IX > WS-WO-COUNT OR WO-FOUND.
087800     IF WO-FOUND
087900         SET WS-WT-IX DOWN BY 1
088000         MOVE WT-ID (WS-WT-IX) TO RL-WORK-ORDER-ID
088100         MOVE WT-STATUS-CDE (WS-WT-IX) TO RL-WO-STATUS
088200         SET WS-PT-IX TO 1
088300         SET WS-WO-FOUND-SW TO 'N'
088400         PERFORM 4032-FIND-PORTFOLIO THRU 4032-EXIT
088500             VARYING WS-PT-IX FROM 1 BY 1
088600             UNTIL WS-PT-IX > WS-PORT-COUNT OR WO-FOUND.
088700         IF WO-FOUND
088800             SET WS-PT-IX DOWN BY 1
088900             MOVE PT-TOTAL-AMOUNT (WS-PT-IX) TO RL-PORT-TOTAL-AMT
089000             MOVE PT-EXP-RETURN (WS-PT-IX) TO RL-PORT-EXP-RETURN
089100             MOVE PT-EXP-RISK (WS-PT-IX) TO RL-PORT-EXP-RISK
089200         ELSE
089300             MOVE ZERO TO RL-PORT-TOTAL-AMT RL-PORT-EXP-RETURN
089400                          RL-PORT-EXP-RISK
089500         END-IF
089600     ELSE
089700         MOVE ZERO TO RL-WORK-ORDER-ID
089800         MOVE SPACES TO RL-WO-STATUS
089900         MOVE ZERO TO RL-PORT-TOTAL-AMT RL-PORT-EXP-RETURN
090000                      RL-PORT-EXP-RISK
090100     END-IF.
090200     RELEASE RL-RECORD.
090300 4030-EXIT.
090400     EXIT.
090500 4031-FIND-WORK-ORDER.
090600     IF WT-CUSTOMER-ID (WS-WT-IX) = QT-USER-ID (WS-QT-IX)
090700         SET WS-WO-FOUND-SW TO 'Y'
090800     END-IF.
090900 4031-EXIT.
091000     EXIT.
091100 4032-FIND-PORTFOLIO.
091200     IF PT-WORK-ORDER-ID (WS-PT-IX) = WT-ID (WS-WT-IX)
091300         SET WS-WO-FOUND-SW TO 'Y'
091400     END-IF.
091500 4032-EXIT.
091600     EXIT.
091700*-----------------------------------------------------------------*
091800*    4100-PRODUCE-REPORT - CONTROL-BREAK ON RISK LEVEL, THEN THE   *
091900*    GRAND TOTAL LINE AT END OF SORTED FILE.                       *
092000*-----------------------------------------------------------------*
092100 4100-PRODUCE-REPORT.
092200     WRITE RPT-PRINT-LINE FROM WS-HEADING-LINE-1
092300         AFTER ADVANCING TOP-OF-FORM.
092400     WRITE RPT-PRINT-LINE FROM WS-HEADING-LINE-2
092500         AFTER ADVANCING 2 LINES.
092600     PERFORM 4110-RETURN-ONE-LINE THRU 4110-EXIT
092700         UNTIL EOF-SORTWK2.
092800     IF NOT FIRST-BREAK
092900         PERFORM 4300-WRITE-BREAK-TOTAL THRU 4300-EXIT
093000     END-IF.
093100     PERFORM 4400-WRITE-GRAND-TOTAL THRU 4400-EXIT.
093200 4100-EXIT.
093300     EXIT.
093400 4110-RETURN-ONE-LINE.
093500     RETURN SORTWK2
093600         AT END
093700             SET EOF-SORTWK2 TO TRUE
093800             GO TO 4110-EXIT.
093900     IF FIRST-BREAK
094000         MOVE RL-RISK-LEVEL TO BT-RISK-LEVEL
094100         SET WS-FIRST-BREAK-SW TO 'N'
094200     END-IF.
094300     IF RL-RISK-LEVEL NOT = BT-RISK-LEVEL
094400         PERFORM 4300-WRITE-BREAK-TOTAL THRU 4300-EXIT
094500         MOVE RL-RISK-LEVEL TO BT-RISK-LEVEL
094600     END-IF.
094700     PERFORM 4200-WRITE-DETAIL-LINE THRU 4200-EXIT.
094800     ADD 1 TO WS-BRK-QNR-COUNT.
094900     ADD RL-RISK-SCORE TO WS-BRK-SCORE-SUM.
095000     IF RL-WO-STATUS = 'APPROVED'
095100         ADD 1 TO WS-BRK-WO-APPR-COUNT
095200     END-IF.
095300     ADD RL-PORT-TOTAL-AMT TO WS-BRK-PORT-AMT-SUM.
095400 4110-EXIT.
095500     EXIT.
095600 4200-WRITE-DETAIL-LINE.
095700     MOVE RL-CUSTOMER-ID TO DL-CUSTOMER-ID.
095800     MOVE RL-QNR-ID TO DL-QNR-ID.
095900     MOVE RL-RISK-SCORE TO DL-RISK-SCORE.
096000     MOVE RL-RISK-LEVEL TO DL-RISK-LEVEL.
096100     MOVE RL-WORK-ORDER-ID TO DL-WORK-ORDER-ID.
096200     MOVE RL-WO-STATUS TO DL-WO-STATUS.
096300     MOVE RL-PORT-TOTAL-AMT TO DL-PORT-AMOUNT.
096400     MOVE RL-PORT-EXP-RETURN TO DL-PORT-RETURN.
096500     MOVE RL-PORT-EXP-RISK TO DL-PORT-RISK.
096600     WRITE RPT-PRINT-LINE FROM WS-DETAIL-LINE
096700         AFTER ADVANCING 1 LINES.
096800 4200-EXIT.
096900     EXIT.
097000 4300-WRITE-BREAK-TOTAL.
097100     MOVE WS-BRK-QNR-COUNT TO BT-QNR-COUNT.
097200     MOVE ZERO TO WS-BRK-AVG-SCORE.
097300     IF WS-BRK-QNR-COUNT NOT = ZERO
097400         COMPUTE WS-BRK-AVG-SCORE ROUNDED =
097500             WS-BRK-SCORE-SUM / WS-BRK-QNR-COUNT
097600     END-IF.
097700     MOVE WS-BRK-AVG-SCORE TO BT-AVG-SCORE.
097800     MOVE WS-BRK-WO-APPR-COUNT TO BT-WO-APPR-COUNT.
097900     MOVE WS-BRK-PORT-AMT-SUM TO BT-PORT-AMT.
098000     WRITE RPT-PRINT-LINE FROM WS-BREAK-TOTAL-LINE
098100         AFTER ADVANCING 2 LINES.
098200     MOVE ZERO TO WS-BRK-QNR-COUNT WS-BRK-SCORE-SUM
098300                  WS-BRK-WO-APPR-COUNT WS-BRK-PORT-AMT-SUM.
098400 4300-EXIT.
098500     EXIT.
098600 4400-WRITE-GRAND-TOTAL.
098700     MOVE WS-GRAND-QNR-COUNT TO GT-QNR-COUNT.
098800     MOVE WS-GRAND-WO-COUNT TO GT-WO-COUNT.
098900     MOVE WS-GRAND-PORT-COUNT TO GT-PORT-COUNT.
099000     WRITE RPT-PRINT-LINE FROM WS-GRAND-TOTAL-LINE
099100         AFTER ADVANCING 3 LINES.
099200 4400-EXIT.
099300     EXIT.
099400*=================================================================*
099500*    9000-TERMINATION - REWRITE THE WHOLE WORK ORDER TABLE AND     *
099600*    CLOSE OUT THE RUN.                                            *
099700*=================================================================*
099800 9000-TERMINATION.
099900     PERFORM 9010-WRITE-ONE-WO THRU 9010-EXIT
100000         VARYING WS-WT-IX FROM 1 BY 1
100100         UNTIL WS-WT-IX > WS-WO-COUNT.
100200     CLOSE CUSTOMER-FILE.
100300     CLOSE QNR-FILE.
100400     CLOSE WORK-ORDER-FILE-IN.
100500     CLOSE WORK-ORDER-FILE-OUT.
100600     CLOSE WORK-ORDER-REQUEST-FILE.
100700     CLOSE CONTROL-REPORT-FILE.
100800 9000-EXIT.
100900     EXIT.
101000 9010-WRITE-ONE-WO.
101100     MOVE WT-ID (WS-WT-IX) TO
101200         WO-ID OF WORK-ORDER-FILE-OUT-RECORD.
101300     MOVE WT-CUSTOMER-ID (WS-WT-IX) TO
101400         WO-CUSTOMER-ID OF WORK-ORDER-FILE-OUT-RECORD.
101500     MOVE WT-REVIEWER-ID (WS-WT-IX) TO
101600         WO-REVIEWER-ID OF WORK-ORDER-FILE-OUT-RECORD.
101700     MOVE WT-STATUS-CDE (WS-WT-IX) TO
101800         WO-STATUS-CDE OF WORK-ORDER-FILE-OUT-RECORD.
101900     MOVE WT-PRIORITY-CDE (WS-WT-IX) TO
102000         WO-PRIORITY-CDE OF WORK-ORDER-FILE-OUT-RECORD.
102100     MOVE WT-SLA-CCYYMMDD (WS-WT-IX) TO
102200         WO-SLA-CCYYMMDD OF WORK-ORDER-FILE-OUT-RECORD.
102300     MOVE WT-SLA-HHMMSS (WS-WT-IX) TO
102400         WO-SLA-HHMMSS OF WORK-ORDER-FILE-OUT-RECORD.
102500     MOVE WT-RISK-SCORE (WS-WT-IX) TO
102600         WO-RISK-SCORE OF WORK-ORDER-FILE-OUT-RECORD.
102700     MOVE WT-RISK-CATEGORY (WS-WT-IX) TO
102800         WO-RISK-CATEGORY OF WORK-ORDER-FILE-OUT-RECORD.
102900     PERFORM 9011-WRITE-STAGE-TABLE THRU 9011-EXIT
103000         VARYING WT-STG-IX FROM 1 BY 1 UNTIL WT-STG-IX > 4.
103100     WRITE WORK-ORDER-FILE-OUT-RECORD.
103200 9010-EXIT.
103300     EXIT.
103400 9011-WRITE-STAGE-TABLE.
103500     MOVE WT-STG-REVIEWER-ID (WS-WT-IX, WT-STG-IX) TO
103600         WO-STG-REVIEWER-ID OF WORK-ORDER-FILE-OUT-RECORD
103700             (WT-STG-IX).
103800     MOVE WT-STG-COMMENT (WS-WT-IX, WT-STG-IX) TO
103900         WO-STG-COMMENT OF WORK-ORDER-FILE-OUT-RECORD
104000             (WT-STG-IX).
104100     MOVE WT-STG-COMMIT-CCYYMMDD (WS-WT-IX, WT-STG-IX) TO
104200         WO-STG-COMMIT-CCYYMMDD OF WORK-ORDER-FILE-OUT-RECORD
104300             (WT-STG-IX).
104400     MOVE WT-STG-COMMIT-HHMMSS (WS-WT-IX, WT-STG-IX) TO
104500         WO-STG-HHMMSS OF WORK-ORDER-FILE-OUT-RECORD
104600             (WT-STG-IX).
104700     MOVE WT-STG-COMPLETE-CDE (WS-WT-IX, WT-STG-IX) TO
104800         WO-STG-COMPLETE-CDE OF WORK-ORDER-FILE-OUT-RECORD
104900             (WT-STG-IX).
105000 9011-EXIT.
105100     EXIT.
