000100*=================================================================*
000200*    RSKPROD  -  INVESTMENT PRODUCT MASTER RECORD LAYOUT          *
000300*    SOURCE..: RISK & PORTFOLIO SYSTEMS - RSK APPLICATION         *
000400*    RECFM...: FIXED  LRECL = 400                                 *
000500*-----------------------------------------------------------------*
000600*    ADAPTED FROM THE ACCOUNT-MASTER-POSITION DETAIL-RECORD-1     *
000700*    BLOCK.  PROD-TYPE-CDE IS THE 88-LEVEL DISCRIMINATOR THAT     *
000800*    RSKN.R00902 USES WHEN IT BUCKETS CANDIDATE PRODUCTS BY       *
000900*    ASSET CLASS DURING PORTFOLIO OPTIMIZATION.                   *
001000*-----------------------------------------------------------------*
001100*    02/19/86  BAO  ORIGINAL LAYOUT FOR PRODUCT MASTER            *
001200*    03/02/91  TXM  ADDED PROD-SHARPE-RATIO, PROD-MAX-DRAWDOWN    *
001300*    11/09/98  RSP  Y2K - NO DATE FIELDS ON THIS RECORD, N/A      *
001400*    05/18/04  JWU  ADDED PROD-LIQUIDITY-SCORE FOR RANKING PASS   *
001500*=================================================================*
001600 01  RSK-PRODUCT-RECORD.
001700     05  PROD-ID                        PIC 9(9).
001800     05  PROD-NAME                      PIC X(200).
001900     05  PROD-TYPE-CDE                  PIC X(10).
002000         88  PROD-TYPE-CASH                 VALUE 'CASH'.
002100         88  PROD-TYPE-BOND                 VALUE 'BOND'.
002200         88  PROD-TYPE-CREDIT               VALUE 'CREDIT'.
002300         88  PROD-TYPE-ETF                  VALUE 'ETF'.
002400         88  PROD-TYPE-STOCK                VALUE 'STOCK'.
002500         88  PROD-TYPE-ALT                  VALUE 'ALT'.
002600         88  PROD-TYPE-REITS                VALUE 'REITS'.
002700         88  PROD-TYPE-COMMODITY            VALUE 'COMMODITY'.
002800         88  PROD-TYPE-OTHER                VALUE 'OTHER'.
002900     05  PROD-RISK-LEVEL                PIC X(12).
003000         88  PROD-RISK-CONSERVATIVE         VALUE 'CONSERVATIVE'.
003100         88  PROD-RISK-MODERATE             VALUE 'MODERATE'.
003200         88  PROD-RISK-AGGRESSIVE           VALUE 'AGGRESSIVE'.
003300     05  PROD-FINANCIAL-BLOCK.
003400         10  PROD-EXPECTED-RETURN       PIC S9(4)V9(2) COMP-3.
003500         10  PROD-EXPECTED-VOLATILITY   PIC S9(4)V9(2) COMP-3.
003600         10  PROD-SHARPE-RATIO          PIC S9(4)V9(4) COMP-3.
003700         10  PROD-MAX-DRAWDOWN          PIC S9(4)V9(2) COMP-3.
003800         10  PROD-MIN-INVESTMENT        PIC S9(10)V9(2) COMP-3.
003900     05  PROD-FINANCIAL-BLOCK-R REDEFINES PROD-FINANCIAL-BLOCK.
004000         10  PROD-FINANCIAL-BLOCK-TXT   PIC X(24).
004100     05  PROD-LIQUIDITY-SCORE           PIC 9(2).
004200     05  PROD-ACTIVE-CDE                PIC X(1).
004300         88  PROD-IS-ACTIVE                 VALUE 'Y'.
004400         88  PROD-IS-INACTIVE               VALUE 'N'.
004500     05  PROD-SCORE-WORK-AREA.
004600         10  PROD-COMPOSITE-SCORE       PIC S9(3)V9(4) COMP-3.
004700         10  PROD-RISK-ADJUSTMENT       PIC S9(1)V9(2) COMP-3.
004800     05  FILLER                         PIC X(136) VALUE SPACES.
