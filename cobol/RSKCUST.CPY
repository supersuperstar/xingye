000100*=================================================================*
000200*    RSKCUST  -  CUSTOMER MASTER RECORD LAYOUT                    *
000300*    SOURCE..: RISK & PORTFOLIO SYSTEMS - RSK APPLICATION         *
000400*    RECFM...: FIXED  LRECL = 640                                 *
000500*-----------------------------------------------------------------*
000600*    ADAPTED FROM THE SDCM BALANCING-DATA HEADER/DETAIL/TRAILER   *
000700*    CHAIN.  THE 88-LEVEL RECORD-STATUS CODE BELOW SELECTS WHICH  *
000800*    OF THE REDEFINED VIEWS OF THE EVALUATION-TIME BLOCK APPLIES. *
000900*-----------------------------------------------------------------*
001000*    01/14/86  BAO  ORIGINAL LAYOUT FOR CUSTOMER MASTER           *
001100*    03/02/91  TXM  ADDED USER-LATEST-QNR-ID FOR TIE TO RSKQNR    *
001200*    11/09/98  RSP  Y2K - EVAL-TIME SPLIT TO 8-DIGIT CENTURY DATE *
001300*=================================================================*
001400 01  RSK-CUSTOMER-RECORD.
001500     05  CUST-KEY-AREA.
001600         10  USER-ID                    PIC 9(9).
001700         10  USER-RECORD-STATUS-CDE     PIC X(1).
001800             88  USER-REC-ACTIVE            VALUE 'A'.
001900             88  USER-REC-LOCKED            VALUE 'L'.
002000             88  USER-REC-DELETED           VALUE 'D'.
002100     05  USER-ACCOUNT                   PIC X(64).
002200     05  USER-NAME                      PIC X(128).
002300     05  USER-TELEPHONE                 PIC X(32).
002400     05  USER-NUID                      PIC X(32).
002500     05  USER-EMAIL                     PIC X(160).
002600     05  USER-OCCUPATION                PIC X(128).
002700     05  USER-INVEST-AMOUNT             PIC S9(14)V9(2) COMP-3.
002800     05  USER-STATUS                    PIC X(6).
002900         88  USER-STATUS-ACTIVE             VALUE 'ACTIVE'.
003000         88  USER-STATUS-LOCKED             VALUE 'LOCKED'.
003100         88  USER-STATUS-DELETED            VALUE 'DELETED'.
003200     05  USER-EVAL-TIME.
003300         10  USER-EVAL-DTE.
003400             15  USER-EVAL-CC-DTE       PIC 9(2).
003500             15  USER-EVAL-YY-DTE       PIC 9(2).
003600             15  USER-EVAL-MM-DTE       PIC 9(2).
003700             15  USER-EVAL-DD-DTE       PIC 9(2).
003800         10  USER-EVAL-HHMMSS           PIC 9(6).
003900     05  USER-EVAL-TIME-R REDEFINES USER-EVAL-TIME.
004000         10  USER-EVAL-CCYYMMDD         PIC 9(8).
004100         10  FILLER                     PIC 9(6).
004200     05  USER-RISK-LEVEL                PIC X(12).
004300         88  USER-RISK-CONSERVATIVE         VALUE 'CONSERVATIVE'.
004400         88  USER-RISK-MODERATE             VALUE 'MODERATE'.
004500         88  USER-RISK-AGGRESSIVE           VALUE 'AGGRESSIVE'.
004600     05  USER-LATEST-QNR-ID             PIC 9(9).
004700     05  FILLER                         PIC X(50) VALUE SPACES.
