000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     RSKN-R00902.
000300 AUTHOR.         T. MARTINEZ.
000400 INSTALLATION.   RISK AND PORTFOLIO SYSTEMS - HOME OFFICE.
000500 DATE-WRITTEN.   03/04/1991.
000600 DATE-COMPILED.  03/04/1991.
000700 SECURITY.       COMPANY CONFIDENTIAL - RESTRICTED DISTRIBUTION.
000800*=================================================================*
000900*    RSKN-R00902  -  PRODUCT RECOMMENDATION AND PORTFOLIO          *
001000*                    GENERATION SUBPROGRAM                        *
001100*-----------------------------------------------------------------*
001200*    CALLED FROM RSKW-R00903 (WORKFLOW DRIVER) AT THE POINT A     *
001300*    WORK ORDER REACHES APPROVED STATUS, AND MAY ALSO BE CALLED   *
001400*    STANDALONE TO PRICE A CANDIDATE PRODUCT LIST WITHOUT A       *
001500*    PORTFOLIO WRITE (LK-FUNCTION-CDE = 'R').  OWNS THE PRODUCT   *
001600*    MASTER AND THE PORTFOLIO-RECOMMENDATION OUTPUT FILE - BOTH   *
001700*    ARE OPENED ONCE ON THE FIRST CALL AND STAY OPEN FOR THE      *
001800*    LIFE OF THE RUN (SEE WS-FIRST-CALL-SW).                      *
001900*-----------------------------------------------------------------*
002000*    CHANGE LOG                                                   *
002100*-----------------------------------------------------------------*
002200*    03/04/91  TXM  ORIGINAL BUILD - CALLED SUBPROGRAM SPLIT OUT  *
002300*                   OF THE RSKA MAINLINE PER TICKET WF-1102 SO    *
002400*                   THE WORKFLOW JOB COULD SHARE THE SAME SCORING *
002500*                   LOGIC AS THE STANDALONE RECOMMENDATION RUN    *
002600*    07/25/94  TXM  CANDIDATE TABLE WIDENED 5 TO 10 PER RISK      *
002700*                   LEVEL - HR6602, TOO MANY TIES AT THE CUTOFF   *
002800*    11/09/98  RSP  Y2K - PR-GEN-TIME BUILT FROM THE SAME PIVOT-  *
002900*                   YEAR WINDOW AS THE REST OF THE RSK SUITE      *
003000*    11/12/98  RSP  Y2K - VERIFIED NO OTHER DATE FIELDS ON THIS   *
003100*                   PROGRAM'S OWN WORKING-STORAGE                 *
003200*    06/14/04  JWU  OPTIMIZE-PORTFOLIO ENTRY POINT ADDED FOR THE  *
003300*                   REVIEW-DESK QUICK-QUOTE SCREEN (TICKET        *
003400*                   HR9010) - BUCKETS BY PRODUCT TYPE INSTEAD OF  *
003500*                   BY THE FULL SCORE-AND-RANK STRATEGY           *
003600*    06/21/04  JWU  PORTFOLIO_CONFIGS BUCKET TABLE HARD-SEEDED -  *
003700*                   SOURCE TABLE VALUES WERE NOT ON FILE WHEN     *
003800*                   THIS WAS BUILT, PENDING CONFIRMATION FROM     *
003900*                   THE INVESTMENT COMMITTEE (SEE RUN BOOK)       *
004000*    07/30/04  JWU  OPTIMIZE-PORTFOLIO NOW TAKES THE SCREEN'S     *
004100*                   CANDIDATE LIST AND RETURNS A PRODUCT-LEVEL    *
004200*                   BREAKOUT PER BUCKET - PRIOR BUILD ONLY RETURN-*
004300*                   ED THE THREE BUCKET TOTALS (HR9010 FOLLOW-UP) *
004400*    08/04/04  JWU  1410/1411/1412 WERE SPLITTING EACH BUCKET     *
004500*                   EVENLY WITH NO REMAINDER PRODUCT - LAST LINE  *
004600*                   ITEM NOW ABSORBS THE ROUNDING REMAINDER SO    *
004700*                   THE BUCKET TOTAL TIES TO THE ITEM AMOUNTS     *
004800*    08/04/04  JWU  1420/1430 WERE SUMMING RETURN/RISK OVER ALL   *
004900*                   ITEMS EVEN WHEN A PRODUCT CARRIED NO RETURN   *
005000*                   OR VOLATILITY FIGURE - THOSE ITEMS NOW DROP   *
005100*                   OUT OF BOTH THE NUMERATOR AND THE DENOMINATOR *
005200*    08/11/04  RSP  1350-CALC-COMPOSITE WAS SCORING RETURN AND    *
005300*                   VOLATILITY ONLY - PT-SHARPE WAS ON THE MASTER *
005400*                   AND ALREADY USED AS A CANDIDATE FILTER BUT    *
005500*                   NEVER CARRIED INTO THE SCORE.  CD-xxx-SHARPE  *
005600*                   ADDED TO ALL THREE CANDIDATE TABLES AND THE   *
005700*                   MISSING TERM WIRED INTO 1210/1350 (HR9014)    *
005710*    09/14/04  RSP  REORDERED ASCENDING KEY IS / INDEXED BY ON    *
005720*                   WS-PROD-TABLE - COMPILER HAD THEM BACKWARDS,  *
005730*                   SEARCH ALL WOULDN'T BIND                      *
005740*    09/14/04  RSP  SEVERAL STATEMENTS ADDED FOR HR9010/HR9014    *
005750*                   RAN PAST COLUMN 72 AND WERE BEING TRUNCATED   *
005760*                   BY THE COMPILER - REWRAPPED ONTO CONTINUATION *
005770*                   LINES, NO LOGIC CHANGED                       *
005800*=================================================================*
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER.  IBM-370.
006200 OBJECT-COMPUTER.  IBM-370.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT PRODUCT-FILE
006800         ASSIGN TO RSKPROD1.
006900     SELECT PORTFOLIO-FILE
007000         ASSIGN TO RSKPORT1.
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  PRODUCT-FILE.
007400     COPY RSKPROD REPLACING ==RSK-PRODUCT-RECORD== BY
007500         ==PRODUCT-FILE-RECORD==.
007600 FD  PORTFOLIO-FILE.
007700     COPY RSKPORT REPLACING ==RSK-PORTFOLIO-RECORD== BY
007800         ==PORTFOLIO-FILE-RECORD==.
007900 WORKING-STORAGE SECTION.
008000*-----------------------------------------------------------------*
008100*    CALL-TRACE COUNTER - ONE-OFF, DOES NOT BELONG TO ANY OF THE   *
008200*    GROUPS BELOW - BUMPED ONCE PER SUBPROGRAM ENTRY FOR THE       *
008300*    OPERATOR CONSOLE TRACE LINE (SEE 1000-FIRST-CALL-INIT).       *
008400*-----------------------------------------------------------------*
008500 77  WS-ENTRY-TRACE-CTR         PIC 9(7) COMP VALUE ZERO.
008600*-----------------------------------------------------------------*
008700*    RUN SWITCHES                                                 *
008800*-----------------------------------------------------------------*
008900 01  WS-RUN-SWITCHES.
009000     05  WS-FIRST-CALL-SW           PIC X(1) VALUE 'N'.
009100         88  FIRST-CALL-DONE            VALUE 'Y'.
009200     05  WS-EOF-PROD-LOAD-SW        PIC X(1) VALUE 'N'.
009300         88  EOF-PROD-LOAD               VALUE 'Y'.
009400     05  WS-PROD-FOUND-SW           PIC X(1) VALUE 'N'.
009500         88  PROD-FOUND                  VALUE 'Y'.
009600     05  FILLER                     PIC X(10) VALUE SPACES.
009700*-----------------------------------------------------------------*
009800*    RUN COUNTERS                                                 *
009900*-----------------------------------------------------------------*
010000 01  WS-RUN-COUNTERS.
010100     05  WS-PROD-COUNT              PIC 9(5) COMP VALUE ZERO.
010200     05  WS-PT-IDX                  PIC 9(5) COMP VALUE ZERO.
010300     05  WS-NEXT-PORT-ID            PIC 9(9) COMP VALUE ZERO.
010400     05  WS-CALL-COUNT              PIC 9(5) COMP VALUE ZERO.
010500     05  WS-CD-IDX                  PIC 9(3) COMP VALUE ZERO.
010600     05  WS-CD-IDX2                 PIC 9(3) COMP VALUE ZERO.
010700     05  WS-BUCKET-IDX              PIC 9(3) COMP VALUE ZERO.
010800     05  WS-ITEM-COUNT              PIC 9(1) COMP VALUE ZERO.
010900     05  WS-TAKE-COUNT              PIC 9(3) COMP VALUE ZERO.
011000     05  FILLER                     PIC X(10) VALUE SPACES.
011100*-----------------------------------------------------------------*
011200*    CURRENT-DATE WORK AREA (Y2K PIVOT-YEAR WINDOW)                *
011300*-----------------------------------------------------------------*
011400 01  WS-CURR-DATE6.
011500     05  WS-CURR-DATE6-YY           PIC 9(2).
011600     05  WS-CURR-DATE6-MM           PIC 9(2).
011700     05  WS-CURR-DATE6-DD           PIC 9(2).
011800     05  FILLER                     PIC X(2).
011900 01  WS-CURR-CC                     PIC 9(2).
012000 01  WS-CURR-HHMMSS                 PIC 9(6).
012100 01  WS-CURR-CCYYMMDD               PIC 9(8).
012200 01  WS-CURR-CCYYMMDD-R REDEFINES WS-CURR-CCYYMMDD.
012300     05  WS-CURR-CCYYMMDD-CC        PIC 9(2).
012400     05  WS-CURR-CCYYMMDD-YYMMDD    PIC 9(6).
012500*-----------------------------------------------------------------*
012600*    PRODUCT MASTER TABLE - LOADED ONCE, KEY-SEQUENCED             *
012700*    ASCENDING ON PT-ID.                                          *
012800*-----------------------------------------------------------------*
012900 01  WS-PROD-TABLE.
013000     05  WS-PROD-ENTRY OCCURS 1 TO 500 TIMES
013100                 DEPENDING ON WS-PROD-COUNT
013200                 ASCENDING KEY IS PT-ID
013300                 INDEXED BY WS-PT-IX.
013400         10  PT-ID                  PIC 9(9).
013500         10  PT-NAME                PIC X(200).
013600         10  PT-TYPE-CDE            PIC X(10).
013700         10  PT-RISK-LEVEL          PIC X(12).
013800         10  PT-EXP-RETURN          PIC S9(4)V9(2) COMP-3.
013900         10  PT-EXP-VOL             PIC S9(4)V9(2) COMP-3.
014000         10  PT-SHARPE              PIC S9(4)V9(4) COMP-3.
014100         10  PT-MAX-DRAWDOWN        PIC S9(4)V9(2) COMP-3.
014200         10  PT-MIN-INVEST          PIC S9(10)V9(2) COMP-3.
014300         10  PT-LIQUIDITY           PIC 9(2).
014400         10  PT-ACTIVE-CDE          PIC X(1).
014500         10  FILLER                 PIC X(10).
014600*-----------------------------------------------------------------*
014700*    STRATEGY WORK AREA - DETERMINE-STRATEGY OUTPUT                *
014800*-----------------------------------------------------------------*
014900 01  WS-STRATEGY-AREA.
015000     05  WS-STRAT-CONS-RATIO        PIC S9(1)V9(4) COMP-3.
015100     05  WS-STRAT-BAL-RATIO         PIC S9(1)V9(4) COMP-3.
015200     05  WS-STRAT-AGGR-RATIO        PIC S9(1)V9(4) COMP-3.
015300     05  WS-STRAT-MIN-SHARPE        PIC S9(2)V9(2) COMP-3.
015400     05  WS-STRAT-MAX-VOL           PIC S9(4)V9(2) COMP-3.
015500     05  WS-STRAT-MIN-LIQ           PIC 9(2) VALUE ZERO.
015600     05  FILLER                     PIC X(10) VALUE SPACES.
015700*-----------------------------------------------------------------*
015800*    CANDIDATE TABLES - ONE PER PRODUCT RISK LEVEL, 10 SLOTS EACH  *
015900*    (SEE CHANGE LOG 07/25/94).                                    *
016000*-----------------------------------------------------------------*
016100 01  WS-CAND-CONS-AREA.
016200     05  WS-CAND-CONS-COUNT         PIC 9(2) COMP VALUE ZERO.
016300     05  WS-CAND-CONS-TABLE OCCURS 10 TIMES INDEXED BY WS-CC-IX.
016400         10  CD-CONS-PROD-ID        PIC 9(9).
016500         10  CD-CONS-SCORE          PIC S9(3)V9(6) COMP-3.
016600         10  CD-CONS-RETURN         PIC S9(4)V9(2) COMP-3.
016700         10  CD-CONS-VOL            PIC S9(4)V9(2) COMP-3.
016800         10  CD-CONS-SHARPE         PIC S9(4)V9(4) COMP-3.
016900         10  FILLER                 PIC X(6).
017000 01  WS-CAND-MOD-AREA.
017100     05  WS-CAND-MOD-COUNT          PIC 9(2) COMP VALUE ZERO.
017200     05  WS-CAND-MOD-TABLE OCCURS 10 TIMES INDEXED BY WS-CM-IX.
017300         10  CD-MOD-PROD-ID         PIC 9(9).
017400         10  CD-MOD-SCORE           PIC S9(3)V9(6) COMP-3.
017500         10  CD-MOD-RETURN          PIC S9(4)V9(2) COMP-3.
017600         10  CD-MOD-VOL             PIC S9(4)V9(2) COMP-3.
017700         10  CD-MOD-SHARPE          PIC S9(4)V9(4) COMP-3.
017800         10  FILLER                 PIC X(6).
017900 01  WS-CAND-AGGR-AREA.
018000     05  WS-CAND-AGGR-COUNT         PIC 9(2) COMP VALUE ZERO.
018100     05  WS-CAND-AGGR-TABLE OCCURS 10 TIMES INDEXED BY WS-CA-IX.
018200         10  CD-AGGR-PROD-ID        PIC 9(9).
018300         10  CD-AGGR-SCORE          PIC S9(3)V9(6) COMP-3.
018400         10  CD-AGGR-RETURN         PIC S9(4)V9(2) COMP-3.
018500         10  CD-AGGR-VOL            PIC S9(4)V9(2) COMP-3.
018600         10  CD-AGGR-SHARPE         PIC S9(4)V9(4) COMP-3.
018700         10  FILLER                 PIC X(6).
018800*-----------------------------------------------------------------*
018900*    NORMALIZE / SCORE WORK AREA                                   *
019000*-----------------------------------------------------------------*
019100 01  WS-SCORE-WORK.
019200     05  WS-NORM-RESULT             PIC S9(1)V9(6) COMP-3.
019300     05  WS-COMPOSITE               PIC S9(3)V9(6) COMP-3.
019400     05  WS-RISK-FACTOR             PIC S9(1)V9(1) COMP-3.
019500     05  WS-CAND-RISK-LEVEL         PIC X(12).
019600     05  FILLER                     PIC X(6) VALUE SPACES.
019700*-----------------------------------------------------------------*
019800*    PORTFOLIO BUILD WORK AREA - AMOUNT SPLIT AND ITEM ALLOCATION  *
019900*-----------------------------------------------------------------*
020000 01  WS-PORT-BUILD-AREA.
020100     05  WS-CONS-AMOUNT             PIC S9(14)V9(2) COMP-3.
020200     05  WS-BAL-AMOUNT              PIC S9(14)V9(2) COMP-3.
020300     05  WS-AGGR-AMOUNT             PIC S9(14)V9(2) COMP-3.
020400     05  WS-BUCKET-AMOUNT           PIC S9(14)V9(2) COMP-3.
020500     05  WS-PER-ITEM-AMOUNT         PIC S9(14)V9(2) COMP-3.
020600     05  WS-ITEM-SUM                PIC S9(14)V9(2) COMP-3.
020700     05  WS-RETURN-NUMER            PIC S9(16)V9(6) COMP-3.
020800     05  WS-RETURN-DENOM            PIC S9(14)V9(2) COMP-3.
020900     05  WS-RISK-DENOM              PIC S9(14)V9(2) COMP-3.
021000     05  WS-RISK-NUMER              PIC S9(18)V9(4) COMP-3.
021100     05  FILLER                     PIC X(10) VALUE SPACES.
021200*-----------------------------------------------------------------*
021300*    TYPE-BUCKET CANDIDATE TABLES FOR OPTIMIZE-PORTFOLIO - ONE     *
021400*    PER ASSET CLASS, POPULATED FROM THE CALLER'S LK-OPT-CAND-     *
021500*    TABLE AND RANKED DESCENDING BY EXPECTED RETURN (SEE CHANGE    *
021600*    LOG 07/30/04).                                                *
021700*-----------------------------------------------------------------*
021800 01  WS-TYPE-CASH-AREA.
021900     05  WS-TYPE-CASH-COUNT         PIC 9(2) COMP-3.
022000     05  WS-TYPE-CASH-TABLE OCCURS 15 TIMES INDEXED BY WS-TC-IX.
022100         10  TD-CASH-PROD-ID        PIC 9(9).
022200         10  TD-CASH-RETURN         PIC S9(4)V9(2) COMP-3.
022300 01  WS-TYPE-BOND-AREA.
022400     05  WS-TYPE-BOND-COUNT         PIC 9(2) COMP-3.
022500     05  WS-TYPE-BOND-TABLE OCCURS 15 TIMES INDEXED BY WS-TB-IX.
022600         10  TD-BOND-PROD-ID        PIC 9(9).
022700         10  TD-BOND-RETURN         PIC S9(4)V9(2) COMP-3.
022800 01  WS-TYPE-STOCK-AREA.
022900     05  WS-TYPE-STOCK-COUNT        PIC 9(2) COMP-3.
023000     05  WS-TYPE-STOCK-TABLE OCCURS 15 TIMES INDEXED BY WS-TS-IX.
023100         10  TD-STOCK-PROD-ID       PIC 9(9).
023200         10  TD-STOCK-RETURN        PIC S9(4)V9(2) COMP-3.
023300 01  WS-TYPE-SWAP-AREA.
023400     05  WS-TSWAP-PROD-ID           PIC 9(9).
023500     05  WS-TSWAP-RETURN            PIC S9(4)V9(2) COMP-3.
023600     05  FILLER                     PIC X(6) VALUE SPACES.
023700*-----------------------------------------------------------------*
023800*    PORTFOLIO_CONFIGS - FIXED CASH/BOND/STOCK BUCKET TABLE FOR    *
023900*    OPTIMIZE-PORTFOLIO, SEEDED PENDING COMMITTEE CONFIRMATION.    *
024000*-----------------------------------------------------------------*
024100 01  WS-PORTFOLIO-CONFIGS.
024200     05  FILLER.
024300         10  FILLER PIC X(12) VALUE 'CONSERVATIVE'.
024400         10  FILLER                 PIC 9(2)V9(2) VALUE 60.00.
024500         10  FILLER                 PIC 9(2)V9(2) VALUE 30.00.
024600         10  FILLER                 PIC 9(2)V9(2) VALUE 10.00.
024700     05  FILLER.
024800         10  FILLER                 PIC X(12) VALUE 'MODERATE'.
024900         10  FILLER                 PIC 9(2)V9(2) VALUE 30.00.
025000         10  FILLER                 PIC 9(2)V9(2) VALUE 40.00.
025100         10  FILLER                 PIC 9(2)V9(2) VALUE 30.00.
025200     05  FILLER.
025300         10  FILLER                 PIC X(12) VALUE 'AGGRESSIVE'.
025400         10  FILLER                 PIC 9(2)V9(2) VALUE 10.00.
025500         10  FILLER                 PIC 9(2)V9(2) VALUE 30.00.
025600         10  FILLER                 PIC 9(2)V9(2) VALUE 60.00.
025700 01  WS-PORTFOLIO-CONFIGS-R REDEFINES WS-PORTFOLIO-CONFIGS.
025800     05  WS-PCFG-ROW OCCURS 3 TIMES INDEXED BY WS-PCFG-IX.
025900         10  WS-PCFG-RISK-LEVEL     PIC X(12).
026000         10  WS-PCFG-CASH-PCT       PIC 9(2)V9(2).
026100         10  WS-PCFG-BOND-PCT       PIC 9(2)V9(2).
026200         10  WS-PCFG-STOCK-PCT      PIC 9(2)V9(2).
026300*-----------------------------------------------------------------*
026400*    OPTIMIZE-PORTFOLIO BUCKET-BY-TYPE WORK AREA                   *
026500*-----------------------------------------------------------------*
026600 01  WS-TYPE-BUCKET-AREA.
026700     05  WS-CASH-AMOUNT             PIC S9(14)V9(2) COMP-3.
026800     05  WS-BOND-AMOUNT             PIC S9(14)V9(2) COMP-3.
026900     05  WS-STOCK-AMOUNT            PIC S9(14)V9(2) COMP-3.
027000     05  FILLER                     PIC X(10) VALUE SPACES.
027100*-----------------------------------------------------------------*
027200*    SWAP WORK AREA - BUBBLE-SORT TEMP HOLD                        *
027300*-----------------------------------------------------------------*
027400 01  WS-SWAP-AREA.
027500     05  WS-SWAP-PROD-ID            PIC 9(9).
027600     05  WS-SWAP-SCORE              PIC S9(3)V9(6) COMP-3.
027700     05  WS-SWAP-RETURN             PIC S9(4)V9(2) COMP-3.
027800     05  WS-SWAP-VOL                PIC S9(4)V9(2) COMP-3.
027900     05  FILLER                     PIC X(6) VALUE SPACES.
028000 LINKAGE SECTION.
028100*-----------------------------------------------------------------*
028200*    LK-PARM-AREA - PASSED BY REFERENCE FROM RSKW-R00903          *
028300*-----------------------------------------------------------------*
028400 01  LK-PARM-AREA.
028500     05  LK-FUNCTION-CDE            PIC X(1).
028600         88  LK-FUNC-RECOMMEND-ONLY     VALUE 'R'.
028700         88  LK-FUNC-GENERATE           VALUE 'G'.
028800         88  LK-FUNC-OPTIMIZE           VALUE 'O'.
028900        88  LK-FUNC-CLOSE              VALUE 'C'.
029000     05  LK-CUSTOMER-ID             PIC 9(9).
029100     05  LK-USER-ID                 PIC 9(9).
029200     05  LK-WORK-ORDER-ID           PIC 9(9).
029300     05  LK-INVEST-AMOUNT           PIC S9(14)V9(2) COMP-3.
029400     05  LK-RISK-SCORE              PIC 9(3).
029500     05  LK-RISK-LEVEL              PIC X(12).
029600     05  LK-PREF-LIQUIDITY          PIC X(10).
029700     05  LK-PREF-INVEST-PERIOD      PIC X(10).
029800     05  LK-RETURN-CDE              PIC X(1).
029900         88  LK-RETURN-OK               VALUE 'Y'.
030000         88  LK-RETURN-FAILED           VALUE 'N'.
030100     05  LK-PORTFOLIO-ID            PIC 9(9).
030200     05  LK-EXPECTED-RETURN         PIC S9(4)V9(4) COMP-3.
030300     05  LK-EXPECTED-RISK           PIC S9(4)V9(2) COMP-3.
030400     05  LK-CASH-AMOUNT             PIC S9(14)V9(2) COMP-3.
030500     05  LK-BOND-AMOUNT             PIC S9(14)V9(2) COMP-3.
030600     05  LK-STOCK-AMOUNT            PIC S9(14)V9(2) COMP-3.
030700     05  LK-OPT-CAND-COUNT          PIC 9(3) COMP-3.
030800     05  LK-OPT-CAND-TABLE OCCURS 15 TIMES
030900                 INDEXED BY LK-OC-IX.
031000         10  LK-OPT-CAND-PROD-ID    PIC 9(9).
031100         10  LK-OPT-CAND-TYPE-CDE   PIC X(10).
031200         10  LK-OPT-CAND-RETURN     PIC S9(4)V9(2) COMP-3.
031300     05  LK-OPT-ITEM-COUNT          PIC 9(1) COMP-3.
031400     05  LK-OPT-ITEM-TABLE OCCURS 9 TIMES
031500                 INDEXED BY LK-OI-IX.
031600         10  LK-OPT-ITEM-PROD-ID    PIC 9(9).
031700         10  LK-OPT-ITEM-AMOUNT     PIC S9(14)V9(2) COMP-3.
031800 PROCEDURE DIVISION USING LK-PARM-AREA.
031900*=================================================================*
032000*    0000-MAINLINE-CONTROL                                        *
032100*=================================================================*
032200 0000-MAINLINE-CONTROL.
032300     ADD 1 TO WS-ENTRY-TRACE-CTR.
032400     MOVE 'Y' TO LK-RETURN-CDE.
032500     IF LK-FUNC-CLOSE
032600         PERFORM 1700-CLOSE-FILES THRU 1700-EXIT
032700         GOBACK
032800     END-IF.
032900     IF NOT FIRST-CALL-DONE
033000         PERFORM 1000-FIRST-CALL-INIT THRU 1000-EXIT
033100     END-IF.
033200     ADD 1 TO WS-CALL-COUNT.
033300     IF LK-FUNC-OPTIMIZE
033400         PERFORM 1600-OPTIMIZE-PORTFOLIO THRU 1600-EXIT
033500     ELSE
033600         PERFORM 1100-DETERMINE-STRATEGY THRU 1100-EXIT
033700         PERFORM 1200-GET-CANDIDATES THRU 1200-EXIT
033800         PERFORM 1300-SCORE-AND-RANK THRU 1300-EXIT
033900         PERFORM 1400-BUILD-PORTFOLIO THRU 1400-EXIT
034000         IF LK-FUNC-GENERATE
034100             PERFORM 1500-WRITE-PORTFOLIO-REC THRU 1500-EXIT
034200         END-IF
034300     END-IF.
034400     GOBACK.
034500*=================================================================*
034600*    1000-SERIES  -  FIRST-CALL INITIALIZATION                     *
034700*=================================================================*
034800 1000-FIRST-CALL-INIT.
034900     OPEN INPUT  PRODUCT-FILE.
035000     OPEN EXTEND PORTFOLIO-FILE.
035100     ACCEPT WS-CURR-DATE6 FROM DATE.
035200     ACCEPT WS-CURR-HHMMSS FROM TIME.
035300     IF WS-CURR-DATE6-YY < 50
035400         MOVE 20 TO WS-CURR-CC
035500     ELSE
035600         MOVE 19 TO WS-CURR-CC
035700     END-IF.
035800     STRING WS-CURR-CC WS-CURR-DATE6-YY WS-CURR-DATE6-MM
035900                       WS-CURR-DATE6-DD
036000         DELIMITED BY SIZE INTO WS-CURR-CCYYMMDD.
036100     MOVE ZERO TO WS-NEXT-PORT-ID.
036200     PERFORM 1010-LOAD-PRODUCT-TABLE THRU 1010-EXIT.
036300     SET FIRST-CALL-DONE TO TRUE.
036400 1000-EXIT.
036500     EXIT.
036600 1010-LOAD-PRODUCT-TABLE.
036700     MOVE ZERO TO WS-PROD-COUNT.
036800     PERFORM 1011-LOAD-ONE-PRODUCT THRU 1011-EXIT
036900         UNTIL EOF-PROD-LOAD.
037000 1010-EXIT.
037100     EXIT.
037200 1011-LOAD-ONE-PRODUCT.
037300     READ PRODUCT-FILE
037400         AT END
037500             SET EOF-PROD-LOAD TO TRUE
037600             GO TO 1011-EXIT.
037700     ADD 1 TO WS-PROD-COUNT.
037800     SET WS-PT-IX TO WS-PROD-COUNT.
037900     MOVE PROD-ID               OF PRODUCT-FILE-RECORD TO
038000         PT-ID                  (WS-PT-IX).
038100     MOVE PROD-NAME             OF PRODUCT-FILE-RECORD TO
038200         PT-NAME                (WS-PT-IX).
038300     MOVE PROD-TYPE-CDE         OF PRODUCT-FILE-RECORD TO
038400         PT-TYPE-CDE            (WS-PT-IX).
038500     MOVE PROD-RISK-LEVEL       OF PRODUCT-FILE-RECORD TO
038600         PT-RISK-LEVEL          (WS-PT-IX).
038700     MOVE PROD-EXPECTED-RETURN  OF PRODUCT-FILE-RECORD TO
038800         PT-EXP-RETURN          (WS-PT-IX).
038900     MOVE PROD-EXPECTED-VOLATILITY OF PRODUCT-FILE-RECORD TO
039000         PT-EXP-VOL             (WS-PT-IX).
039100     MOVE PROD-SHARPE-RATIO     OF PRODUCT-FILE-RECORD TO
039200         PT-SHARPE              (WS-PT-IX).
039300     MOVE PROD-MAX-DRAWDOWN     OF PRODUCT-FILE-RECORD TO
039400         PT-MAX-DRAWDOWN        (WS-PT-IX).
039500     MOVE PROD-MIN-INVESTMENT   OF PRODUCT-FILE-RECORD TO
039600         PT-MIN-INVEST          (WS-PT-IX).
039700     MOVE PROD-LIQUIDITY-SCORE  OF PRODUCT-FILE-RECORD TO
039800         PT-LIQUIDITY           (WS-PT-IX).
039900     MOVE PROD-ACTIVE-CDE       OF PRODUCT-FILE-RECORD TO
040000         PT-ACTIVE-CDE          (WS-PT-IX).
040100 1011-EXIT.
040200     EXIT.
040300*=================================================================*
040400*    1100-DETERMINE-STRATEGY                                       *
040500*    BUSINESS RULE - STRATEGY BAND BY USER SCORE, THEN PREFERENCE  *
040600*    ADJUSTMENT.                                                   *
040700*=================================================================*
040800 1100-DETERMINE-STRATEGY.
040900     IF LK-RISK-SCORE < 35
041000         MOVE 0.70 TO WS-STRAT-CONS-RATIO
041100         MOVE 0.25 TO WS-STRAT-BAL-RATIO
041200         MOVE 0.05 TO WS-STRAT-AGGR-RATIO
041300         MOVE 2.0  TO WS-STRAT-MIN-SHARPE
041400         MOVE 8.0  TO WS-STRAT-MAX-VOL
041500     ELSE
041600         IF LK-RISK-SCORE < 65
041700             MOVE 0.30 TO WS-STRAT-CONS-RATIO
041800             MOVE 0.50 TO WS-STRAT-BAL-RATIO
041900             MOVE 0.20 TO WS-STRAT-AGGR-RATIO
042000             MOVE 2.5  TO WS-STRAT-MIN-SHARPE
042100             MOVE 12.0 TO WS-STRAT-MAX-VOL
042200         ELSE
042300             MOVE 0.10 TO WS-STRAT-CONS-RATIO
042400             MOVE 0.30 TO WS-STRAT-BAL-RATIO
042500             MOVE 0.60 TO WS-STRAT-AGGR-RATIO
042600             MOVE 3.0  TO WS-STRAT-MIN-SHARPE
042700             MOVE 20.0 TO WS-STRAT-MAX-VOL
042800         END-IF
042900     END-IF.
043000     MOVE ZERO TO WS-STRAT-MIN-LIQ.
043100     IF LK-PREF-LIQUIDITY = 'high'
043200         MOVE 8 TO WS-STRAT-MIN-LIQ
043300     END-IF.
043400     IF LK-PREF-INVEST-PERIOD = 'short'
043500         ADD 0.2 TO WS-STRAT-CONS-RATIO
043600         SUBTRACT 0.2 FROM WS-STRAT-AGGR-RATIO
043700         IF WS-STRAT-AGGR-RATIO < 0
043800             MOVE 0 TO WS-STRAT-AGGR-RATIO
043900         END-IF
044000     END-IF.
044100 1100-EXIT.
044200     EXIT.
044300*=================================================================*
044400*    1200-GET-CANDIDATES                                           *
044500*    ONE PASS OVER THE PRODUCT TABLE, BUCKETING ACTIVE PRODUCTS    *
044600*    INTO THE THREE CANDIDATE TABLES BY THEIR OWN RISK LEVEL,      *
044700*    CAPPED AT 10 PER LEVEL, PER THE STRATEGY'S FILTER SET.        *
044800*=================================================================*
044900 1200-GET-CANDIDATES.
045000     MOVE ZERO TO WS-CAND-CONS-COUNT WS-CAND-MOD-COUNT
045100                  WS-CAND-AGGR-COUNT.
045200     PERFORM 1210-FILTER-ONE-PRODUCT THRU 1210-EXIT
045300         VARYING WS-PT-IX FROM 1 BY 1
045400         UNTIL WS-PT-IX > WS-PROD-COUNT.
045500 1200-EXIT.
045600     EXIT.
045700 1210-FILTER-ONE-PRODUCT.
045800     IF PT-ACTIVE-CDE (WS-PT-IX) NOT = 'Y'
045900         GO TO 1210-EXIT
046000     END-IF.
046100     IF PT-SHARPE (WS-PT-IX) NOT = ZERO
046200        AND PT-SHARPE (WS-PT-IX) < WS-STRAT-MIN-SHARPE
046300         GO TO 1210-EXIT
046400     END-IF.
046500     IF PT-EXP-VOL (WS-PT-IX) NOT = ZERO
046600        AND PT-EXP-VOL (WS-PT-IX) > WS-STRAT-MAX-VOL
046700         GO TO 1210-EXIT
046800     END-IF.
046900     IF PT-MIN-INVEST (WS-PT-IX) NOT = ZERO
047000        AND PT-MIN-INVEST (WS-PT-IX) > LK-INVEST-AMOUNT
047100         GO TO 1210-EXIT
047200     END-IF.
047300     IF PT-LIQUIDITY (WS-PT-IX) NOT = ZERO
047400        AND WS-STRAT-MIN-LIQ NOT = ZERO
047500        AND PT-LIQUIDITY (WS-PT-IX) < WS-STRAT-MIN-LIQ
047600         GO TO 1210-EXIT
047700     END-IF.
047800     EVALUATE TRUE
047900         WHEN PT-RISK-LEVEL (WS-PT-IX) = 'CONSERVATIVE'
048000             IF WS-CAND-CONS-COUNT < 10
048100                 ADD 1 TO WS-CAND-CONS-COUNT
048200                 SET WS-CC-IX TO WS-CAND-CONS-COUNT
048300                 MOVE PT-ID     (WS-PT-IX) TO
048400                     CD-CONS-PROD-ID (WS-CC-IX)
048500                 MOVE PT-EXP-RETURN (WS-PT-IX) TO
048600                     CD-CONS-RETURN  (WS-CC-IX)
048700                 MOVE PT-EXP-VOL    (WS-PT-IX) TO
048800                     CD-CONS-VOL     (WS-CC-IX)
048900                MOVE PT-SHARPE     (WS-PT-IX) TO
049000                    CD-CONS-SHARPE  (WS-CC-IX)
049100             END-IF
049200         WHEN PT-RISK-LEVEL (WS-PT-IX) = 'MODERATE'
049300             IF WS-CAND-MOD-COUNT < 10
049400                 ADD 1 TO WS-CAND-MOD-COUNT
049500                 SET WS-CM-IX TO WS-CAND-MOD-COUNT
049600                 MOVE PT-ID     (WS-PT-IX) TO
049700                     CD-MOD-PROD-ID  (WS-CM-IX)
049800                 MOVE PT-EXP-RETURN (WS-PT-IX) TO
049900                     CD-MOD-RETURN   (WS-CM-IX)
050000                 MOVE PT-EXP-VOL    (WS-PT-IX) TO
050100                     CD-MOD-VOL      (WS-CM-IX)
050200                MOVE PT-SHARPE     (WS-PT-IX) TO
050300                    CD-MOD-SHARPE   (WS-CM-IX)
050400             END-IF
050500         WHEN PT-RISK-LEVEL (WS-PT-IX) = 'AGGRESSIVE'
050600             IF WS-CAND-AGGR-COUNT < 10
050700                 ADD 1 TO WS-CAND-AGGR-COUNT
050800                 SET WS-CA-IX TO WS-CAND-AGGR-COUNT
050900                 MOVE PT-ID     (WS-PT-IX) TO
051000                     CD-AGGR-PROD-ID (WS-CA-IX)
051100                 MOVE PT-EXP-RETURN (WS-PT-IX) TO
051200                     CD-AGGR-RETURN  (WS-CA-IX)
051300                 MOVE PT-EXP-VOL    (WS-PT-IX) TO
051400                     CD-AGGR-VOL     (WS-CA-IX)
051500                MOVE PT-SHARPE     (WS-PT-IX) TO
051600                    CD-AGGR-SHARPE  (WS-CA-IX)
051700             END-IF
051800     END-EVALUATE.
051900 1210-EXIT.
052000     EXIT.
052100*=================================================================*
052200*    1300-SCORE-AND-RANK                                           *
052300*    COMPOSITE SCORE PER CANDIDATE, RISK-MATCH ADJUSTED, THEN A    *
052400*    STRAIGHT BUBBLE-SORT DESCENDING WITHIN EACH OF THE THREE      *
052500*    SMALL TABLES (AT MOST 10 ENTRIES EACH).                       *
052600*=================================================================*
052700 1300-SCORE-AND-RANK.
052800     PERFORM 1310-SCORE-CONS-TABLE THRU 1310-EXIT
052900         VARYING WS-CC-IX FROM 1 BY 1
053000         UNTIL WS-CC-IX > WS-CAND-CONS-COUNT.
053100     PERFORM 1320-SCORE-MOD-TABLE THRU 1320-EXIT
053200         VARYING WS-CM-IX FROM 1 BY 1
053300         UNTIL WS-CM-IX > WS-CAND-MOD-COUNT.
053400     PERFORM 1330-SCORE-AGGR-TABLE THRU 1330-EXIT
053500         VARYING WS-CA-IX FROM 1 BY 1
053600         UNTIL WS-CA-IX > WS-CAND-AGGR-COUNT.
053700     MOVE 'CONSERVATIVE' TO WS-CAND-RISK-LEVEL.
053800     PERFORM 1340-RANK-DESCENDING THRU 1340-EXIT.
053900     MOVE 'MODERATE' TO WS-CAND-RISK-LEVEL.
054000     PERFORM 1340-RANK-DESCENDING THRU 1340-EXIT.
054100     MOVE 'AGGRESSIVE' TO WS-CAND-RISK-LEVEL.
054200     PERFORM 1340-RANK-DESCENDING THRU 1340-EXIT.
054300 1300-EXIT.
054400     EXIT.
054500 1310-SCORE-CONS-TABLE.
054600     MOVE 'CONSERVATIVE' TO WS-CAND-RISK-LEVEL.
054700     PERFORM 1350-CALC-COMPOSITE THRU 1350-EXIT.
054800     MOVE WS-COMPOSITE TO CD-CONS-SCORE (WS-CC-IX).
054900 1310-EXIT.
055000     EXIT.
055100 1320-SCORE-MOD-TABLE.
055200     MOVE 'MODERATE' TO WS-CAND-RISK-LEVEL.
055300     PERFORM 1350-CALC-COMPOSITE THRU 1350-EXIT.
055400     MOVE WS-COMPOSITE TO CD-MOD-SCORE (WS-CM-IX).
055500 1320-EXIT.
055600     EXIT.
055700 1330-SCORE-AGGR-TABLE.
055800     MOVE 'AGGRESSIVE' TO WS-CAND-RISK-LEVEL.
055900     PERFORM 1350-CALC-COMPOSITE THRU 1350-EXIT.
056000     MOVE WS-COMPOSITE TO CD-AGGR-SCORE (WS-CA-IX).
056100 1330-EXIT.
056200     EXIT.
056300*-----------------------------------------------------------------*
056400*    1350-CALC-COMPOSITE  -  RETURN, VOLATILITY AND SHARPE TERMS   *
056500*    ARE WEIGHTED AND SUMMED WHEN THE SOURCE FIELD IS PRESENT ON   *
056600*    THE CANDIDATE.  NOTE: NO PROD-RATING FIELD EXISTS ON RSKPROD, *
056700*    SO THE AVG-RATING TERM IS NEVER PRESENT AND IS PERMANENTLY    *
056800*    OMITTED FROM THE SUM (SEE RUN BOOK ASSUMPTION LOG).           *
056900*-----------------------------------------------------------------*
057000 1350-CALC-COMPOSITE.
057100     MOVE ZERO TO WS-COMPOSITE.
057200     EVALUATE WS-CAND-RISK-LEVEL
057300         WHEN 'CONSERVATIVE'
057400             IF CD-CONS-RETURN (WS-CC-IX) NOT = ZERO
057500                 COMPUTE WS-NORM-RESULT ROUNDED =
057600                     (CD-CONS-RETURN (WS-CC-IX) - 0) / (25 - 0)
057700                 PERFORM 1360-CLAMP-NORM THRU 1360-EXIT
057800                 COMPUTE WS-COMPOSITE = WS-COMPOSITE +
057900                     (WS-NORM-RESULT * 0.25)
058000             END-IF
058100             IF CD-CONS-VOL (WS-CC-IX) NOT = ZERO
058200                 COMPUTE WS-NORM-RESULT ROUNDED =
058300                     (CD-CONS-VOL (WS-CC-IX) - 0) / (30 - 0)
058400                 PERFORM 1360-CLAMP-NORM THRU 1360-EXIT
058500                 COMPUTE WS-COMPOSITE = WS-COMPOSITE +
058600                     ((1 - WS-NORM-RESULT) * 0.30)
058700             END-IF
058800             IF CD-CONS-SHARPE (WS-CC-IX) NOT = ZERO
058900                 COMPUTE WS-NORM-RESULT ROUNDED =
059000                     (CD-CONS-SHARPE (WS-CC-IX) - 0) / (10 - 0)
059100                 PERFORM 1360-CLAMP-NORM THRU 1360-EXIT
059200                 COMPUTE WS-COMPOSITE = WS-COMPOSITE +
059300                     (WS-NORM-RESULT * 0.25)
059400             END-IF
059500         WHEN 'MODERATE'
059600             IF CD-MOD-RETURN (WS-CM-IX) NOT = ZERO
059700                 COMPUTE WS-NORM-RESULT ROUNDED =
059800                     (CD-MOD-RETURN (WS-CM-IX) - 0) / (25 - 0)
059900                 PERFORM 1360-CLAMP-NORM THRU 1360-EXIT
060000                 COMPUTE WS-COMPOSITE = WS-COMPOSITE +
060100                     (WS-NORM-RESULT * 0.25)
060200             END-IF
060300             IF CD-MOD-VOL (WS-CM-IX) NOT = ZERO
060400                 COMPUTE WS-NORM-RESULT ROUNDED =
060500                     (CD-MOD-VOL (WS-CM-IX) - 0) / (30 - 0)
060600                 PERFORM 1360-CLAMP-NORM THRU 1360-EXIT
060700                 COMPUTE WS-COMPOSITE = WS-COMPOSITE +
060800                     ((1 - WS-NORM-RESULT) * 0.30)
060900             END-IF
061000             IF CD-MOD-SHARPE (WS-CM-IX) NOT = ZERO
061100                 COMPUTE WS-NORM-RESULT ROUNDED =
061200                     (CD-MOD-SHARPE (WS-CM-IX) - 0) / (10 - 0)
061300                 PERFORM 1360-CLAMP-NORM THRU 1360-EXIT
061400                 COMPUTE WS-COMPOSITE = WS-COMPOSITE +
061500                     (WS-NORM-RESULT * 0.25)
061600             END-IF
061700         WHEN 'AGGRESSIVE'
061800             IF CD-AGGR-RETURN (WS-CA-IX) NOT = ZERO
061900                 COMPUTE WS-NORM-RESULT ROUNDED =
062000                     (CD-AGGR-RETURN (WS-CA-IX) - 0) / (25 - 0)
062100                 PERFORM 1360-CLAMP-NORM THRU 1360-EXIT
062200                 COMPUTE WS-COMPOSITE = WS-COMPOSITE +
062300                     (WS-NORM-RESULT * 0.25)
062400             END-IF
062500             IF CD-AGGR-VOL (WS-CA-IX) NOT = ZERO
062600                 COMPUTE WS-NORM-RESULT ROUNDED =
062700                     (CD-AGGR-VOL (WS-CA-IX) - 0) / (30 - 0)
062800                 PERFORM 1360-CLAMP-NORM THRU 1360-EXIT
062900                 COMPUTE WS-COMPOSITE = WS-COMPOSITE +
063000                     ((1 - WS-NORM-RESULT) * 0.30)
063100             END-IF
063200             IF CD-AGGR-SHARPE (WS-CA-IX) NOT = ZERO
063300                 COMPUTE WS-NORM-RESULT ROUNDED =
063400                     (CD-AGGR-SHARPE (WS-CA-IX) - 0) / (10 - 0)
063500                 PERFORM 1360-CLAMP-NORM THRU 1360-EXIT
063600                 COMPUTE WS-COMPOSITE = WS-COMPOSITE +
063700                     (WS-NORM-RESULT * 0.25)
063800             END-IF
063900     END-EVALUATE.
064000     PERFORM 1370-RISK-MATCH-FACTOR THRU 1370-EXIT.
064100     COMPUTE WS-COMPOSITE ROUNDED = WS-COMPOSITE * WS-RISK-FACTOR.
064200 1350-EXIT.
064300     EXIT.
064400 1360-CLAMP-NORM.
064500     IF WS-NORM-RESULT < 0
064600         MOVE 0 TO WS-NORM-RESULT
064700     ELSE
064800         IF WS-NORM-RESULT > 1
064900             MOVE 1 TO WS-NORM-RESULT
065000         END-IF
065100     END-IF.
065200 1360-EXIT.
065300     EXIT.
065400 1370-RISK-MATCH-FACTOR.
065500     IF WS-CAND-RISK-LEVEL = LK-RISK-LEVEL
065600         MOVE 1.2 TO WS-RISK-FACTOR
065700     ELSE
065800         IF (WS-CAND-RISK-LEVEL = 'CONSERVATIVE' AND
065900                 LK-RISK-LEVEL = 'MODERATE')
066000            OR (WS-CAND-RISK-LEVEL = 'MODERATE' AND
066100                 LK-RISK-LEVEL = 'CONSERVATIVE')
066200            OR (WS-CAND-RISK-LEVEL = 'MODERATE' AND
066300                 LK-RISK-LEVEL = 'AGGRESSIVE')
066400            OR (WS-CAND-RISK-LEVEL = 'AGGRESSIVE' AND
066500                 LK-RISK-LEVEL = 'MODERATE')
066600             MOVE 1.0 TO WS-RISK-FACTOR
066700         ELSE
066800             MOVE 0.8 TO WS-RISK-FACTOR
066900         END-IF
067000     END-IF.
067100 1370-EXIT.
067200     EXIT.
067300 1340-RANK-DESCENDING.
067400*        SIMPLE BUBBLE SORT - AT MOST 10 ENTRIES, NOT WORTH A      *
067500*        SORT-VERB WORK FILE FOR A TABLE THIS SMALL.               *
067600     EVALUATE WS-CAND-RISK-LEVEL
067700         WHEN 'CONSERVATIVE'
067800             PERFORM 1341-BUBBLE-CONS THRU 1341-EXIT
067900                 VARYING WS-CC-IX FROM 1 BY 1
068000                 UNTIL WS-CC-IX >= WS-CAND-CONS-COUNT
068100         WHEN 'MODERATE'
068200             PERFORM 1342-BUBBLE-MOD THRU 1342-EXIT
068300                 VARYING WS-CM-IX FROM 1 BY 1
068400                 UNTIL WS-CM-IX >= WS-CAND-MOD-COUNT
068500         WHEN 'AGGRESSIVE'
068600             PERFORM 1343-BUBBLE-AGGR THRU 1343-EXIT
068700                 VARYING WS-CA-IX FROM 1 BY 1
068800                 UNTIL WS-CA-IX >= WS-CAND-AGGR-COUNT
068900     END-EVALUATE.
069000 1340-EXIT.
069100     EXIT.
069200 1341-BUBBLE-CONS.
069300     PERFORM 1341A-COMPARE-SWAP-CONS THRU 1341A-EXIT
069400         VARYING WS-CD-IDX FROM 1 BY 1
069500         UNTIL WS-CD-IDX > WS-CAND-CONS-COUNT - WS-CC-IX.
069600 1341-EXIT.
069700     EXIT.
069800 1341A-COMPARE-SWAP-CONS.
069900     IF CD-CONS-SCORE (WS-CD-IDX) >= CD-CONS-SCORE (WS-CD-IDX + 1)
070000         GO TO 1341A-EXIT
070100     END-IF.
070200     MOVE CD-CONS-PROD-ID (WS-CD-IDX)   TO WS-SWAP-PROD-ID.
070300     MOVE CD-CONS-SCORE   (WS-CD-IDX)   TO WS-SWAP-SCORE.
070400     MOVE CD-CONS-RETURN  (WS-CD-IDX)   TO WS-SWAP-RETURN.
070500     MOVE CD-CONS-VOL     (WS-CD-IDX)   TO WS-SWAP-VOL.
070600     MOVE CD-CONS-PROD-ID (WS-CD-IDX + 1) TO
070700         CD-CONS-PROD-ID  (WS-CD-IDX).
070800     MOVE CD-CONS-SCORE   (WS-CD-IDX + 1) TO
070900         CD-CONS-SCORE    (WS-CD-IDX).
071000     MOVE CD-CONS-RETURN  (WS-CD-IDX + 1) TO
071100         CD-CONS-RETURN   (WS-CD-IDX).
071200     MOVE CD-CONS-VOL     (WS-CD-IDX + 1) TO
071300         CD-CONS-VOL      (WS-CD-IDX).
071400     MOVE WS-SWAP-PROD-ID TO CD-CONS-PROD-ID (WS-CD-IDX + 1).
071500     MOVE WS-SWAP-SCORE   TO CD-CONS-SCORE   (WS-CD-IDX + 1).
071600     MOVE WS-SWAP-RETURN  TO CD-CONS-RETURN  (WS-CD-IDX + 1).
071700     MOVE WS-SWAP-VOL     TO CD-CONS-VOL     (WS-CD-IDX + 1).
071800 1341A-EXIT.
071900     EXIT.
072000 1342-BUBBLE-MOD.
072100     PERFORM 1342A-COMPARE-SWAP-MOD THRU 1342A-EXIT
072200         VARYING WS-CD-IDX FROM 1 BY 1
072300         UNTIL WS-CD-IDX > WS-CAND-MOD-COUNT - WS-CM-IX.
072400 1342-EXIT.
072500     EXIT.
072600 1342A-COMPARE-SWAP-MOD.
072700     IF CD-MOD-SCORE (WS-CD-IDX) >= CD-MOD-SCORE (WS-CD-IDX + 1)
072800         GO TO 1342A-EXIT
072900     END-IF.
073000     MOVE CD-MOD-PROD-ID (WS-CD-IDX)   TO WS-SWAP-PROD-ID.
073100     MOVE CD-MOD-SCORE   (WS-CD-IDX)   TO WS-SWAP-SCORE.
073200     MOVE CD-MOD-RETURN  (WS-CD-IDX)   TO WS-SWAP-RETURN.
073300     MOVE CD-MOD-VOL     (WS-CD-IDX)   TO WS-SWAP-VOL.
073400     MOVE CD-MOD-PROD-ID (WS-CD-IDX + 1) TO
073500         CD-MOD-PROD-ID  (WS-CD-IDX).
073600     MOVE CD-MOD-SCORE   (WS-CD-IDX + 1) TO
073700         CD-MOD-SCORE    (WS-CD-IDX).
073800     MOVE CD-MOD-RETURN  (WS-CD-IDX + 1) TO
073900         CD-MOD-RETURN   (WS-CD-IDX).
074000     MOVE CD-MOD-VOL     (WS-CD-IDX + 1) TO
074100         CD-MOD-VOL      (WS-CD-IDX).
074200     MOVE WS-SWAP-PROD-ID TO CD-MOD-PROD-ID (WS-CD-IDX + 1).
074300     MOVE WS-SWAP-SCORE   TO CD-MOD-SCORE   (WS-CD-IDX + 1).
074400     MOVE WS-SWAP-RETURN  TO CD-MOD-RETURN  (WS-CD-IDX + 1).
074500     MOVE WS-SWAP-VOL     TO CD-MOD-VOL     (WS-CD-IDX + 1).
074600 1342A-EXIT.
074700     EXIT.
074800 1343-BUBBLE-AGGR.
074900     PERFORM 1343A-COMPARE-SWAP-AGGR THRU 1343A-EXIT
075000         VARYING WS-CD-IDX FROM 1 BY 1
075100         UNTIL WS-CD-IDX > WS-CAND-AGGR-COUNT - WS-CA-IX.
075200 1343-EXIT.
075300     EXIT.
075400 1343A-COMPARE-SWAP-AGGR.
075500     IF CD-AGGR-SCORE (WS-CD-IDX) >= CD-AGGR-SCORE (WS-CD-IDX + 1)
075600         GO TO 1343A-EXIT
075700     END-IF.
075800     MOVE CD-AGGR-PROD-ID (WS-CD-IDX)   TO WS-SWAP-PROD-ID.
075900     MOVE CD-AGGR-SCORE   (WS-CD-IDX)   TO WS-SWAP-SCORE.
076000     MOVE CD-AGGR-RETURN  (WS-CD-IDX)   TO WS-SWAP-RETURN.
076100     MOVE CD-AGGR-VOL     (WS-CD-IDX)   TO WS-SWAP-VOL.
076200     MOVE CD-AGGR-PROD-ID (WS-CD-IDX + 1) TO
076300         CD-AGGR-PROD-ID  (WS-CD-IDX).
076400     MOVE CD-AGGR-SCORE   (WS-CD-IDX + 1) TO
076500         CD-AGGR-SCORE    (WS-CD-IDX).
076600     MOVE CD-AGGR-RETURN  (WS-CD-IDX + 1) TO
076700         CD-AGGR-RETURN   (WS-CD-IDX).
076800     MOVE CD-AGGR-VOL     (WS-CD-IDX + 1) TO
076900         CD-AGGR-VOL      (WS-CD-IDX).
077000     MOVE WS-SWAP-PROD-ID TO CD-AGGR-PROD-ID (WS-CD-IDX + 1).
077100     MOVE WS-SWAP-SCORE   TO CD-AGGR-SCORE   (WS-CD-IDX + 1).
077200     MOVE WS-SWAP-RETURN  TO CD-AGGR-RETURN  (WS-CD-IDX + 1).
077300     MOVE WS-SWAP-VOL     TO CD-AGGR-VOL     (WS-CD-IDX + 1).
077400 1343A-EXIT.
077500     EXIT.
077600*=================================================================*
077700*    1400-BUILD-PORTFOLIO                                          *
077800*    SPLIT THE INVESTMENT AMOUNT ACROSS THE THREE STRATEGY         *
077900*    BUCKETS, THEN ALLOCATE EACH BUCKET'S SHARE ACROSS ITS TOP     *
078000*    THREE RANKED CANDIDATES.                                      *
078100*=================================================================*
078200 1400-BUILD-PORTFOLIO.
078300     COMPUTE WS-CONS-AMOUNT ROUNDED =
078400         LK-INVEST-AMOUNT * WS-STRAT-CONS-RATIO.
078500     COMPUTE WS-BAL-AMOUNT ROUNDED =
078600         LK-INVEST-AMOUNT * WS-STRAT-BAL-RATIO.
078700     COMPUTE WS-AGGR-AMOUNT ROUNDED =
078800         LK-INVEST-AMOUNT * WS-STRAT-AGGR-RATIO.
078900     MOVE ZERO TO WS-ITEM-COUNT WS-ITEM-SUM
079000                  WS-RETURN-NUMER WS-RETURN-DENOM
079100                  WS-RISK-NUMER   WS-RISK-DENOM.
079200     MOVE ZERO TO PR-ITEM-COUNT OF PORTFOLIO-FILE-RECORD.
079300     MOVE WS-CAND-CONS-COUNT TO WS-TAKE-COUNT.
079400     IF WS-TAKE-COUNT > 3
079500         MOVE 3 TO WS-TAKE-COUNT
079600     END-IF.
079700     MOVE WS-CONS-AMOUNT TO WS-BUCKET-AMOUNT.
079800     PERFORM 1410-ALLOC-CONS-BUCKET THRU 1410-EXIT
079900         VARYING WS-CC-IX FROM 1 BY 1
080000         UNTIL WS-CC-IX > WS-TAKE-COUNT.
080100     MOVE WS-CAND-MOD-COUNT TO WS-TAKE-COUNT.
080200     IF WS-TAKE-COUNT > 3
080300         MOVE 3 TO WS-TAKE-COUNT
080400     END-IF.
080500     MOVE WS-BAL-AMOUNT TO WS-BUCKET-AMOUNT.
080600     PERFORM 1411-ALLOC-MOD-BUCKET THRU 1411-EXIT
080700         VARYING WS-CM-IX FROM 1 BY 1
080800         UNTIL WS-CM-IX > WS-TAKE-COUNT.
080900     MOVE WS-CAND-AGGR-COUNT TO WS-TAKE-COUNT.
081000     IF WS-TAKE-COUNT > 3
081100         MOVE 3 TO WS-TAKE-COUNT
081200     END-IF.
081300     MOVE WS-AGGR-AMOUNT TO WS-BUCKET-AMOUNT.
081400     PERFORM 1412-ALLOC-AGGR-BUCKET THRU 1412-EXIT
081500         VARYING WS-CA-IX FROM 1 BY 1
081600         UNTIL WS-CA-IX > WS-TAKE-COUNT.
081700     PERFORM 1420-CALC-PORTFOLIO-RETURN THRU 1420-EXIT.
081800     PERFORM 1430-CALC-PORTFOLIO-RISK THRU 1430-EXIT.
081900 1400-EXIT.
082000     EXIT.
082100 1410-ALLOC-CONS-BUCKET.
082200     COMPUTE WS-PER-ITEM-AMOUNT ROUNDED =
082300         WS-BUCKET-AMOUNT / WS-TAKE-COUNT.
082400     IF WS-CC-IX = WS-TAKE-COUNT
082500         COMPUTE WS-PER-ITEM-AMOUNT ROUNDED =
082600             WS-BUCKET-AMOUNT -
082700                 (WS-PER-ITEM-AMOUNT * (WS-TAKE-COUNT - 1))
082800     END-IF.
082900     ADD 1 TO WS-ITEM-COUNT.
083000     SET PR-ITEM-NDX TO WS-ITEM-COUNT.
083100     MOVE CD-CONS-PROD-ID (WS-CC-IX) TO
083200         PR-ITEM-PRODUCT-ID OF PORTFOLIO-FILE-RECORD
083210             (PR-ITEM-NDX).
083300     MOVE WS-PER-ITEM-AMOUNT TO
083400         PR-ITEM-AMOUNT OF PORTFOLIO-FILE-RECORD (PR-ITEM-NDX).
083500     COMPUTE PR-ITEM-PERCENTAGE OF PORTFOLIO-FILE-RECORD
083600             (PR-ITEM-NDX) ROUNDED =
083700         (WS-PER-ITEM-AMOUNT / LK-INVEST-AMOUNT) * 100.
083800     ADD WS-PER-ITEM-AMOUNT TO WS-ITEM-SUM.
083900     MOVE WS-ITEM-COUNT TO PR-ITEM-COUNT OF PORTFOLIO-FILE-RECORD.
084000     IF CD-CONS-RETURN (WS-CC-IX) NOT = ZERO
084100         COMPUTE WS-RETURN-NUMER = WS-RETURN-NUMER +
084200             (WS-PER-ITEM-AMOUNT * CD-CONS-RETURN (WS-CC-IX))
084300         ADD WS-PER-ITEM-AMOUNT TO WS-RETURN-DENOM
084400     END-IF.
084500     IF CD-CONS-VOL (WS-CC-IX) NOT = ZERO
084600         COMPUTE WS-RISK-NUMER = WS-RISK-NUMER +
084700             (WS-PER-ITEM-AMOUNT * CD-CONS-VOL (WS-CC-IX))
084800         ADD WS-PER-ITEM-AMOUNT TO WS-RISK-DENOM
084900     END-IF.
085000 1410-EXIT.
085100     EXIT.
085200 1411-ALLOC-MOD-BUCKET.
085300     COMPUTE WS-PER-ITEM-AMOUNT ROUNDED =
085400         WS-BUCKET-AMOUNT / WS-TAKE-COUNT.
085500     IF WS-CM-IX = WS-TAKE-COUNT
085600         COMPUTE WS-PER-ITEM-AMOUNT ROUNDED =
085700             WS-BUCKET-AMOUNT -
085800                 (WS-PER-ITEM-AMOUNT * (WS-TAKE-COUNT - 1))
085900     END-IF.
086000     ADD 1 TO WS-ITEM-COUNT.
086100     SET PR-ITEM-NDX TO WS-ITEM-COUNT.
086200     MOVE CD-MOD-PROD-ID (WS-CM-IX) TO
086300         PR-ITEM-PRODUCT-ID OF PORTFOLIO-FILE-RECORD
086310             (PR-ITEM-NDX).
086400     MOVE WS-PER-ITEM-AMOUNT TO
086500         PR-ITEM-AMOUNT OF PORTFOLIO-FILE-RECORD (PR-ITEM-NDX).
086600     COMPUTE PR-ITEM-PERCENTAGE OF PORTFOLIO-FILE-RECORD
086700             (PR-ITEM-NDX) ROUNDED =
086800         (WS-PER-ITEM-AMOUNT / LK-INVEST-AMOUNT) * 100.
086900     ADD WS-PER-ITEM-AMOUNT TO WS-ITEM-SUM.
087000     MOVE WS-ITEM-COUNT TO PR-ITEM-COUNT OF PORTFOLIO-FILE-RECORD.
087100     IF CD-MOD-RETURN (WS-CM-IX) NOT = ZERO
087200         COMPUTE WS-RETURN-NUMER = WS-RETURN-NUMER +
087300             (WS-PER-ITEM-AMOUNT * CD-MOD-RETURN (WS-CM-IX))
087400         ADD WS-PER-ITEM-AMOUNT TO WS-RETURN-DENOM
087500     END-IF.
087600     IF CD-MOD-VOL (WS-CM-IX) NOT = ZERO
087700         COMPUTE WS-RISK-NUMER = WS-RISK-NUMER +
087800             (WS-PER-ITEM-AMOUNT * CD-MOD-VOL (WS-CM-IX))
087900         ADD WS-PER-ITEM-AMOUNT TO WS-RISK-DENOM
088000     END-IF.
088100 1411-EXIT.
088200     EXIT.
088300 1412-ALLOC-AGGR-BUCKET.
088400     COMPUTE WS-PER-ITEM-AMOUNT ROUNDED =
088500         WS-BUCKET-AMOUNT / WS-TAKE-COUNT.
088600     IF WS-CA-IX = WS-TAKE-COUNT
088700         COMPUTE WS-PER-ITEM-AMOUNT ROUNDED =
088800             WS-BUCKET-AMOUNT -
088900                 (WS-PER-ITEM-AMOUNT * (WS-TAKE-COUNT - 1))
089000     END-IF.
089100     ADD 1 TO WS-ITEM-COUNT.
089200     SET PR-ITEM-NDX TO WS-ITEM-COUNT.
089300     MOVE CD-AGGR-PROD-ID (WS-CA-IX) TO
089400         PR-ITEM-PRODUCT-ID OF PORTFOLIO-FILE-RECORD
089410             (PR-ITEM-NDX).
089500     MOVE WS-PER-ITEM-AMOUNT TO
089600         PR-ITEM-AMOUNT OF PORTFOLIO-FILE-RECORD (PR-ITEM-NDX).
089700     COMPUTE PR-ITEM-PERCENTAGE OF PORTFOLIO-FILE-RECORD
089800             (PR-ITEM-NDX) ROUNDED =
089900         (WS-PER-ITEM-AMOUNT / LK-INVEST-AMOUNT) * 100.
090000     ADD WS-PER-ITEM-AMOUNT TO WS-ITEM-SUM.
090100     MOVE WS-ITEM-COUNT TO PR-ITEM-COUNT OF PORTFOLIO-FILE-RECORD.
090200     IF CD-AGGR-RETURN (WS-CA-IX) NOT = ZERO
090300         COMPUTE WS-RETURN-NUMER = WS-RETURN-NUMER +
090400             (WS-PER-ITEM-AMOUNT * CD-AGGR-RETURN (WS-CA-IX))
090500         ADD WS-PER-ITEM-AMOUNT TO WS-RETURN-DENOM
090600     END-IF.
090700     IF CD-AGGR-VOL (WS-CA-IX) NOT = ZERO
090800         COMPUTE WS-RISK-NUMER = WS-RISK-NUMER +
090900             (WS-PER-ITEM-AMOUNT * CD-AGGR-VOL (WS-CA-IX))
091000         ADD WS-PER-ITEM-AMOUNT TO WS-RISK-DENOM
091100     END-IF.
091200 1412-EXIT.
091300     EXIT.
091400 1420-CALC-PORTFOLIO-RETURN.
091500     MOVE ZERO TO LK-EXPECTED-RETURN.
091600     IF WS-RETURN-DENOM NOT = ZERO
091700         COMPUTE LK-EXPECTED-RETURN ROUNDED =
091800             WS-RETURN-NUMER / WS-RETURN-DENOM
091900     END-IF.
092000     MOVE LK-EXPECTED-RETURN TO
092100         PR-EXPECTED-RETURN OF PORTFOLIO-FILE-RECORD.
092200     MOVE WS-ITEM-SUM TO PR-TOTAL-AMOUNT OF PORTFOLIO-FILE-RECORD.
092300 1420-EXIT.
092400     EXIT.
092500 1430-CALC-PORTFOLIO-RISK.
092600     MOVE ZERO TO LK-EXPECTED-RISK.
092700     IF WS-RISK-DENOM NOT = ZERO
092800         COMPUTE LK-EXPECTED-RISK ROUNDED =
092900             WS-RISK-NUMER / WS-RISK-DENOM
093000     END-IF.
093100     MOVE LK-EXPECTED-RISK TO
093200         PR-EXPECTED-RISK OF PORTFOLIO-FILE-RECORD.
093300 1430-EXIT.
093400     EXIT.
093500*=================================================================*
093600*    1500-WRITE-PORTFOLIO-REC                                      *
093700*    STAMPS THE HEADER FIELDS AND APPENDS ONE RECOMMENDATION        *
093800*    RECORD TO THE OUTPUT FILE.  PR-ID IS A RUN-LOCAL SEQUENCE -    *
093900*    THE OUTPUT FILE IS APPEND-ONLY SO THERE IS NO MASTER TO READ   *
094000*    BACK A HIGH-WATER MARK FROM (SEE RUN BOOK ASSUMPTION LOG).     *
094100*=================================================================*
094200 1500-WRITE-PORTFOLIO-REC.
094300     ADD 1 TO WS-NEXT-PORT-ID.
094400     MOVE WS-NEXT-PORT-ID TO PR-ID OF PORTFOLIO-FILE-RECORD.
094500     MOVE LK-USER-ID      TO PR-USER-ID OF PORTFOLIO-FILE-RECORD.
094600     MOVE LK-CUSTOMER-ID TO
094610         PR-CUSTOMER-ID OF PORTFOLIO-FILE-RECORD.
094700     MOVE LK-WORK-ORDER-ID TO
094800         PR-WORK-ORDER-ID OF PORTFOLIO-FILE-RECORD.
094900     MOVE WS-CURR-CCYYMMDD TO
095000         PR-GEN-CCYYMMDD OF PORTFOLIO-FILE-RECORD.
095100     MOVE WS-CURR-HHMMSS TO
095200         PR-GEN-HHMMSS OF PORTFOLIO-FILE-RECORD.
095300     WRITE PORTFOLIO-FILE-RECORD.
095400     MOVE WS-NEXT-PORT-ID TO LK-PORTFOLIO-ID.
095500 1500-EXIT.
095600     EXIT.
095700*=================================================================*
095800*    1600-OPTIMIZE-PORTFOLIO                                       *
095900*    QUICK-QUOTE ENTRY POINT (HR9010) - BUCKETS THE INVESTMENT     *
096000*    AMOUNT BY PRODUCT TYPE (CASH/BOND/STOCK) USING THE FIXED      *
096100*    PORTFOLIO_CONFIGS PERCENTAGES INSTEAD OF THE FULL SCORE-      *
096200*    AND-RANK STRATEGY.  DOES NOT WRITE THE OUTPUT FILE.           *
096300*    07/30/04  JWU  EXTENDED TO BUCKET THE CALLER'S CANDIDATE      *
096400*                   LIST BY PROD-TYPE-CDE AND ALLOCATE THE TOP     *
096500*                   THREE OF EACH BUCKET BY DESCENDING EXPECTED    *
096600*                   RETURN - THE SCREEN WAS ONLY GETTING BUCKET    *
096700*                   TOTALS BEFORE, NOT A PRODUCT-LEVEL BREAKOUT    *
096800*                   (TICKET HR9010, FOLLOW-UP REQUEST)             *
096900*=================================================================*
097000 1600-OPTIMIZE-PORTFOLIO.
097100     SET WS-PCFG-IX TO 1.
097200     SEARCH WS-PCFG-ROW
097300         AT END
097400             SET WS-PCFG-IX TO 2
097500         WHEN WS-PCFG-RISK-LEVEL (WS-PCFG-IX) = LK-RISK-LEVEL
097600             CONTINUE
097700     END-SEARCH.
097800     COMPUTE WS-CASH-AMOUNT ROUNDED =
097900         LK-INVEST-AMOUNT * WS-PCFG-CASH-PCT (WS-PCFG-IX) / 100.
098000     COMPUTE WS-BOND-AMOUNT ROUNDED =
098100         LK-INVEST-AMOUNT * WS-PCFG-BOND-PCT (WS-PCFG-IX) / 100.
098200     COMPUTE WS-STOCK-AMOUNT ROUNDED =
098300         LK-INVEST-AMOUNT * WS-PCFG-STOCK-PCT (WS-PCFG-IX) / 100.
098400     MOVE WS-CASH-AMOUNT  TO LK-CASH-AMOUNT.
098500     MOVE WS-BOND-AMOUNT  TO LK-BOND-AMOUNT.
098600     MOVE WS-STOCK-AMOUNT TO LK-STOCK-AMOUNT.
098700     MOVE ZERO TO LK-OPT-ITEM-COUNT.
098800     PERFORM 1610-BUCKET-CANDS-BY-TYPE THRU 1610-EXIT.
098900     PERFORM 1620-RANK-CASH-DESC THRU 1620-EXIT.
099000     PERFORM 1622-RANK-BOND-DESC THRU 1622-EXIT.
099100     PERFORM 1624-RANK-STOCK-DESC THRU 1624-EXIT.
099200     MOVE WS-TYPE-CASH-COUNT TO WS-TAKE-COUNT.
099300     IF WS-TAKE-COUNT > 3
099400         MOVE 3 TO WS-TAKE-COUNT
099500     END-IF.
099600     IF WS-TAKE-COUNT > 0
099700         MOVE WS-CASH-AMOUNT TO WS-BUCKET-AMOUNT
099800         PERFORM 1630-ALLOC-CASH-BUCKET THRU 1630-EXIT
099900             VARYING WS-TC-IX FROM 1 BY 1
100000             UNTIL WS-TC-IX > WS-TAKE-COUNT
100100     END-IF.
100200     MOVE WS-TYPE-BOND-COUNT TO WS-TAKE-COUNT.
100300     IF WS-TAKE-COUNT > 3
100400         MOVE 3 TO WS-TAKE-COUNT
100500     END-IF.
100600     IF WS-TAKE-COUNT > 0
100700         MOVE WS-BOND-AMOUNT TO WS-BUCKET-AMOUNT
100800         PERFORM 1631-ALLOC-BOND-BUCKET THRU 1631-EXIT
100900             VARYING WS-TB-IX FROM 1 BY 1
101000             UNTIL WS-TB-IX > WS-TAKE-COUNT
101100     END-IF.
101200     MOVE WS-TYPE-STOCK-COUNT TO WS-TAKE-COUNT.
101300     IF WS-TAKE-COUNT > 3
101400         MOVE 3 TO WS-TAKE-COUNT
101500     END-IF.
101600     IF WS-TAKE-COUNT > 0
101700         MOVE WS-STOCK-AMOUNT TO WS-BUCKET-AMOUNT
101800         PERFORM 1632-ALLOC-STOCK-BUCKET THRU 1632-EXIT
101900             VARYING WS-TS-IX FROM 1 BY 1
102000             UNTIL WS-TS-IX > WS-TAKE-COUNT
102100     END-IF.
102200 1600-EXIT.
102300     EXIT.
102400*-----------------------------------------------------------------*
102500*    1610-SERIES  -  BUCKET THE CANDIDATE LIST BY PROD-TYPE-CDE.   *
102600*    CASH GOES TO THE CASH BUCKET, BOND TO THE BOND BUCKET, AND    *
102700*    STOCK OR ETF BOTH GO TO THE ONE STOCK/ETF BUCKET.  ANY OTHER  *
102800*    TYPE CODE (CREDIT, ALT, REITS, COMMODITY, OTHER) IS NOT PART  *
102900*    OF THE QUICK-QUOTE THREE-BUCKET MODEL AND IS DROPPED.         *
103000*-----------------------------------------------------------------*
103100 1610-BUCKET-CANDS-BY-TYPE.
103200     MOVE ZERO TO WS-TYPE-CASH-COUNT WS-TYPE-BOND-COUNT
103300                  WS-TYPE-STOCK-COUNT.
103400     PERFORM 1611-BUCKET-ONE-CAND THRU 1611-EXIT
103500         VARYING LK-OC-IX FROM 1 BY 1
103600         UNTIL LK-OC-IX > LK-OPT-CAND-COUNT.
103700 1610-EXIT.
103800     EXIT.
103900 1611-BUCKET-ONE-CAND.
104000     EVALUATE LK-OPT-CAND-TYPE-CDE (LK-OC-IX)
104100         WHEN 'CASH'
104200             IF WS-TYPE-CASH-COUNT < 15
104300                 ADD 1 TO WS-TYPE-CASH-COUNT
104400                 SET WS-TC-IX TO WS-TYPE-CASH-COUNT
104500                 MOVE LK-OPT-CAND-PROD-ID (LK-OC-IX) TO
104600                     TD-CASH-PROD-ID (WS-TC-IX)
104700                 MOVE LK-OPT-CAND-RETURN  (LK-OC-IX) TO
104800                     TD-CASH-RETURN  (WS-TC-IX)
104900             END-IF
105000         WHEN 'BOND'
105100             IF WS-TYPE-BOND-COUNT < 15
105200                 ADD 1 TO WS-TYPE-BOND-COUNT
105300                 SET WS-TB-IX TO WS-TYPE-BOND-COUNT
105400                 MOVE LK-OPT-CAND-PROD-ID (LK-OC-IX) TO
105500                     TD-BOND-PROD-ID (WS-TB-IX)
105600                 MOVE LK-OPT-CAND-RETURN  (LK-OC-IX) TO
105700                     TD-BOND-RETURN  (WS-TB-IX)
105800             END-IF
105900         WHEN 'STOCK'
106000             IF WS-TYPE-STOCK-COUNT < 15
106100                 ADD 1 TO WS-TYPE-STOCK-COUNT
106200                 SET WS-TS-IX TO WS-TYPE-STOCK-COUNT
106300                 MOVE LK-OPT-CAND-PROD-ID (LK-OC-IX) TO
106400                     TD-STOCK-PROD-ID (WS-TS-IX)
106500                 MOVE LK-OPT-CAND-RETURN  (LK-OC-IX) TO
106600                     TD-STOCK-RETURN  (WS-TS-IX)
106700             END-IF
106800         WHEN 'ETF'
106900             IF WS-TYPE-STOCK-COUNT < 15
107000                 ADD 1 TO WS-TYPE-STOCK-COUNT
107100                 SET WS-TS-IX TO WS-TYPE-STOCK-COUNT
107200                 MOVE LK-OPT-CAND-PROD-ID (LK-OC-IX) TO
107300                     TD-STOCK-PROD-ID (WS-TS-IX)
107400                 MOVE LK-OPT-CAND-RETURN  (LK-OC-IX) TO
107500                     TD-STOCK-RETURN  (WS-TS-IX)
107600             END-IF
107700     END-EVALUATE.
107800 1611-EXIT.
107900     EXIT.
108000*-----------------------------------------------------------------*
108100*    1620/1622/1624-SERIES  -  BUBBLE SORT EACH TYPE BUCKET        *
108200*    DESCENDING BY EXPECTED RETURN.  SAME SMALL-TABLE APPROACH AS  *
108300*    1340-RANK-DESCENDING ABOVE.                                   *
108400*-----------------------------------------------------------------*
108500 1620-RANK-CASH-DESC.
108600     PERFORM 1621-BUBBLE-CASH THRU 1621-EXIT
108700         VARYING WS-TC-IX FROM 1 BY 1
108800         UNTIL WS-TC-IX >= WS-TYPE-CASH-COUNT.
108900 1620-EXIT.
109000     EXIT.
109100 1621-BUBBLE-CASH.
109200     PERFORM 1621A-COMPARE-SWAP-CASH THRU 1621A-EXIT
109300         VARYING WS-CD-IDX FROM 1 BY 1
109400         UNTIL WS-CD-IDX > WS-TYPE-CASH-COUNT - WS-TC-IX.
109500 1621-EXIT.
109600     EXIT.
109700 1621A-COMPARE-SWAP-CASH.
109800     IF TD-CASH-RETURN (WS-CD-IDX) >=
109810         TD-CASH-RETURN (WS-CD-IDX + 1)
109900         GO TO 1621A-EXIT
110000     END-IF.
110100     MOVE TD-CASH-PROD-ID (WS-CD-IDX)     TO WS-TSWAP-PROD-ID.
110200     MOVE TD-CASH-RETURN  (WS-CD-IDX)     TO WS-TSWAP-RETURN.
110300     MOVE TD-CASH-PROD-ID (WS-CD-IDX + 1) TO
110400         TD-CASH-PROD-ID  (WS-CD-IDX).
110500     MOVE TD-CASH-RETURN  (WS-CD-IDX + 1) TO
110600         TD-CASH-RETURN   (WS-CD-IDX).
110700     MOVE WS-TSWAP-PROD-ID TO TD-CASH-PROD-ID (WS-CD-IDX + 1).
110800     MOVE WS-TSWAP-RETURN  TO TD-CASH-RETURN  (WS-CD-IDX + 1).
110900 1621A-EXIT.
111000     EXIT.
111100 1622-RANK-BOND-DESC.
111200     PERFORM 1623-BUBBLE-BOND THRU 1623-EXIT
111300         VARYING WS-TB-IX FROM 1 BY 1
111400         UNTIL WS-TB-IX >= WS-TYPE-BOND-COUNT.
111500 1622-EXIT.
111600     EXIT.
111700 1623-BUBBLE-BOND.
111800     PERFORM 1623A-COMPARE-SWAP-BOND THRU 1623A-EXIT
111900         VARYING WS-CD-IDX FROM 1 BY 1
112000         UNTIL WS-CD-IDX > WS-TYPE-BOND-COUNT - WS-TB-IX.
112100 1623-EXIT.
112200     EXIT.
112300 1623A-COMPARE-SWAP-BOND.
112400     IF TD-BOND-RETURN (WS-CD-IDX) >=
112410         TD-BOND-RETURN (WS-CD-IDX + 1)
112500         GO TO 1623A-EXIT
112600     END-IF.
112700     MOVE TD-BOND-PROD-ID (WS-CD-IDX)     TO WS-TSWAP-PROD-ID.
112800     MOVE TD-BOND-RETURN  (WS-CD-IDX)     TO WS-TSWAP-RETURN.
112900     MOVE TD-BOND-PROD-ID (WS-CD-IDX + 1) TO
113000         TD-BOND-PROD-ID  (WS-CD-IDX).
113100     MOVE TD-BOND-RETURN  (WS-CD-IDX + 1) TO
113200         TD-BOND-RETURN   (WS-CD-IDX).
113300     MOVE WS-TSWAP-PROD-ID TO TD-BOND-PROD-ID (WS-CD-IDX + 1).
113400     MOVE WS-TSWAP-RETURN  TO TD-BOND-RETURN  (WS-CD-IDX + 1).
113500 1623A-EXIT.
113600     EXIT.
113700 1624-RANK-STOCK-DESC.
113800     PERFORM 1625-BUBBLE-STOCK THRU 1625-EXIT
113900         VARYING WS-TS-IX FROM 1 BY 1
114000         UNTIL WS-TS-IX >= WS-TYPE-STOCK-COUNT.
114100 1624-EXIT.
114200     EXIT.
114300 1625-BUBBLE-STOCK.
114400     PERFORM 1625A-COMPARE-SWAP-STOCK THRU 1625A-EXIT
114500         VARYING WS-CD-IDX FROM 1 BY 1
114600         UNTIL WS-CD-IDX > WS-TYPE-STOCK-COUNT - WS-TS-IX.
114700 1625-EXIT.
114800     EXIT.
114900 1625A-COMPARE-SWAP-STOCK.
115000     IF TD-STOCK-RETURN (WS-CD-IDX) >=
115010         TD-STOCK-RETURN (WS-CD-IDX + 1)
115100         GO TO 1625A-EXIT
115200     END-IF.
115300     MOVE TD-STOCK-PROD-ID (WS-CD-IDX)     TO WS-TSWAP-PROD-ID.
115400     MOVE TD-STOCK-RETURN  (WS-CD-IDX)     TO WS-TSWAP-RETURN.
115500     MOVE TD-STOCK-PROD-ID (WS-CD-IDX + 1) TO
115600         TD-STOCK-PROD-ID  (WS-CD-IDX).
115700     MOVE TD-STOCK-RETURN  (WS-CD-IDX + 1) TO
115800         TD-STOCK-RETURN   (WS-CD-IDX).
115900     MOVE WS-TSWAP-PROD-ID TO TD-STOCK-PROD-ID (WS-CD-IDX + 1).
116000     MOVE WS-TSWAP-RETURN  TO TD-STOCK-RETURN  (WS-CD-IDX + 1).
116100 1625A-EXIT.
116200     EXIT.
116300*-----------------------------------------------------------------*
116400*    1630/1631/1632-SERIES  -  ALLOCATE EACH TYPE BUCKET EVENLY    *
116500*    ACROSS ITS TOP THREE RANKED PRODUCTS, LAST PRODUCT TAKING     *
116600*    THE REMAINDER SO THE BUCKET TOTAL RECONCILES EXACTLY (SAME    *
116700*    RULE AS 1410/1411/1412 ABOVE).                                *
116800*-----------------------------------------------------------------*
116900 1630-ALLOC-CASH-BUCKET.
117000     COMPUTE WS-PER-ITEM-AMOUNT ROUNDED =
117100         WS-BUCKET-AMOUNT / WS-TAKE-COUNT.
117200     IF WS-TC-IX = WS-TAKE-COUNT
117300         COMPUTE WS-PER-ITEM-AMOUNT ROUNDED =
117400             WS-BUCKET-AMOUNT -
117500                 (WS-PER-ITEM-AMOUNT * (WS-TAKE-COUNT - 1))
117600     END-IF.
117700     ADD 1 TO LK-OPT-ITEM-COUNT.
117800     SET LK-OI-IX TO LK-OPT-ITEM-COUNT.
117900     MOVE TD-CASH-PROD-ID (WS-TC-IX) TO
117910         LK-OPT-ITEM-PROD-ID (LK-OI-IX).
118000     MOVE WS-PER-ITEM-AMOUNT TO LK-OPT-ITEM-AMOUNT (LK-OI-IX).
118100 1630-EXIT.
118200     EXIT.
118300 1631-ALLOC-BOND-BUCKET.
118400     COMPUTE WS-PER-ITEM-AMOUNT ROUNDED =
118500         WS-BUCKET-AMOUNT / WS-TAKE-COUNT.
118600     IF WS-TB-IX = WS-TAKE-COUNT
118700         COMPUTE WS-PER-ITEM-AMOUNT ROUNDED =
118800             WS-BUCKET-AMOUNT -
118900                 (WS-PER-ITEM-AMOUNT * (WS-TAKE-COUNT - 1))
119000     END-IF.
119100     ADD 1 TO LK-OPT-ITEM-COUNT.
119200     SET LK-OI-IX TO LK-OPT-ITEM-COUNT.
119300     MOVE TD-BOND-PROD-ID (WS-TB-IX) TO
119310         LK-OPT-ITEM-PROD-ID (LK-OI-IX).
119400     MOVE WS-PER-ITEM-AMOUNT TO LK-OPT-ITEM-AMOUNT (LK-OI-IX).
119500 1631-EXIT.
119600     EXIT.
119700 1632-ALLOC-STOCK-BUCKET.
119800     COMPUTE WS-PER-ITEM-AMOUNT ROUNDED =
119900         WS-BUCKET-AMOUNT / WS-TAKE-COUNT.
120000     IF WS-TS-IX = WS-TAKE-COUNT
120100         COMPUTE WS-PER-ITEM-AMOUNT ROUNDED =
120200             WS-BUCKET-AMOUNT -
120300                 (WS-PER-ITEM-AMOUNT * (WS-TAKE-COUNT - 1))
120400     END-IF.
120500     ADD 1 TO LK-OPT-ITEM-COUNT.
120600     SET LK-OI-IX TO LK-OPT-ITEM-COUNT.
120700     MOVE TD-STOCK-PROD-ID (WS-TS-IX) TO
120800         LK-OPT-ITEM-PROD-ID (LK-OI-IX).
120900     MOVE WS-PER-ITEM-AMOUNT TO LK-OPT-ITEM-AMOUNT (LK-OI-IX).
121000 1632-EXIT.
121100     EXIT.
121200*=================================================================*
121300*    1700-CLOSE-FILES                                              *
121400*    CALLED ONCE BY RSKW-R00903 AFTER THE LAST WORK ORDER OF THE   *
121500*    RUN HAS BEEN ADVANCED, SO THE PORTFOLIO-RECOMMENDATION FILE   *
121600*    IS CLOSED AND AVAILABLE FOR THE CONTROL REPORT TO READ.       *
121700*=================================================================*
121800 1700-CLOSE-FILES.
121900     IF FIRST-CALL-DONE
122000         CLOSE PRODUCT-FILE
122100         CLOSE PORTFOLIO-FILE
122200     END-IF.
122300 1700-EXIT.
122400     EXIT.
