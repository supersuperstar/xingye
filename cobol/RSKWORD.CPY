000100*=================================================================*
000200*    RSKWORD  -  RISK REVIEW WORK-ORDER RECORD LAYOUT             *
000300*    SOURCE..: RISK & PORTFOLIO SYSTEMS - RSK APPLICATION         *
000400*    RECFM...: FIXED  LRECL = 2200                                *
000500*-----------------------------------------------------------------*
000600*    ADAPTED FROM THE ACCOUNT-POSITION DETAIL-RECORD-1/2 CHAIN.   *
000700*    WO-STAGE-TABLE REPLACES THE OLD REDEFINES-PER-STAGE LAYOUT   *
000800*    (SEE PRIOR RELEASE) BECAUSE ALL FOUR REVIEW STAGES MUST BE   *
000900*    READABLE AT ONCE ONCE THE ORDER REACHES COMMITTEE - A        *
001000*    REDEFINE WOULD HAVE OVERWRITTEN THE EARLIER STAGES' NOTES.   *
001100*    WO-STG-NDX VALUES 1-4 CORRESPOND TO JUNIOR/MID/SENIOR/       *
001200*    COMMITTEE IN THAT ORDER - SEE 88-LEVELS ON WO-STATUS-CDE.    *
001300*-----------------------------------------------------------------*
001400*    03/11/86  BAO  ORIGINAL LAYOUT, TWO-STAGE APPROVAL ONLY      *
001500*    03/02/91  TXM  ADDED WO-PRIORITY AND WO-SLA-DEADLINE         *
001600*    07/22/94  TXM  EXPANDED TO FOUR-STAGE REVIEW CHAIN           *
001700*    11/09/98  RSP  Y2K - SLA-DEADLINE, STG-COMMIT-TIME SPLIT TO  *
001710*                   8-DIGIT CENTURY DATES                         *
001800*    06/02/04  JWU  REPLACED PER-STAGE REDEFINES WITH WO-STAGE-   *
001810*                   TABLE, TICKET HR8951 - COMMITTEE COULD NOT    *
001820*                   SEE JUNIOR/MID/SENIOR COMMENTS ANY LONGER     *
001900*=================================================================*
002000 01  RSK-WORK-ORDER-RECORD.
002100     05  WO-ID                          PIC 9(9).
002200     05  WO-CUSTOMER-ID                 PIC 9(9).
002300     05  WO-REVIEWER-ID                 PIC 9(9).
002400     05  WO-STATUS-CDE                  PIC X(20).
002500         88  WO-STATUS-PENDING-JUNIOR VALUE 'PENDING_JUNIOR'.
002600         88  WO-STATUS-PENDING-MID         VALUE 'PENDING_MID'.
002700         88  WO-STATUS-PENDING-SENIOR VALUE 'PENDING_SENIOR'.
002800         88  WO-STATUS-PENDING-COMMITTEE
002810             VALUE 'PENDING_COMMITTEE'.
002900         88  WO-STATUS-APPROVED             VALUE 'APPROVED'.
003000         88  WO-STATUS-REJECTED             VALUE 'REJECTED'.
003100     05  WO-PRIORITY-CDE                PIC X(8).
003200         88  WO-PRIORITY-CRITICAL           VALUE 'CRITICAL'.
003250         88  WO-PRIORITY-HIGH               VALUE 'HIGH'.
003300         88  WO-PRIORITY-MEDIUM            VALUE 'MEDIUM'.
003400         88  WO-PRIORITY-LOW                VALUE 'LOW'.
003500     05  WO-SLA-DEADLINE.
003600         10  WO-SLA-DEADLINE-DTE.
003700             15  WO-SLA-CC-DTE          PIC 9(2).
003800             15  WO-SLA-YY-DTE          PIC 9(2).
003900             15  WO-SLA-MM-DTE          PIC 9(2).
004000             15  WO-SLA-DD-DTE          PIC 9(2).
004100         10  WO-SLA-HHMMSS              PIC 9(6).
004200     05  WO-SLA-DEADLINE-R REDEFINES WO-SLA-DEADLINE.
004300         10  WO-SLA-CCYYMMDD            PIC 9(8).
004400         10  FILLER                     PIC 9(6).
004500     05  WO-RISK-SCORE                  PIC 9(3).
004600     05  WO-RISK-CATEGORY               PIC X(12).
004700         88  WO-RISK-CONSERVATIVE           VALUE 'CONSERVATIVE'.
004800         88  WO-RISK-MODERATE               VALUE 'MODERATE'.
004900         88  WO-RISK-AGGRESSIVE             VALUE 'AGGRESSIVE'.
005000     05  WO-STAGE-TABLE OCCURS 4 TIMES
005100             INDEXED BY WO-STG-NDX.
005200         10  WO-STG-REVIEWER-ID         PIC 9(9).
005300         10  WO-STG-COMMENT             PIC X(500).
005400         10  WO-STG-COMMIT-TIME.
005500             15  WO-STG-COMMIT-DTE.
005600                 20  WO-STG-CC-DTE      PIC 9(2).
005700                 20  WO-STG-YY-DTE      PIC 9(2).
005800                 20  WO-STG-MM-DTE      PIC 9(2).
005900                 20  WO-STG-DD-DTE      PIC 9(2).
006000             15  WO-STG-HHMMSS          PIC 9(6).
006100         10  WO-STG-COMMIT-TIME-R REDEFINES WO-STG-COMMIT-TIME.
006200             15  WO-STG-COMMIT-CCYYMMDD PIC 9(8).
006300             15  FILLER                 PIC 9(6).
006400         10  WO-STG-COMPLETE-CDE        PIC X(1).
006500             88  WO-STG-IS-COMPLETE         VALUE 'Y'.
006600             88  WO-STG-NOT-COMPLETE        VALUE 'N'.
006700     05  FILLER                         PIC X(20) VALUE SPACES.
